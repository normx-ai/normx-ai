000100******************************************************************
000200* FECHA       : 09/12/1994                                       *
000300* PROGRAMADOR : ANA LUCIA HERRERA SOSA (ALHS)                    *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0300                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPRESION DEL LIBRO MAYOR (GRAND-LIVRE). LEE EL  *
000800*             : MAYOR ORDENADO POR CUENTA/FECHA/LINEA, ROMPE     *
000900*             : CONTROL POR CUENTA, ACUMULA SALDO CORRIDO Y      *
001000*             : TOTALES POR CUENTA Y GENERALES.                  *
001100* ARCHIVOS    : CTBLEDS=C,CTBACCT=C,CTBRMAY=A                    *
001200* ACCION (ES) : A=IMPRIME                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : 09/12/1994                                       *
001500* BPM/RATIONAL: CTB-0093                                         *
001600* NOMBRE      : REPORTE DE LIBRO MAYOR                           *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    CTBL0300.
002000 AUTHOR.                        ANA LUCIA HERRERA SOSA.
002100 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002200 DATE-WRITTEN.                  09/12/1994.
002300 DATE-COMPILED.
002400 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
002500                                 DE CONTABILIDAD.
002600******************************************************************
002700*                    H I S T O R I A L   D E   C A M B I O S     *
002800******************************************************************
002900* FECHA       INIC  TICKET    DESCRIPCION                        *
003000* 09/12/1994  ALHS  CTB-0093  VERSION INICIAL.                   *CTB0093 
003100* 04/04/1995  ALHS  CTB-0096  SE OMITEN CUENTAS SIN MOVIMIENTO.  *CTB0096 
003200* 11/08/1995  ALHS  CTB-0102  SE ABRE EL MAESTRO DE CUENTAS Y SE *CTB0102 
003300*                             IMPRIME EL NOMBRE EN EL ENCABEZADO *
003400*                             DE CADA CUENTA, ANTES SOLO SALIA   *
003500*                             EL CODIGO.                         *
003600* 17/10/1996  CAGP  CTB-0116  SE AGREGA BANDERA DE EQUILIBRIO EN *CTB0116 
003700*                             EL TOTAL GENERAL.                  *
003800* 22/06/1998  SPLM  CTB-0133  SE FILTRAN LINEAS EN BORRADOR: SOLO*CTB0133 
003900*                             SE IMPRIMEN VALIDADAS/CERRADAS.    *
004000* 01/03/1999  SPLM  CTB-Y2K5  REVISION FIN DE SIGLO: SIN CAMBIOS *CTBY2K5 
004100*                             DE FORMATO DE FECHA REQUERIDOS.    *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.               IBM-3090.
004600 OBJECT-COMPUTER.               IBM-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CTBLEDS ASSIGN TO CTBLEDS
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            FILE STATUS   IS FS-CTBLEDS.
005400
005500     SELECT CTBRMAY ASSIGN TO CTBRMAY
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS FS-CTBRMAY.
005800
005900     SELECT CTBACCT ASSIGN TO CTBACCT
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS FS-CTBACCT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500*   MAYOR YA ORDENADO POR CUENTA/FECHA/LINEA (SALIDA DE UN SORT
006600*   PREVIO SOBRE CTBLEDG, NO REALIZADO POR ESTE PROGRAMA)
006700 FD  CTBLEDS.
006800     COPY GLLEDG.
006900*   REPORTE IMPRESO DEL LIBRO MAYOR (132 COLUMNAS)
007000 FD  CTBRMAY.
007100 01  LIN-REPORTE.
007200     05  FILLER                 PIC X(132).
007300*   MAESTRO DE CUENTAS, PARA EL NOMBRE DEL ENCABEZADO DE CUENTA
007400 FD  CTBACCT.
007500     COPY GLACCT.
007600
007700 WORKING-STORAGE SECTION.
007800 01  WKS-FS-STATUS.
007900     02  FS-CTBLEDS             PIC 9(02) VALUE ZEROES.
008000     02  FS-CTBRMAY             PIC 9(02) VALUE ZEROES.
008100     02  FS-CTBACCT             PIC 9(02) VALUE ZEROES.
008200     02  PROGRAMA               PIC X(08) VALUE 'CTBL0300'.
008300     02  FILLER                 PIC X(02) VALUE SPACES.
008400******************************************************************
008500*      TABLA EN MEMORIA DEL MAESTRO DE CUENTAS (NOMBRE)          *
008600******************************************************************
008700 01  TABLA-CUENTAS.
008800     05  WKS-TOT-CUENTAS        PIC 9(05) COMP VALUE ZEROES.
008900     05  TBL-CUENTA OCCURS 2000 TIMES INDEXED BY IX-CTA.
009000         10  TC-CODIGO          PIC X(08).
009100         10  TC-NOMBRE          PIC X(40).
009200     05  FILLER                 PIC X(01) VALUE SPACES.
009300******************************************************************
009400*                LINEAS DE ENCABEZADO DEL REPORTE                *
009500******************************************************************
009600 01  ENC-1.
009700     05  FILLER                 PIC X(40) VALUE SPACES.
009800     05  FILLER                 PIC X(40)
009900          VALUE 'CONTABILIDAD GENERAL OHADA'.
010000     05  FILLER                 PIC X(52) VALUE SPACES.
010100 01  ENC-2.
010200     05  FILLER                 PIC X(40) VALUE SPACES.
010300     05  FILLER                 PIC X(40)
010400          VALUE 'L I B R O   M A Y O R'.
010500     05  FILLER                 PIC X(52) VALUE SPACES.
010600 01  ENC-CUENTA.
010700     05  FILLER                 PIC X(07) VALUE 'CUENTA:'.
010800     05  ENC-CTA-CODIGO         PIC X(08).
010900     05  FILLER                 PIC X(02) VALUE SPACES.
011000     05  ENC-CTA-NOMBRE         PIC X(40).
011100     05  FILLER                 PIC X(75) VALUE SPACES.
011200 01  ENC-COLUMNAS-1.
011300     05  FILLER                 PIC X(10) VALUE 'FECHA'.
011400     05  FILLER                 PIC X(08) VALUE 'PARTIDA'.
011500     05  FILLER                 PIC X(03) VALUE 'DIA'.
011600     05  FILLER                 PIC X(30) VALUE 'CONCEPTO'.
011700     05  FILLER                 PIC X(10) VALUE 'DOCUMENTO'.
011800     05  FILLER                 PIC X(09) VALUE 'TERCERO'.
011900     05  FILLER                 PIC X(15) VALUE 'DEBE'.
012000     05  FILLER                 PIC X(15) VALUE 'HABER'.
012100     05  FILLER                 PIC X(16) VALUE 'SALDO'.
012200     05  FILLER                 PIC X(16) VALUE SPACES.
012300******************************************************************
012400*                LINEA DE DETALLE                                *
012500******************************************************************
012600 01  LIN-DETALLE.
012700     05  DET-FECHA              PIC X(10).
012800     05  DET-PARTIDA            PIC X(08).
012900     05  DET-DIARIO             PIC X(03).
013000     05  FILLER                 PIC X(01) VALUE SPACES.
013100     05  DET-CONCEPTO           PIC X(30).
013200     05  DET-DOCUMENTO          PIC X(10).
013300     05  FILLER                 PIC X(01) VALUE SPACES.
013400     05  DET-TERCERO            PIC X(09).
013500     05  DET-DEBE               PIC Z(12)9.99-.
013600     05  DET-HABER              PIC Z(12)9.99-.
013700     05  DET-SALDO              PIC Z(13)9.99-.
013800 01  LIN-TOTAL-CUENTA.
013900     05  FILLER                 PIC X(38)
014000          VALUE 'TOTAL DE LA CUENTA .............'.
014100     05  TOC-DEBE               PIC Z(12)9.99-.
014200     05  TOC-HABER              PIC Z(12)9.99-.
014300     05  FILLER                 PIC X(04) VALUE SPACES.
014400     05  TOC-SALDO-DEUDOR       PIC Z(12)9.99-.
014500     05  FILLER                 PIC X(02) VALUE SPACES.
014600     05  TOC-SALDO-ACREEDOR     PIC Z(12)9.99-.
014700 01  LIN-TOTAL-GENERAL.
014800     05  FILLER                 PIC X(38)
014900          VALUE 'T O T A L    G E N E R A L .....'.
015000     05  TGE-DEBE               PIC Z(12)9.99-.
015100     05  TGE-HABER              PIC Z(12)9.99-.
015200     05  FILLER                 PIC X(04) VALUE SPACES.
015300     05  TGE-BANDERA            PIC X(14).
015400******************************************************************
015500*                CONTROL DE RUPTURA Y ACUMULADORES               *
015600******************************************************************
015700 01  WKS-CONTROL-CUENTA.
015800     02  WKS-CUENTA-ANTERIOR    PIC X(08) VALUE SPACES.
015900     02  WKS-SALDO-CORRIDO      PIC S9(13)V99 VALUE 0.
016000     02  WKS-TOT-CTA-DEBE       PIC S9(13)V99 VALUE 0.
016100     02  WKS-TOT-CTA-HABER      PIC S9(13)V99 VALUE 0.
016200     02  WKS-TOT-GRAL-DEBE      PIC S9(13)V99 VALUE 0.
016300     02  WKS-TOT-GRAL-HABER     PIC S9(13)V99 VALUE 0.
016400     02  WKS-PRIMERA-CUENTA     PIC X(01) VALUE 'Y'.
016500         88  ES-PRIMERA-CUENTA      VALUE 'Y'.
016600     02  FILLER                 PIC X(01) VALUE SPACES.
016700******************************************************************
016800*      REDEFINES DE LA FECHA DE LINEA PARA EDITAR AAAA/MM/DD     *
016900******************************************************************
017000 01  WKS-FECHA-LINEA            PIC 9(08) VALUE ZEROES.
017100 01  WKS-FECHA-LINEA-R REDEFINES WKS-FECHA-LINEA.
017200     05  WKS-FL-ANIO            PIC 9(04).
017300     05  WKS-FL-MES             PIC 9(02).
017400     05  WKS-FL-DIA             PIC 9(02).
017500 01  WKS-FECHA-EDITADA          PIC X(10) VALUE SPACES.
017600 01  WKS-FECHA-EDITADA-R REDEFINES WKS-FECHA-EDITADA.
017700     05  WKS-FE-ANIO            PIC X(04).
017800     05  FILLER                 PIC X(01).
017900     05  WKS-FE-MES             PIC X(02).
018000     05  FILLER                 PIC X(01).
018100     05  WKS-FE-DIA             PIC X(02).
018200*      REDEFINES DEL NOMBRE DE CUENTA CARGADO DESDE EL MAESTRO
018300 01  WKS-NOMBRE-CUENTA-ACTUAL   PIC X(40) VALUE SPACES.
018400 01  WKS-NOMBRE-CUENTA-R REDEFINES WKS-NOMBRE-CUENTA-ACTUAL.
018500     05  WKS-NC-PRIMERA-PALABRA PIC X(20).
018600     05  WKS-NC-RESTO           PIC X(20).
018700******************************************************************
018800 01  WKS-VARIABLES-TRABAJO.
018900     02  WKS-FIN-MAYOR          PIC 9(01) VALUE ZEROES.
019000         88  FIN-DE-MAYOR           VALUE 1.
019100     02  CON-LINEAS-LEIDAS      PIC 9(07) COMP VALUE ZEROES.
019200     02  CON-CUENTAS-IMPRESAS   PIC 9(05) COMP VALUE ZEROES.
019300     02  FILLER                 PIC X(01) VALUE SPACES.
019400******************************************************************
019500 PROCEDURE DIVISION.
019600 000-MAIN SECTION.
019700     PERFORM 010-APERTURA-ARCHIVOS
019800     PERFORM 030-CARGA-CUENTAS
019900     PERFORM 020-IMPRIME-ENCABEZADO
020000     PERFORM 100-LEE-LINEA
020100     PERFORM 150-PROCESA-UNA-LINEA UNTIL FIN-DE-MAYOR
020200     IF NOT ES-PRIMERA-CUENTA
020300        PERFORM 300-IMPRIME-TOTAL-CUENTA
020400     END-IF
020500     PERFORM 400-IMPRIME-TOTAL-GENERAL
020600     CLOSE CTBLEDS CTBRMAY CTBACCT
020700     STOP RUN.
020800 000-MAIN-E. EXIT.
020900
021000 150-PROCESA-UNA-LINEA SECTION.
021100     IF LGN-CUENTA NOT = WKS-CUENTA-ANTERIOR
021200        IF NOT ES-PRIMERA-CUENTA
021300           PERFORM 300-IMPRIME-TOTAL-CUENTA
021400        END-IF
021500        PERFORM 200-INICIA-CUENTA
021600     END-IF
021700     IF LGN-ESTATUS = 'V' OR LGN-ESTATUS = 'C'
021800        PERFORM 210-IMPRIME-DETALLE
021900     END-IF
022000     PERFORM 100-LEE-LINEA.
022100 150-PROCESA-UNA-LINEA-E. EXIT.
022200
022300 010-APERTURA-ARCHIVOS SECTION.
022400     OPEN INPUT CTBLEDS CTBACCT OUTPUT CTBRMAY
022500     IF FS-CTBLEDS NOT = 0
022600        DISPLAY '*** ERROR AL ABRIR CTBLEDS, STATUS: '
022700                FS-CTBLEDS UPON CONSOLE
022800        MOVE 91 TO RETURN-CODE
022900        STOP RUN
023000     END-IF.
023100 010-APERTURA-ARCHIVOS-E. EXIT.
023200
023300******************************************************************
023400*      CARGA EN MEMORIA EL MAESTRO DE CUENTAS (NOMBRES)          *
023500******************************************************************
023600 030-CARGA-CUENTAS SECTION.
023700     READ CTBACCT INTO REG-CTABLE-CUENTA
023800       AT END MOVE HIGH-VALUES TO CTA-CODIGO
023900     END-READ
024000     PERFORM 035-CARGA-UNA-CUENTA UNTIL CTA-CODIGO = HIGH-VALUES.
024100 030-CARGA-CUENTAS-E. EXIT.
024200
024300 035-CARGA-UNA-CUENTA SECTION.
024400     ADD 1 TO WKS-TOT-CUENTAS
024500     SET IX-CTA TO WKS-TOT-CUENTAS
024600     MOVE CTA-CODIGO   TO TC-CODIGO (IX-CTA)
024700     MOVE CTA-LIBELLE  TO TC-NOMBRE (IX-CTA)
024800     READ CTBACCT INTO REG-CTABLE-CUENTA
024900       AT END MOVE HIGH-VALUES TO CTA-CODIGO
025000     END-READ.
025100 035-CARGA-UNA-CUENTA-E. EXIT.
025200
025300 020-IMPRIME-ENCABEZADO SECTION.
025400     WRITE LIN-REPORTE FROM ENC-1 AFTER ADVANCING PAGE
025500     WRITE LIN-REPORTE FROM ENC-2 AFTER ADVANCING 1 LINE
025600     MOVE SPACES TO LIN-REPORTE
025700     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
025800 020-IMPRIME-ENCABEZADO-E. EXIT.
025900
026000 100-LEE-LINEA SECTION.
026100     READ CTBLEDS INTO REG-CTABLE-LINEA-MAYOR
026200       AT END MOVE 1 TO WKS-FIN-MAYOR
026300     END-READ
026400     IF NOT FIN-DE-MAYOR
026500        ADD 1 TO CON-LINEAS-LEIDAS
026600     END-IF.
026700 100-LEE-LINEA-E. EXIT.
026800
026900******************************************************************
027000*      2. RUPTURA DE CONTROL POR CUENTA                          *
027100******************************************************************
027200 200-INICIA-CUENTA SECTION.
027300     MOVE LGN-CUENTA TO WKS-CUENTA-ANTERIOR
027400     MOVE 0          TO WKS-SALDO-CORRIDO
027500     MOVE 0          TO WKS-TOT-CTA-DEBE WKS-TOT-CTA-HABER
027600     MOVE 'N'        TO WKS-PRIMERA-CUENTA
027700     ADD 1           TO CON-CUENTAS-IMPRESAS
027800     MOVE LGN-CUENTA TO ENC-CTA-CODIGO
027900     PERFORM 205-BUSCA-NOMBRE-CUENTA
028000     MOVE WKS-NOMBRE-CUENTA-ACTUAL TO ENC-CTA-NOMBRE
028100     WRITE LIN-REPORTE FROM ENC-CUENTA AFTER ADVANCING 2 LINES
028200     WRITE LIN-REPORTE FROM ENC-COLUMNAS-1 AFTER ADVANCING 1 LINE.
028300 200-INICIA-CUENTA-E. EXIT.
028400
028500******************************************************************
028600*      BUSCA EL NOMBRE DE LA CUENTA EN LA TABLA DE MEMORIA       *
028700******************************************************************
028800 205-BUSCA-NOMBRE-CUENTA SECTION.
028900     MOVE SPACES TO WKS-NOMBRE-CUENTA-ACTUAL
029000     PERFORM 206-COMPARA-UNA-CUENTA
029100             VARYING IX-CTA FROM 1 BY 1
029200             UNTIL IX-CTA > WKS-TOT-CUENTAS.
029300 205-BUSCA-NOMBRE-CUENTA-E. EXIT.
029400
029500 206-COMPARA-UNA-CUENTA SECTION.
029600     IF TC-CODIGO (IX-CTA) = LGN-CUENTA
029700        MOVE TC-NOMBRE (IX-CTA) TO WKS-NOMBRE-CUENTA-ACTUAL
029800        SET IX-CTA TO WKS-TOT-CUENTAS
029900     END-IF.
030000 206-COMPARA-UNA-CUENTA-E. EXIT.
030100
030200 210-IMPRIME-DETALLE SECTION.
030300     MOVE LGN-FECHA TO WKS-FECHA-LINEA
030400     MOVE WKS-FL-ANIO TO WKS-FE-ANIO
030500     MOVE WKS-FL-MES  TO WKS-FE-MES
030600     MOVE WKS-FL-DIA  TO WKS-FE-DIA
030700     MOVE WKS-FECHA-EDITADA TO DET-FECHA
030800     MOVE LGN-NUMERO-PARTIDA TO DET-PARTIDA
030900     MOVE LGN-DIARIO         TO DET-DIARIO
031000     MOVE LGN-CONCEPTO       TO DET-CONCEPTO
031100     MOVE LGN-DOCUMENTO      TO DET-DOCUMENTO
031200     MOVE LGN-TERCERO        TO DET-TERCERO
031300     MOVE LGN-DEBE           TO DET-DEBE
031400     MOVE LGN-HABER          TO DET-HABER
031500     ADD LGN-DEBE  TO WKS-SALDO-CORRIDO
031600     SUBTRACT LGN-HABER FROM WKS-SALDO-CORRIDO
031700     MOVE WKS-SALDO-CORRIDO  TO DET-SALDO
031800     ADD LGN-DEBE  TO WKS-TOT-CTA-DEBE
031900     ADD LGN-HABER TO WKS-TOT-CTA-HABER
032000     WRITE LIN-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE.
032100 210-IMPRIME-DETALLE-E. EXIT.
032200
032300 300-IMPRIME-TOTAL-CUENTA SECTION.
032400     MOVE WKS-TOT-CTA-DEBE  TO TOC-DEBE
032500     MOVE WKS-TOT-CTA-HABER TO TOC-HABER
032600     IF WKS-SALDO-CORRIDO >= 0
032700        MOVE WKS-SALDO-CORRIDO TO TOC-SALDO-DEUDOR
032800        MOVE 0                 TO TOC-SALDO-ACREEDOR
032900     ELSE
033000        MOVE 0                 TO TOC-SALDO-DEUDOR
033100        COMPUTE TOC-SALDO-ACREEDOR = WKS-SALDO-CORRIDO * -1
033200     END-IF
033300     WRITE LIN-REPORTE FROM LIN-TOTAL-CUENTA
033400          AFTER ADVANCING 2 LINES
033500     ADD WKS-TOT-CTA-DEBE  TO WKS-TOT-GRAL-DEBE
033600     ADD WKS-TOT-CTA-HABER TO WKS-TOT-GRAL-HABER.
033700 300-IMPRIME-TOTAL-CUENTA-E. EXIT.
033800
033900 400-IMPRIME-TOTAL-GENERAL SECTION.
034000     MOVE WKS-TOT-GRAL-DEBE  TO TGE-DEBE
034100     MOVE WKS-TOT-GRAL-HABER TO TGE-HABER
034200     IF WKS-TOT-GRAL-DEBE = WKS-TOT-GRAL-HABER
034300        MOVE 'EQUILIBRE'    TO TGE-BANDERA
034400     ELSE
034500        MOVE 'DESEQUILIBRE' TO TGE-BANDERA
034600     END-IF
034700     WRITE LIN-REPORTE FROM LIN-TOTAL-GENERAL
034800          AFTER ADVANCING 3 LINES.
034900 400-IMPRIME-TOTAL-GENERAL-E. EXIT.
035000