000100******************************************************************
000200* FECHA       : 20/04/1998                                       *
000300* PROGRAMADOR : SILVIA PATRICIA LOPEZ MENDEZ (SPLM)              *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0330                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ECHEANCIER (VENCIMIENTOS). RECORRE TODO EL MAYOR *
000800*             : Y ACUMULA POR TERCERO LAS LINEAS SIN LETRAGEO    *
000900*             : QUE TIENEN FECHA DE VENCIMIENTO, CLASIFICANDOLAS *
001000*             : EN LOS TRAMOS DE ANTIGUEDAD COMPARTIDOS. IMPRIME *
001100*             : EL REPORTE ORDENADO POR MONTO VENCIDO DESCEND-   *
001200*             : IENTE, CON TOTALES GENERALES POR TRAMO.          *
001300* ARCHIVOS    : CTBLEDG=C,CTBTIER=C,CTBECHE=A                    *
001400* ACCION (ES) : A=IMPRIME                                        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 20/04/1998                                       *
001700* BPM/RATIONAL: CTB-0134                                         *
001800* NOMBRE      : ECHEANCIER DE TERCEROS                           *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    CTBL0330.
002200 AUTHOR.                        SILVIA PATRICIA LOPEZ MENDEZ.
002300 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002400 DATE-WRITTEN.                  20/04/1998.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
002700                                 DE CONTABILIDAD.
002800******************************************************************
002900*                    H I S T O R I A L   D E   C A M B I O S     *
003000******************************************************************
003100* FECHA       INIC  TICKET    DESCRIPCION                        *
003200* 20/04/1998  SPLM  CTB-0134  VERSION INICIAL.                   *CTB0134 
003300* 09/03/1999  ALHS  CTB-Y2K8  REVISION FIN DE SIGLO: LA FECHA DE *CTBY2K8 
003400*                             REFERENCIA POR PARAMETRO SE VALIDA *
003500*                             A 4 DIGITOS DE ANIO.               *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.               IBM-3090.
004000 OBJECT-COMPUTER.               IBM-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CTBLEDG ASSIGN TO CTBLEDG
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            FILE STATUS   IS FS-CTBLEDG.
004800
004900     SELECT CTBTIER ASSIGN TO CTBTIER
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-CTBTIER.
005200
005300     SELECT CTBECHE ASSIGN TO CTBECHE
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-CTBECHE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900*   MAYOR EN ORDEN DE CONTABILIZACION (NO REQUIERE ORDEN ESPECIAL,
006000*   LA ACUMULACION SE HACE EN MEMORIA POR TERCERO)
006100 FD  CTBLEDG.
006200     COPY GLLEDG.
006300 FD  CTBTIER.
006400     COPY GLTIER.
006500*   REPORTE DE VENCIMIENTOS IMPRESO (132 COLUMNAS)
006600 FD  CTBECHE.
006700 01  LIN-REPORTE.
006800     05  FILLER                 PIC X(132).
006900
007000 WORKING-STORAGE SECTION.
007100 01  WKS-FS-STATUS.
007200     02  FS-CTBLEDG             PIC 9(02) VALUE ZEROES.
007300     02  FS-CTBTIER             PIC 9(02) VALUE ZEROES.
007400     02  FS-CTBECHE             PIC 9(02) VALUE ZEROES.
007500     02  PROGRAMA               PIC X(08) VALUE 'CTBL0330'.
007600     02  FILLER                 PIC X(02) VALUE SPACES.
007700******************************************************************
007800*      PARAMETRO DE CORRIDA (SYSIN): FECHA DE REFERENCIA         *
007900******************************************************************
008000 01  WKS-PARAMETRO-CORRIDA.
008100     02  WKS-FECHA-REFERENCIA   PIC 9(08).
008200     02  FILLER                 PIC X(02).
008300******************************************************************
008400*      TABLA COMPARTIDA DE TRAMOS DE ANTIGUEDAD                  *
008500******************************************************************
008600     COPY GLAGE.
008700******************************************************************
008800*      TABLA EN MEMORIA: UN RENGLON POR TERCERO CON VENCIMIENTOS *
008900******************************************************************
009000 01  TABLA-ECHEANCIER.
009100     05  WKS-TOT-TERCEROS-ECH   PIC 9(05) COMP VALUE ZEROES.
009200     05  TBL-TERC-ECH OCCURS 5000 TIMES INDEXED BY IX-TE.
009300         10  TE-CODIGO          PIC X(09).
009400         10  TE-RAZON-SOCIAL    PIC X(30).
009500         10  TE-TRAMO-MONTO     PIC S9(13)V99 OCCURS 5 TIMES.
009600         10  TE-MONTO-VENCIDO   PIC S9(13)V99.
009700     05  FILLER                 PIC X(01) VALUE SPACES.
009800******************************************************************
009900*      TABLA EN MEMORIA DEL MAESTRO DE TERCEROS (RAZON SOCIAL)   *
010000******************************************************************
010100 01  TABLA-TERCEROS.
010200     05  WKS-TOT-TERCEROS       PIC 9(05) COMP VALUE ZEROES.
010300     05  TBL-TERCERO OCCURS 5000 TIMES INDEXED BY IX-TRC.
010400         10  TT-CODIGO          PIC X(09).
010500         10  TT-RAZON-SOCIAL    PIC X(30).
010600     05  FILLER                 PIC X(01) VALUE SPACES.
010700******************************************************************
010800*                LINEAS DEL REPORTE                              *
010900******************************************************************
011000 01  ENC-1.
011100     05  FILLER                 PIC X(40) VALUE SPACES.
011200     05  FILLER                 PIC X(40)
011300          VALUE 'CONTABILIDAD GENERAL OHADA'.
011400     05  FILLER                 PIC X(52) VALUE SPACES.
011500 01  ENC-2.
011600     05  FILLER                 PIC X(40) VALUE SPACES.
011700     05  FILLER                 PIC X(40)
011800          VALUE 'E C H E A N C I E R'.
011900     05  FILLER                 PIC X(52) VALUE SPACES.
012000 01  ENC-COLUMNAS.
012100     05  FILLER                 PIC X(09) VALUE 'TERCERO'.
012200     05  FILLER                 PIC X(31) VALUE 'RAZON SOCIAL'.
012300     05  FILLER                 PIC X(12) VALUE 'ECHU'.
012400     05  FILLER                 PIC X(12) VALUE '0-30'.
012500     05  FILLER                 PIC X(12) VALUE '31-60'.
012600     05  FILLER                 PIC X(12) VALUE '61-90'.
012700     05  FILLER                 PIC X(12) VALUE '+90'.
012800     05  FILLER                 PIC X(12) VALUE 'VENCIDO'.
012900 01  LIN-DETALLE.
013000     05  DET-CODIGO             PIC X(09).
013100     05  FILLER                 PIC X(01) VALUE SPACES.
013200     05  DET-RAZON              PIC X(30).
013300     05  DET-TRAMO-1            PIC Z(9)9.99-.
013400     05  DET-TRAMO-2            PIC Z(9)9.99-.
013500     05  DET-TRAMO-3            PIC Z(9)9.99-.
013600     05  DET-TRAMO-4            PIC Z(9)9.99-.
013700     05  DET-TRAMO-5            PIC Z(9)9.99-.
013800     05  DET-VENCIDO            PIC Z(9)9.99-.
013900 01  LIN-TOTAL-GENERAL.
014000     05  FILLER                 PIC X(40)
014100          VALUE 'T O T A L    G E N E R A L .....'.
014200     05  TGE-TRAMO-1            PIC Z(9)9.99-.
014300     05  TGE-TRAMO-2            PIC Z(9)9.99-.
014400     05  TGE-TRAMO-3            PIC Z(9)9.99-.
014500     05  TGE-TRAMO-4            PIC Z(9)9.99-.
014600     05  TGE-TRAMO-5            PIC Z(9)9.99-.
014700******************************************************************
014800*      REDEFINES: VISTA DEL TOTAL GENERAL PARA IMPRESION EN      *
014900*      DOS RENGLONES (ROTULO Y MONTOS) DEL MISMO ACUMULADOR      *
015000******************************************************************
015100 01  WKS-TOTALES-TRAMO.
015200     05  WKS-TOT-TRAMO          PIC S9(13)V99 OCCURS 5 TIMES.
015300 01  WKS-TOTALES-TRAMO-R REDEFINES WKS-TOTALES-TRAMO.
015400     05  WKS-TOT-TRAMO-X        PIC X(15) OCCURS 5 TIMES.
015500******************************************************************
015600*      REDEFINES: VISTA DE FECHA PARA ARITMETICA DE DIAS         *
015700******************************************************************
015800 01  WKS-FECHA-VENCIMIENTO      PIC 9(08) VALUE ZEROES.
015900 01  WKS-FECHA-VENCIMIENTO-R REDEFINES WKS-FECHA-VENCIMIENTO.
016000     05  WKS-FV-ANIO            PIC 9(04).
016100     05  WKS-FV-MES             PIC 9(02).
016200     05  WKS-FV-DIA             PIC 9(02).
016300******************************************************************
016400*      RENGLON DE INTERCAMBIO PARA LA ORDENACION EN MEMORIA      *
016500******************************************************************
016600 01  WKS-RENGLON-TEMPORAL.
016700     05  FILLER                 PIC X(09).
016800     05  FILLER                 PIC X(30).
016900     05  FILLER                 PIC S9(13)V99 OCCURS 5 TIMES.
017000     05  FILLER                 PIC S9(13)V99.
017100******************************************************************
017200 01  WKS-VARIABLES-TRABAJO.
017300     02  WKS-FIN-MAYOR          PIC 9(01) VALUE ZEROES.
017400         88  FIN-DE-MAYOR           VALUE 1.
017500     02  WKS-ENCONTRADO         PIC X(01) VALUE 'N'.
017600         88  SI-ENCONTRADO          VALUE 'Y'.
017700     02  WKS-DIAS-VENCIMIENTO   PIC S9(07) COMP.
017800     02  WKS-INDICE-TRAMO       PIC 9(01) COMP.
017900     02  WKS-INDICE-TERCERO     PIC 9(05) COMP.
018000     02  WKS-MAYOR-MONTO        PIC S9(13)V99.
018100     02  WKS-MAYOR-INDICE       PIC 9(05) COMP.
018200     02  CON-LINEAS-LEIDAS      PIC 9(07) COMP VALUE ZEROES.
018300     02  FILLER                 PIC X(01) VALUE SPACES.
018400******************************************************************
018500 PROCEDURE DIVISION.
018600 000-MAIN SECTION.
018700     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
018800     PERFORM 010-APERTURA-ARCHIVOS
018900     PERFORM 020-CARGA-TERCEROS
019000     PERFORM 100-ACUMULA-VENCIMIENTOS
019100     PERFORM 200-ORDENA-POR-VENCIDO
019200     PERFORM 300-IMPRIME-REPORTE
019300     CLOSE CTBLEDG CTBTIER CTBECHE
019400     STOP RUN.
019500 000-MAIN-E. EXIT.
019600
019700 010-APERTURA-ARCHIVOS SECTION.
019800     OPEN INPUT CTBLEDG CTBTIER OUTPUT CTBECHE
019900     IF FS-CTBLEDG NOT = 0
020000        DISPLAY '*** ERROR AL ABRIR CTBLEDG, STATUS: '
020100                FS-CTBLEDG UPON CONSOLE
020200        MOVE 91 TO RETURN-CODE
020300        STOP RUN
020400     END-IF.
020500 010-APERTURA-ARCHIVOS-E. EXIT.
020600
020700 020-CARGA-TERCEROS SECTION.
020800     READ CTBTIER INTO REG-CTABLE-TERCERO
020900       AT END MOVE HIGH-VALUES TO TRS-CODIGO
021000     END-READ
021100     PERFORM 025-CARGA-UN-TERCERO UNTIL TRS-CODIGO = HIGH-VALUES.
021200 020-CARGA-TERCEROS-E. EXIT.
021300
021400 025-CARGA-UN-TERCERO SECTION.
021500     ADD 1 TO WKS-TOT-TERCEROS
021600     SET IX-TRC TO WKS-TOT-TERCEROS
021700     MOVE TRS-CODIGO       TO TT-CODIGO (IX-TRC)
021800     MOVE TRS-RAZON-SOCIAL TO TT-RAZON-SOCIAL (IX-TRC)
021900     READ CTBTIER INTO REG-CTABLE-TERCERO
022000       AT END MOVE HIGH-VALUES TO TRS-CODIGO
022100     END-READ.
022200 025-CARGA-UN-TERCERO-E. EXIT.
022300
022400******************************************************************
022500*      1. ACUMULA POR TERCERO LAS LINEAS SIN LETRAGEO CON        *
022600*         FECHA DE VENCIMIENTO, EN SU TRAMO DE ANTIGUEDAD        *
022700******************************************************************
022800 100-ACUMULA-VENCIMIENTOS SECTION.
022900     READ CTBLEDG INTO REG-CTABLE-LINEA-MAYOR
023000       AT END MOVE 1 TO WKS-FIN-MAYOR
023100     END-READ
023200     PERFORM 105-PROCESA-UNA-LINEA-VTO UNTIL FIN-DE-MAYOR.
023300 100-ACUMULA-VENCIMIENTOS-E. EXIT.
023400
023500 105-PROCESA-UNA-LINEA-VTO SECTION.
023600     IF (LGN-ESTATUS = 'V' OR LGN-ESTATUS = 'C')
023700        AND LGN-CODIGO-LETRAGEO = SPACES
023800        AND LGN-VENCIMIENTO NOT = ZEROES
023900        PERFORM 110-ACUMULA-UNA-LINEA
024000     END-IF
024100     READ CTBLEDG INTO REG-CTABLE-LINEA-MAYOR
024200       AT END MOVE 1 TO WKS-FIN-MAYOR
024300     END-READ.
024400 105-PROCESA-UNA-LINEA-VTO-E. EXIT.
024500
024600 110-ACUMULA-UNA-LINEA SECTION.
024700     PERFORM 120-BUSCA-O-CREA-TERCERO
024800     COMPUTE WKS-DIAS-VENCIMIENTO =
024900        FUNCTION INTEGER-OF-DATE (LGN-VENCIMIENTO) -
025000        FUNCTION INTEGER-OF-DATE (WKS-FECHA-REFERENCIA)
025100     EVALUATE TRUE
025200        WHEN WKS-DIAS-VENCIMIENTO < 0
025300           MOVE 1 TO WKS-INDICE-TRAMO
025400        WHEN WKS-DIAS-VENCIMIENTO <= 30
025500           MOVE 2 TO WKS-INDICE-TRAMO
025600        WHEN WKS-DIAS-VENCIMIENTO <= 60
025700           MOVE 3 TO WKS-INDICE-TRAMO
025800        WHEN WKS-DIAS-VENCIMIENTO <= 90
025900           MOVE 4 TO WKS-INDICE-TRAMO
026000        WHEN OTHER
026100           MOVE 5 TO WKS-INDICE-TRAMO
026200     END-EVALUATE
026300     IF LGN-DEBE > 0
026400        ADD LGN-DEBE  TO TE-TRAMO-MONTO (IX-TE, WKS-INDICE-TRAMO)
026500        IF WKS-INDICE-TRAMO = 1
026600           ADD LGN-DEBE TO TE-MONTO-VENCIDO (IX-TE)
026700        END-IF
026800     ELSE
026900        ADD LGN-HABER TO TE-TRAMO-MONTO (IX-TE, WKS-INDICE-TRAMO)
027000        IF WKS-INDICE-TRAMO = 1
027100           ADD LGN-HABER TO TE-MONTO-VENCIDO (IX-TE)
027200        END-IF
027300     END-IF.
027400 110-ACUMULA-UNA-LINEA-E. EXIT.
027500
027600 120-BUSCA-O-CREA-TERCERO SECTION.
027700     MOVE 'N' TO WKS-ENCONTRADO
027800     MOVE 0   TO WKS-INDICE-TERCERO
027900     PERFORM 122-COMPARA-UN-TERCERO-ECH
028000             VARYING IX-TE FROM 1 BY 1
028100             UNTIL IX-TE > WKS-TOT-TERCEROS-ECH
028200     IF SI-ENCONTRADO
028300        SET IX-TE TO WKS-INDICE-TERCERO
028400     ELSE
028500        ADD 1 TO WKS-TOT-TERCEROS-ECH
028600        SET IX-TE TO WKS-TOT-TERCEROS-ECH
028700        MOVE LGN-TERCERO TO TE-CODIGO (IX-TE)
028800        MOVE SPACES      TO TE-RAZON-SOCIAL (IX-TE)
028900        MOVE 0           TO TE-MONTO-VENCIDO (IX-TE)
029000        PERFORM 124-LIMPIA-UN-TRAMO-ECH
029100                VARYING WKS-INDICE-TRAMO FROM 1 BY 1
029200                UNTIL WKS-INDICE-TRAMO > 5
029300        PERFORM 126-COPIA-RAZON-SOCIAL
029400                VARYING IX-TRC FROM 1 BY 1
029500                UNTIL IX-TRC > WKS-TOT-TERCEROS
029600     END-IF.
029700 120-BUSCA-O-CREA-TERCERO-E. EXIT.
029800
029900 122-COMPARA-UN-TERCERO-ECH SECTION.
030000     IF TE-CODIGO (IX-TE) = LGN-TERCERO AND NOT SI-ENCONTRADO
030100        MOVE 'Y'  TO WKS-ENCONTRADO
030200        MOVE IX-TE TO WKS-INDICE-TERCERO
030300     END-IF.
030400 122-COMPARA-UN-TERCERO-ECH-E. EXIT.
030500
030600 124-LIMPIA-UN-TRAMO-ECH SECTION.
030700     MOVE 0 TO TE-TRAMO-MONTO (IX-TE, WKS-INDICE-TRAMO).
030800 124-LIMPIA-UN-TRAMO-ECH-E. EXIT.
030900
031000 126-COPIA-RAZON-SOCIAL SECTION.
031100     IF TT-CODIGO (IX-TRC) = LGN-TERCERO
031200        MOVE TT-RAZON-SOCIAL (IX-TRC) TO TE-RAZON-SOCIAL (IX-TE)
031300     END-IF.
031400 126-COPIA-RAZON-SOCIAL-E. EXIT.
031500
031600******************************************************************
031700*      2. ORDENA LA TABLA EN MEMORIA POR MONTO VENCIDO           *
031800*         DESCENDENTE (SELECCION SIMPLE, LA TABLA ES PEQUENA)    *
031900******************************************************************
032000 200-ORDENA-POR-VENCIDO SECTION.
032100     IF WKS-TOT-TERCEROS-ECH > 1
032200        PERFORM 210-UNA-PASADA
032300                VARYING IX-TE FROM 1 BY 1
032400                UNTIL IX-TE > WKS-TOT-TERCEROS-ECH - 1
032500     END-IF.
032600 200-ORDENA-POR-VENCIDO-E. EXIT.
032700
032800 210-UNA-PASADA SECTION.
032900     MOVE TE-MONTO-VENCIDO (IX-TE) TO WKS-MAYOR-MONTO
033000     MOVE IX-TE                    TO WKS-MAYOR-INDICE
033100     PERFORM 215-COMPARA-UN-CANDIDATO
033200             VARYING IX-TRC FROM 1 BY 1
033300             UNTIL IX-TRC > WKS-TOT-TERCEROS-ECH
033400     IF WKS-MAYOR-INDICE NOT = IX-TE
033500        SET IX-TRC TO WKS-MAYOR-INDICE
033600        PERFORM 220-INTERCAMBIA
033700     END-IF.
033800 210-UNA-PASADA-E. EXIT.
033900
034000 215-COMPARA-UN-CANDIDATO SECTION.
034100     IF TE-MONTO-VENCIDO (IX-TRC) > WKS-MAYOR-MONTO
034200        MOVE TE-MONTO-VENCIDO (IX-TRC) TO WKS-MAYOR-MONTO
034300        MOVE IX-TRC TO WKS-MAYOR-INDICE
034400     END-IF.
034500 215-COMPARA-UN-CANDIDATO-E. EXIT.
034600
034700 220-INTERCAMBIA SECTION.
034800     MOVE TBL-TERC-ECH (IX-TE)  TO WKS-RENGLON-TEMPORAL
034900     MOVE TBL-TERC-ECH (IX-TRC) TO TBL-TERC-ECH (IX-TE)
035000     MOVE WKS-RENGLON-TEMPORAL  TO TBL-TERC-ECH (IX-TRC).
035100 220-INTERCAMBIA-E. EXIT.
035200
035300******************************************************************
035400*      3. IMPRESION DEL REPORTE Y TOTALES GENERALES              *
035500******************************************************************
035600 300-IMPRIME-REPORTE SECTION.
035700     WRITE LIN-REPORTE FROM ENC-1 AFTER ADVANCING PAGE
035800     WRITE LIN-REPORTE FROM ENC-2 AFTER ADVANCING 1 LINE
035900     MOVE SPACES TO LIN-REPORTE
036000     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
036100     WRITE LIN-REPORTE FROM ENC-COLUMNAS AFTER ADVANCING 1 LINE
036200     PERFORM 305-LIMPIA-UN-TOTAL-TRAMO
036300             VARYING WKS-INDICE-TRAMO FROM 1 BY 1
036400             UNTIL WKS-INDICE-TRAMO > 5
036500     PERFORM 310-IMPRIME-UN-TERCERO
036600             VARYING IX-TE FROM 1 BY 1
036700             UNTIL IX-TE > WKS-TOT-TERCEROS-ECH
036800     PERFORM 320-IMPRIME-TOTAL-GENERAL.
036900 300-IMPRIME-REPORTE-E. EXIT.
037000
037100 305-LIMPIA-UN-TOTAL-TRAMO SECTION.
037200     MOVE 0 TO WKS-TOT-TRAMO (WKS-INDICE-TRAMO).
037300 305-LIMPIA-UN-TOTAL-TRAMO-E. EXIT.
037400
037500 310-IMPRIME-UN-TERCERO SECTION.
037600     MOVE TE-CODIGO (IX-TE)       TO DET-CODIGO
037700     MOVE TE-RAZON-SOCIAL (IX-TE) TO DET-RAZON
037800     MOVE TE-TRAMO-MONTO (IX-TE, 1) TO DET-TRAMO-1
037900     MOVE TE-TRAMO-MONTO (IX-TE, 2) TO DET-TRAMO-2
038000     MOVE TE-TRAMO-MONTO (IX-TE, 3) TO DET-TRAMO-3
038100     MOVE TE-TRAMO-MONTO (IX-TE, 4) TO DET-TRAMO-4
038200     MOVE TE-TRAMO-MONTO (IX-TE, 5) TO DET-TRAMO-5
038300     MOVE TE-MONTO-VENCIDO (IX-TE)  TO DET-VENCIDO
038400     ADD TE-TRAMO-MONTO (IX-TE, 1) TO WKS-TOT-TRAMO (1)
038500     ADD TE-TRAMO-MONTO (IX-TE, 2) TO WKS-TOT-TRAMO (2)
038600     ADD TE-TRAMO-MONTO (IX-TE, 3) TO WKS-TOT-TRAMO (3)
038700     ADD TE-TRAMO-MONTO (IX-TE, 4) TO WKS-TOT-TRAMO (4)
038800     ADD TE-TRAMO-MONTO (IX-TE, 5) TO WKS-TOT-TRAMO (5)
038900     WRITE LIN-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE.
039000 310-IMPRIME-UN-TERCERO-E. EXIT.
039100
039200 320-IMPRIME-TOTAL-GENERAL SECTION.
039300     MOVE WKS-TOT-TRAMO (1) TO TGE-TRAMO-1
039400     MOVE WKS-TOT-TRAMO (2) TO TGE-TRAMO-2
039500     MOVE WKS-TOT-TRAMO (3) TO TGE-TRAMO-3
039600     MOVE WKS-TOT-TRAMO (4) TO TGE-TRAMO-4
039700     MOVE WKS-TOT-TRAMO (5) TO TGE-TRAMO-5
039800     WRITE LIN-REPORTE FROM LIN-TOTAL-GENERAL
039900          AFTER ADVANCING 2 LINES.
040000 320-IMPRIME-TOTAL-GENERAL-E. EXIT.
040100