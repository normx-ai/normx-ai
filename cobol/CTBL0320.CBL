000100******************************************************************
000200* FECHA       : 14/02/1998                                       *
000300* PROGRAMADOR : SILVIA PATRICIA LOPEZ MENDEZ (SPLM)              *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0320                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTADO DE CUENTA POR TERCERO (COMPTE-TIERS). LEE *
000800*             : EL MAYOR ORDENADO POR TERCERO/FECHA/LINEA,       *
000900*             : SEPARA EL SALDO ANTERIOR A LA FECHA DE CORTE,    *
001000*             : IMPRIME EL DETALLE CON SALDO CORRIDO Y CIERRA    *
001100*             : CON EL ANALISIS DE ANTIGUEDAD DE LAS LINEAS NO   *
001200*             : LETRADAS (SIN MATCHING) CON VENCIMIENTO.         *
001300* ARCHIVOS    : CTBLEDS=C,CTBTIER=C,CTBETIE=A                    *
001400* ACCION (ES) : A=IMPRIME                                        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 14/02/1998                                       *
001700* BPM/RATIONAL: CTB-0131                                         *
001800* NOMBRE      : ESTADO DE CUENTA DE TERCEROS                     *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    CTBL0320.
002200 AUTHOR.                        SILVIA PATRICIA LOPEZ MENDEZ.
002300 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002400 DATE-WRITTEN.                  14/02/1998.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
002700                                 DE CONTABILIDAD.
002800******************************************************************
002900*                    H I S T O R I A L   D E   C A M B I O S     *
003000******************************************************************
003100* FECHA       INIC  TICKET    DESCRIPCION                        *
003200* 14/02/1998  SPLM  CTB-0131  VERSION INICIAL.                   *CTB0131 
003300* 02/04/1998  SPLM  CTB-0132  SE AGREGA ANALISIS DE ANTIGUEDAD   *CTB0132 
003400*                             AL PIE DE CADA TERCERO, USANDO LA  *
003500*                             TABLA COMPARTIDA DE TRAMOS.        *
003600* 05/03/1999  ALHS  CTB-Y2K7  REVISION FIN DE SIGLO: LAS FECHAS  *CTBY2K7 
003700*                             DE PARAMETRO SE VALIDAN A 4 DIGITOS*
003800*                             DE ANIO, SIN CAMBIOS DE FORMATO.   *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.               IBM-3090.
004300 OBJECT-COMPUTER.               IBM-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CTBLEDS ASSIGN TO CTBLEDS
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            FILE STATUS   IS FS-CTBLEDS.
005100
005200     SELECT CTBTIER ASSIGN TO CTBTIER
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS FS-CTBTIER.
005500
005600     SELECT CTBETIE ASSIGN TO CTBETIE
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS FS-CTBETIE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200*   MAYOR ORDENADO POR TERCERO/FECHA/LINEA (SORT PREVIO EXTERNO)
006300 FD  CTBLEDS.
006400     COPY GLLEDG.
006500 FD  CTBTIER.
006600     COPY GLTIER.
006700*   ESTADO DE CUENTA IMPRESO (132 COLUMNAS)
006800 FD  CTBETIE.
006900 01  LIN-REPORTE.
007000     05  FILLER                 PIC X(132).
007100
007200 WORKING-STORAGE SECTION.
007300 01  WKS-FS-STATUS.
007400     02  FS-CTBLEDS             PIC 9(02) VALUE ZEROES.
007500     02  FS-CTBTIER             PIC 9(02) VALUE ZEROES.
007600     02  FS-CTBETIE             PIC 9(02) VALUE ZEROES.
007700     02  PROGRAMA               PIC X(08) VALUE 'CTBL0320'.
007800     02  FILLER                 PIC X(02) VALUE SPACES.
007900******************************************************************
008000*      PARAMETROS DE CORRIDA (SYSIN): CORTE Y REFERENCIA         *
008100******************************************************************
008200 01  WKS-PARAMETRO-CORRIDA.
008300     02  WKS-FECHA-CORTE        PIC 9(08).
008400     02  WKS-FECHA-REFERENCIA   PIC 9(08).
008500     02  FILLER                 PIC X(01) VALUE SPACES.
008600******************************************************************
008700*      TABLA EN MEMORIA DEL MAESTRO DE TERCEROS (RAZON SOCIAL)   *
008800******************************************************************
008900 01  TABLA-TERCEROS.
009000     05  WKS-TOT-TERCEROS       PIC 9(05) COMP VALUE ZEROES.
009100     05  TBL-TERCERO OCCURS 5000 TIMES INDEXED BY IX-TRC.
009200         10  TT-CODIGO          PIC X(09).
009300         10  TT-RAZON-SOCIAL    PIC X(30).
009400     05  FILLER                 PIC X(01) VALUE SPACES.
009500******************************************************************
009600*      TABLA COMPARTIDA DE TRAMOS DE ANTIGUEDAD                  *
009700******************************************************************
009800     COPY GLAGE.
009900 77  WKS-CONTADOR-VENCIDAS      PIC 9(05) COMP VALUE ZEROES.
010000 77  WKS-SUMA-DIAS-VENCIDOS     PIC S9(07) COMP VALUE ZEROES.
010100******************************************************************
010200*                LINEAS DE ENCABEZADO DEL REPORTE                *
010300******************************************************************
010400 01  ENC-1.
010500     05  FILLER                 PIC X(40) VALUE SPACES.
010600     05  FILLER                 PIC X(40)
010700          VALUE 'CONTABILIDAD GENERAL OHADA'.
010800     05  FILLER                 PIC X(52) VALUE SPACES.
010900 01  ENC-2.
011000     05  FILLER                 PIC X(40) VALUE SPACES.
011100     05  FILLER                 PIC X(40)
011200          VALUE 'E S T A D O   D E   C U E N T A'.
011300     05  FILLER                 PIC X(52) VALUE SPACES.
011400 01  ENC-TERCERO.
011500     05  FILLER                 PIC X(09) VALUE 'TERCERO:'.
011600     05  ENC-TRC-CODIGO         PIC X(09).
011700     05  FILLER                 PIC X(02) VALUE SPACES.
011800     05  ENC-TRC-RAZON          PIC X(30).
011900     05  FILLER                 PIC X(82) VALUE SPACES.
012000 01  ENC-COLUMNAS.
012100     05  FILLER                 PIC X(10) VALUE 'FECHA'.
012200     05  FILLER                 PIC X(08) VALUE 'PARTIDA'.
012300     05  FILLER                 PIC X(30) VALUE 'CONCEPTO'.
012400     05  FILLER                 PIC X(10) VALUE 'DOCUMENTO'.
012500     05  FILLER                 PIC X(10) VALUE 'VENCE'.
012600     05  FILLER                 PIC X(15) VALUE 'MONTO'.
012700     05  FILLER                 PIC X(16) VALUE 'SALDO'.
012800******************************************************************
012900*                LINEA DE SALDO ANTERIOR Y DE DETALLE            *
013000******************************************************************
013100 01  LIN-SALDO-ANTERIOR.
013200     05  FILLER                 PIC X(38)
013300          VALUE 'SALDO ANTERIOR AL CORTE ........'.
013400     05  SAN-SALDO              PIC Z(12)9.99-.
013500 01  LIN-DETALLE.
013600     05  DET-FECHA              PIC X(10).
013700     05  DET-PARTIDA            PIC X(08).
013800     05  FILLER                 PIC X(01) VALUE SPACES.
013900     05  DET-CONCEPTO           PIC X(30).
014000     05  DET-DOCUMENTO          PIC X(10).
014100     05  DET-VENCIMIENTO        PIC X(10).
014200     05  DET-MONTO              PIC Z(12)9.99-.
014300     05  DET-SALDO              PIC Z(13)9.99-.
014400 01  LIN-FINAL.
014500     05  FILLER                 PIC X(38)
014600          VALUE 'SALDO FINAL .....................'.
014700     05  FIN-SALDO              PIC Z(12)9.99-.
014800     05  FILLER                 PIC X(02) VALUE SPACES.
014900     05  FIN-SENTIDO            PIC X(10).
015000 01  LIN-TRAMO.
015100     05  FILLER                 PIC X(20) VALUE SPACES.
015200     05  TRM-ROTULO             PIC X(10).
015300     05  FILLER                 PIC X(02) VALUE SPACES.
015400     05  TRM-MONTO              PIC Z(12)9.99-.
015500 01  LIN-PROMEDIO.
015600     05  FILLER                 PIC X(38)
015700          VALUE 'PROMEDIO DE DIAS DE ATRASO ......'.
015800     05  PRM-DIAS               PIC ZZZ9.
015900     05  FILLER                 PIC X(20) VALUE SPACES.
016000     05  PRM-CRITICO            PIC X(20).
016100******************************************************************
016200*                CONTROL DE RUPTURA Y ACUMULADORES               *
016300******************************************************************
016400 01  WKS-CONTROL-TERCERO.
016500     02  WKS-TERCERO-ANTERIOR   PIC X(09) VALUE SPACES.
016600     02  WKS-SALDO-CORRIDO      PIC S9(13)V99 VALUE 0.
016700     02  WKS-PRIMER-TERCERO     PIC X(01) VALUE 'Y'.
016800         88  ES-PRIMER-TERCERO      VALUE 'Y'.
016900     02  FILLER                 PIC X(01) VALUE SPACES.
017000******************************************************************
017100*      REDEFINES: VISTA DE FECHA PARA EDITAR AAAA/MM/DD          *
017200******************************************************************
017300 01  WKS-FECHA-TRABAJO          PIC 9(08) VALUE ZEROES.
017400 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
017500     05  WKS-FT-ANIO            PIC 9(04).
017600     05  WKS-FT-MES             PIC 9(02).
017700     05  WKS-FT-DIA             PIC 9(02).
017800 01  WKS-FECHA-EDITADA          PIC X(10) VALUE SPACES.
017900 01  WKS-FECHA-EDITADA-R REDEFINES WKS-FECHA-EDITADA.
018000     05  WKS-FE-ANIO            PIC X(04).
018100     05  FILLER                 PIC X(01).
018200     05  WKS-FE-MES             PIC X(02).
018300     05  FILLER                 PIC X(01).
018400     05  WKS-FE-DIA             PIC X(02).
018500******************************************************************
018600 01  WKS-VARIABLES-TRABAJO.
018700     02  WKS-FIN-MAYOR          PIC 9(01) VALUE ZEROES.
018800         88  FIN-DE-MAYOR           VALUE 1.
018900     02  WKS-ENCONTRADO         PIC X(01) VALUE 'N'.
019000         88  SI-ENCONTRADO          VALUE 'Y'.
019100     02  WKS-DIAS-VENCIMIENTO   PIC S9(07) COMP.
019200     02  WKS-INDICE-TRAMO       PIC 9(01) COMP.
019300     02  CON-LINEAS-LEIDAS      PIC 9(07) COMP VALUE ZEROES.
019400     02  CON-TERCEROS-IMPRESOS  PIC 9(05) COMP VALUE ZEROES.
019500     02  FILLER                 PIC X(01) VALUE SPACES.
019600******************************************************************
019700 PROCEDURE DIVISION.
019800 000-MAIN SECTION.
019900     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
020000     PERFORM 010-APERTURA-ARCHIVOS
020100     PERFORM 020-CARGA-TERCEROS
020200     PERFORM 030-IMPRIME-PORTADA
020300     PERFORM 100-LEE-LINEA
020400     PERFORM 150-PROCESA-UNA-LINEA UNTIL FIN-DE-MAYOR
020500     IF NOT ES-PRIMER-TERCERO
020600        PERFORM 400-CIERRA-TERCERO
020700     END-IF
020800     CLOSE CTBLEDS CTBTIER CTBETIE
020900     STOP RUN.
021000 000-MAIN-E. EXIT.
021100
021200 150-PROCESA-UNA-LINEA SECTION.
021300     IF LGN-TERCERO NOT = WKS-TERCERO-ANTERIOR
021400        IF NOT ES-PRIMER-TERCERO
021500           PERFORM 400-CIERRA-TERCERO
021600        END-IF
021700        PERFORM 200-INICIA-TERCERO
021800     END-IF
021900     IF (LGN-ESTATUS = 'V' OR LGN-ESTATUS = 'C')
022000        AND LGN-FECHA < WKS-FECHA-CORTE
022100        ADD LGN-DEBE  TO WKS-SALDO-CORRIDO
022200        SUBTRACT LGN-HABER FROM WKS-SALDO-CORRIDO
022300     END-IF
022400     IF (LGN-ESTATUS = 'V' OR LGN-ESTATUS = 'C')
022500        AND LGN-FECHA >= WKS-FECHA-CORTE
022600        PERFORM 210-IMPRIME-DETALLE
022700        PERFORM 220-ACUMULA-ANTIGUEDAD
022800     END-IF
022900     PERFORM 100-LEE-LINEA.
023000 150-PROCESA-UNA-LINEA-E. EXIT.
023100
023200 010-APERTURA-ARCHIVOS SECTION.
023300     OPEN INPUT CTBLEDS CTBTIER OUTPUT CTBETIE
023400     IF FS-CTBLEDS NOT = 0
023500        DISPLAY '*** ERROR AL ABRIR CTBLEDS, STATUS: '
023600                FS-CTBLEDS UPON CONSOLE
023700        MOVE 91 TO RETURN-CODE
023800        STOP RUN
023900     END-IF.
024000 010-APERTURA-ARCHIVOS-E. EXIT.
024100
024200 020-CARGA-TERCEROS SECTION.
024300     READ CTBTIER INTO REG-CTABLE-TERCERO
024400       AT END MOVE HIGH-VALUES TO TRS-CODIGO
024500     END-READ
024600     PERFORM 025-CARGA-UN-TERCERO UNTIL TRS-CODIGO = HIGH-VALUES.
024700 020-CARGA-TERCEROS-E. EXIT.
024800
024900 025-CARGA-UN-TERCERO SECTION.
025000     ADD 1 TO WKS-TOT-TERCEROS
025100     SET IX-TRC TO WKS-TOT-TERCEROS
025200     MOVE TRS-CODIGO       TO TT-CODIGO (IX-TRC)
025300     MOVE TRS-RAZON-SOCIAL TO TT-RAZON-SOCIAL (IX-TRC)
025400     READ CTBTIER INTO REG-CTABLE-TERCERO
025500       AT END MOVE HIGH-VALUES TO TRS-CODIGO
025600     END-READ.
025700 025-CARGA-UN-TERCERO-E. EXIT.
025800
025900 030-IMPRIME-PORTADA SECTION.
026000     WRITE LIN-REPORTE FROM ENC-1 AFTER ADVANCING PAGE
026100     WRITE LIN-REPORTE FROM ENC-2 AFTER ADVANCING 1 LINE
026200     MOVE SPACES TO LIN-REPORTE
026300     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
026400 030-IMPRIME-PORTADA-E. EXIT.
026500
026600 100-LEE-LINEA SECTION.
026700     READ CTBLEDS INTO REG-CTABLE-LINEA-MAYOR
026800       AT END MOVE 1 TO WKS-FIN-MAYOR
026900     END-READ
027000     IF NOT FIN-DE-MAYOR
027100        ADD 1 TO CON-LINEAS-LEIDAS
027200     END-IF.
027300 100-LEE-LINEA-E. EXIT.
027400
027500******************************************************************
027600*      2. RUPTURA DE CONTROL POR TERCERO                         *
027700******************************************************************
027800 200-INICIA-TERCERO SECTION.
027900     MOVE LGN-TERCERO TO WKS-TERCERO-ANTERIOR
028000     MOVE 0           TO WKS-SALDO-CORRIDO
028100     MOVE 0           TO WKS-CONTADOR-VENCIDAS
028200     MOVE 0           TO WKS-SUMA-DIAS-VENCIDOS
028300     PERFORM 202-LIMPIA-UN-TRAMO
028400             VARYING WKS-INDICE-TRAMO FROM 1 BY 1
028500             UNTIL WKS-INDICE-TRAMO > 5
028600     MOVE 'N'         TO WKS-PRIMER-TERCERO
028700     ADD 1            TO CON-TERCEROS-IMPRESOS
028800     MOVE LGN-TERCERO TO ENC-TRC-CODIGO
028900     PERFORM 205-BUSCA-RAZON-SOCIAL
029000     WRITE LIN-REPORTE FROM ENC-TERCERO AFTER ADVANCING 2 LINES
029100     WRITE LIN-REPORTE FROM ENC-COLUMNAS AFTER ADVANCING 1 LINE.
029200 200-INICIA-TERCERO-E. EXIT.
029300
029400 202-LIMPIA-UN-TRAMO SECTION.
029500     MOVE 0 TO WKS-TRAMO-MONTO (WKS-INDICE-TRAMO).
029600 202-LIMPIA-UN-TRAMO-E. EXIT.
029700
029800 205-BUSCA-RAZON-SOCIAL SECTION.
029900     MOVE SPACES TO ENC-TRC-RAZON
030000     PERFORM 206-COMPARA-UN-TERCERO
030100             VARYING IX-TRC FROM 1 BY 1
030200             UNTIL IX-TRC > WKS-TOT-TERCEROS.
030300 205-BUSCA-RAZON-SOCIAL-E. EXIT.
030400
030500 206-COMPARA-UN-TERCERO SECTION.
030600     IF TT-CODIGO (IX-TRC) = LGN-TERCERO
030700        MOVE TT-RAZON-SOCIAL (IX-TRC) TO ENC-TRC-RAZON
030800        SET IX-TRC TO WKS-TOT-TERCEROS
030900     END-IF.
031000 206-COMPARA-UN-TERCERO-E. EXIT.
031100
031200******************************************************************
031300*      3. DETALLE DEL PERIODO DEL ESTADO DE CUENTA               *
031400******************************************************************
031500 210-IMPRIME-DETALLE SECTION.
031600     MOVE LGN-FECHA TO WKS-FECHA-TRABAJO
031700     MOVE WKS-FT-ANIO TO WKS-FE-ANIO
031800     MOVE WKS-FT-MES  TO WKS-FE-MES
031900     MOVE WKS-FT-DIA  TO WKS-FE-DIA
032000     MOVE WKS-FECHA-EDITADA TO DET-FECHA
032100     MOVE LGN-NUMERO-PARTIDA TO DET-PARTIDA
032200     MOVE LGN-CONCEPTO       TO DET-CONCEPTO
032300     MOVE LGN-DOCUMENTO      TO DET-DOCUMENTO
032400     IF LGN-VENCIMIENTO = ZEROES
032500        MOVE SPACES TO DET-VENCIMIENTO
032600     ELSE
032700        MOVE LGN-VENCIMIENTO TO WKS-FECHA-TRABAJO
032800        MOVE WKS-FT-ANIO TO WKS-FE-ANIO
032900        MOVE WKS-FT-MES  TO WKS-FE-MES
033000        MOVE WKS-FT-DIA  TO WKS-FE-DIA
033100        MOVE WKS-FECHA-EDITADA TO DET-VENCIMIENTO
033200     END-IF
033300     IF LGN-DEBE > 0
033400        MOVE LGN-DEBE  TO DET-MONTO
033500     ELSE
033600        COMPUTE DET-MONTO = LGN-HABER * -1
033700     END-IF
033800     ADD LGN-DEBE  TO WKS-SALDO-CORRIDO
033900     SUBTRACT LGN-HABER FROM WKS-SALDO-CORRIDO
034000     MOVE WKS-SALDO-CORRIDO TO DET-SALDO
034100     WRITE LIN-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE.
034200 210-IMPRIME-DETALLE-E. EXIT.
034300
034400******************************************************************
034500*      4. ANTIGUEDAD DE LAS LINEAS SIN LETRAGEO CON VENCIMIENTO  *
034600******************************************************************
034700 220-ACUMULA-ANTIGUEDAD SECTION.
034800     IF LGN-CODIGO-LETRAGEO = SPACES
034900        AND LGN-VENCIMIENTO NOT = ZEROES
035000        COMPUTE WKS-DIAS-VENCIMIENTO =
035100           FUNCTION INTEGER-OF-DATE (LGN-VENCIMIENTO) -
035200           FUNCTION INTEGER-OF-DATE (WKS-FECHA-REFERENCIA)
035300        EVALUATE TRUE
035400           WHEN WKS-DIAS-VENCIMIENTO < 0
035500              MOVE 1 TO WKS-INDICE-TRAMO
035600              ADD 1 TO WKS-CONTADOR-VENCIDAS
035700              ADD WKS-DIAS-VENCIMIENTO TO WKS-SUMA-DIAS-VENCIDOS
035800           WHEN WKS-DIAS-VENCIMIENTO <= 30
035900              MOVE 2 TO WKS-INDICE-TRAMO
036000           WHEN WKS-DIAS-VENCIMIENTO <= 60
036100              MOVE 3 TO WKS-INDICE-TRAMO
036200           WHEN WKS-DIAS-VENCIMIENTO <= 90
036300              MOVE 4 TO WKS-INDICE-TRAMO
036400           WHEN OTHER
036500              MOVE 5 TO WKS-INDICE-TRAMO
036600        END-EVALUATE
036700        IF LGN-DEBE > 0
036800           ADD LGN-DEBE TO WKS-TRAMO-MONTO (WKS-INDICE-TRAMO)
036900        ELSE
037000           ADD LGN-HABER TO WKS-TRAMO-MONTO (WKS-INDICE-TRAMO)
037100        END-IF
037200     END-IF.
037300 220-ACUMULA-ANTIGUEDAD-E. EXIT.
037400
037500******************************************************************
037600*      5. CIERRE DEL TERCERO: SALDO FINAL Y ANTIGUEDAD           *
037700******************************************************************
037800 400-CIERRA-TERCERO SECTION.
037900     MOVE WKS-SALDO-CORRIDO TO FIN-SALDO
038000     EVALUATE TRUE
038100        WHEN WKS-SALDO-CORRIDO > 0.01
038200           MOVE 'DEBITEUR'  TO FIN-SENTIDO
038300        WHEN WKS-SALDO-CORRIDO < -0.01
038400           MOVE 'CREDITEUR' TO FIN-SENTIDO
038500        WHEN OTHER
038600           MOVE 'SOLDE'     TO FIN-SENTIDO
038700     END-EVALUATE
038800     WRITE LIN-REPORTE FROM LIN-FINAL AFTER ADVANCING 2 LINES
038900     PERFORM 410-IMPRIME-UN-TRAMO
039000             VARYING WKS-INDICE-TRAMO FROM 1 BY 1
039100             UNTIL WKS-INDICE-TRAMO > 5
039200     PERFORM 420-IMPRIME-PROMEDIO.
039300 400-CIERRA-TERCERO-E. EXIT.
039400
039500 410-IMPRIME-UN-TRAMO SECTION.
039600     MOVE WKS-TRAMO-NOMBRE (WKS-INDICE-TRAMO) TO TRM-ROTULO
039700     MOVE WKS-TRAMO-MONTO (WKS-INDICE-TRAMO)  TO TRM-MONTO
039800     WRITE LIN-REPORTE FROM LIN-TRAMO AFTER ADVANCING 1 LINE.
039900 410-IMPRIME-UN-TRAMO-E. EXIT.
040000
040100 420-IMPRIME-PROMEDIO SECTION.
040200     IF WKS-CONTADOR-VENCIDAS = 0
040300        MOVE 0 TO PRM-DIAS
040400     ELSE
040500        COMPUTE PRM-DIAS ROUNDED =
040600           (WKS-SUMA-DIAS-VENCIDOS * -1) / WKS-CONTADOR-VENCIDAS
040700     END-IF
040800     IF WKS-TRAMO-MONTO (1) > 10000 OR PRM-DIAS > 60
040900        MOVE 'CUENTA CRITICA'    TO PRM-CRITICO
041000     ELSE
041100        MOVE SPACES              TO PRM-CRITICO
041200     END-IF
041300     WRITE LIN-REPORTE FROM LIN-PROMEDIO AFTER ADVANCING 1 LINE.
041400 420-IMPRIME-PROMEDIO-E. EXIT.
041500