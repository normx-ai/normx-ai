000100******************************************************************
000200*  GLTRAN  --  LAYOUT DE TRANSACCION DE ENTRADA (LINEA DE        *
000300*              PARTIDA DE DIARIO)                                *
000400*  SISTEMA   : CTBL - CONTABILIDAD GENERAL OHADA                 *
000500*  ARCHIVO   : CTBTRAN (SECUENCIAL, AGRUPADO POR TRX-PARTIDA)    *
000600*  LONGITUD  : 120 POSICIONES (VER NOTA DE MONTOS)               *
000700******************************************************************
000800*  NOTA: LOS MONTOS SE MANEJAN EN ZONA DECIMAL DE 13+2, POR ESO  *
000900*        EL REGISTRO REAL DIFIERE DEL RECIBIDO EN LA CARTA DE    *
001000*        REQUERIMIENTOS ORIGINAL (110 POSICIONES).               *
001100******************************************************************
001200*  HISTORIAL DE CAMBIOS                                          *
001300*  FECHA       INIC  TICKET    DESCRIPCION                       *
001400*  05/11/1994  ALHS  CTB-0090  VERSION INICIAL                   *
001500*  20/02/1999  SPLM  CTB-Y2K2  FECHAS A 8 DIGITOS AAAAMMDD       *
001600******************************************************************
001700 01  REG-CTABLE-TRANSACCION.
001800*--   AGRUPA LINEAS DE UNA MISMA PARTIDA
001900     05  TRX-PARTIDA            PIC X(08).
002000     05  TRX-DIARIO             PIC X(03).
002100     05  TRX-FECHA              PIC 9(08).
002200     05  TRX-CONCEPTO           PIC X(30).
002300     05  TRX-REFERENCIA         PIC X(12).
002400     05  TRX-CUENTA             PIC X(08).
002500     05  TRX-TERCERO            PIC X(09).
002600     05  TRX-DOCUMENTO          PIC X(10).
002700     05  TRX-DEBE               PIC S9(13)V99.
002800     05  TRX-HABER              PIC S9(13)V99.
002900     05  FILLER                 PIC X(02).
003000