000100******************************************************************
000200*  GLAGE  --  TABLA COMPARTIDA DE TRAMOS DE VENCIMIENTO          *
000300*             (ANTIGUEDAD DE SALDOS - ECHEANCIER/COMPTE-TIERS)   *
000400*  SISTEMA   : CTBL - CONTABILIDAD GENERAL OHADA                 *
000500******************************************************************
000600*  HISTORIAL DE CAMBIOS                                          *
000700*  FECHA       INIC  TICKET    DESCRIPCION                       *
000800*  02/04/1998  ALHS  CTB-0132  VERSION INICIAL, 5 TRAMOS FIJOS   *
000900******************************************************************
001000 01  WKS-TRAMOS-VENCIMIENTO.
001100*--   TRAMO 1 = VENCIDO (ECHU), 2 = 0-30, 3 = 31-60,
001200*--   TRAMO 4 = 61-90, 5 = MAS DE 90 DIAS
001300     05  WKS-TRAMO-MONTO        PIC S9(13)V99 OCCURS 5 TIMES.
001400     05  WKS-TRAMO-ROTULO.
001500         10  FILLER             PIC X(10) VALUE 'ECHU      '.
001600         10  FILLER             PIC X(10) VALUE '0-30      '.
001700         10  FILLER             PIC X(10) VALUE '31-60     '.
001800         10  FILLER             PIC X(10) VALUE '61-90     '.
001900         10  FILLER             PIC X(10) VALUE '+90       '.
002000     05  WKS-TRAMO-ROTULO-R REDEFINES WKS-TRAMO-ROTULO.
002100         10  WKS-TRAMO-NOMBRE   PIC X(10) OCCURS 5 TIMES.
002200