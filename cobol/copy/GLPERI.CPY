000100******************************************************************
000200*  GLPERI  --  LAYOUT DEL MAESTRO DE PERIODOS MENSUALES          *
000300*  SISTEMA   : CTBL - CONTABILIDAD GENERAL OHADA                 *
000400*  ARCHIVO   : CTBPERI (SECUENCIAL, ORDENADO POR ANIO+MES)       *
000500*  LONGITUD  : 31 POSICIONES                                     *
000600******************************************************************
000700*  HISTORIAL DE CAMBIOS                                          *
000800*  FECHA       INIC  TICKET    DESCRIPCION                       *
000900*  30/07/1993  CAGP  CTB-0071  VERSION INICIAL DEL MAESTRO       *
001000*  09/01/1998  SPLM  CTB-0140  SE AGREGA PER-ESTATUS BLOQUEADO   *
001100******************************************************************
001200 01  REG-CTABLE-PERIODO.
001300     05  PER-EJERCICIO          PIC X(04).
001400     05  PER-NUMERO             PIC 9(02).
001500     05  PER-FECHA-INICIO       PIC 9(08).
001600     05  PER-FECHA-FIN          PIC 9(08).
001700*--   O=ABIERTO C=CERRADO V=BLOQUEADO
001800     05  PER-ESTATUS            PIC X(01).
001900         88  PER-ABIERTO             VALUE 'O'.
002000         88  PER-CERRADO             VALUE 'C'.
002100         88  PER-BLOQUEADO           VALUE 'V'.
002200     05  FILLER                 PIC X(08).
002300