000100******************************************************************
000200*  GLTIER  --  LAYOUT DEL MAESTRO DE TERCEROS (TIERS)            *
000300*  SISTEMA   : CTBL - CONTABILIDAD GENERAL OHADA                 *
000400*  ARCHIVO   : CTBTIER (SECUENCIAL, ORDENADO POR TRS-CODIGO)     *
000500*  LONGITUD  : 65 POSICIONES                                     *
000600******************************************************************
000700*  HISTORIAL DE CAMBIOS                                          *
000800*  FECHA       INIC  TICKET    DESCRIPCION                       *
000900*  02/05/1990  SPLM  CTB-0022  VERSION INICIAL                   *
001000*  17/10/1992  CAGP  CTB-0055  SE AGREGA TRS-DIAS-PLAZO          *
001100*  25/03/1997  ALHS  CTB-0114  SE AGREGA TRS-BLOQUEADO           *
001200******************************************************************
001300 01  REG-CTABLE-TERCERO.
001400*--   TTTT (TIPO) + 5 DIGITOS DE SECUENCIA, EJ. FLOC00001
001500     05  TRS-CODIGO             PIC X(09).
001600     05  TRS-TIPO               PIC X(04).
001700         88  TRS-PROVEEDOR-LOCAL     VALUE 'FLOC'.
001800         88  TRS-PROVEEDOR-GRUPO     VALUE 'FGRP'.
001900         88  TRS-CLIENTE-LOCAL       VALUE 'CLOC'.
002000         88  TRS-CLIENTE-GRUPO       VALUE 'CGRP'.
002100         88  TRS-EMPLEADO            VALUE 'EMPL'.
002200*--   CUENTA COLECTIVA ASOCIADA AL TIPO DE TERCERO
002300     05  TRS-COLECTIVA          PIC X(08).
002400     05  TRS-RAZON-SOCIAL       PIC X(30).
002500*--   PLAZO DE PAGO EN DIAS, POR DEFECTO 030
002600     05  TRS-DIAS-PLAZO         PIC 9(03).
002700     05  TRS-ACTIVO             PIC X(01).
002800         88  TRS-ESTA-ACTIVO         VALUE 'Y'.
002900         88  TRS-ESTA-INACTIVO       VALUE 'N'.
003000     05  TRS-BLOQUEADO          PIC X(01).
003100         88  TRS-ESTA-BLOQUEADO      VALUE 'Y'.
003200         88  TRS-NO-BLOQUEADO        VALUE 'N'.
003300     05  FILLER                 PIC X(09).
003400