000100******************************************************************
000200*  GLJRNL  --  LAYOUT DEL MAESTRO DE DIARIOS (JOURNAUX)          *
000300*  SISTEMA   : CTBL - CONTABILIDAD GENERAL OHADA                 *
000400*  ARCHIVO   : CTBJRNL (SECUENCIAL, ORDENADO POR JRN-CODIGO)     *
000500*  LONGITUD  : 45 POSICIONES                                     *
000600******************************************************************
000700*  HISTORIAL DE CAMBIOS                                          *
000800*  FECHA       INIC  TICKET    DESCRIPCION                       *
000900*  14/02/1989  SPLM  CTB-0014  VERSION INICIAL                   *
001000*  11/05/1993  CAGP  CTB-0063  SE AGREGA JRN-CONTRAPARTIDA       *
001100*  08/08/1996  ALHS  CTB-0102  SE AGREGA JRN-ACTIVO              *
001200******************************************************************
001300 01  REG-CTABLE-DIARIO.
001400     05  JRN-CODIGO             PIC X(03).
001500     05  JRN-NOMBRE             PIC X(30).
001600*--   TIPO DE DIARIO, VER 88-NIVELES ABAJO
001700     05  JRN-TIPO               PIC X(02).
001800         88  JRN-TIPO-VALIDO         VALUE 'AC' 'VT' 'BQ' 'CA'
001900                                       'PA' 'FI' 'SO' 'ST' 'IM'
002000                                       'PR' 'AN' 'CL' 'OD' 'EX'.
002100*--   CUENTA DE CONTRAPARTIDA POR DEFECTO, ESPACIOS SI NO TIENE
002200     05  JRN-CONTRAPARTIDA      PIC X(08).
002300     05  JRN-ACTIVO             PIC X(01).
002400         88  JRN-ESTA-ACTIVO         VALUE 'Y'.
002500         88  JRN-ESTA-INACTIVO       VALUE 'N'.
002600     05  FILLER                 PIC X(01).
002700