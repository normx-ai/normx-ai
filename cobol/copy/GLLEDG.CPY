000100******************************************************************
000200*  GLLEDG  --  LAYOUT DE LINEA CONTABILIZADA (MAYOR)             *
000300*  SISTEMA   : CTBL - CONTABILIDAD GENERAL OHADA                 *
000400*  ARCHIVO   : CTBLEDG (SECUENCIAL, ORDEN DE CONTABILIZACION;    *
000500*              LOS REPORTES LO RELEEN ORDENADO POR CUENTA/FECHA) *
000600*  LONGITUD  : 132 POSICIONES                                    *
000700******************************************************************
000800*  HISTORIAL DE CAMBIOS                                          *
000900*  FECHA       INIC  TICKET    DESCRIPCION                       *
001000*  05/11/1994  ALHS  CTB-0090  VERSION INICIAL                   *
001100*  11/06/1998  CAGP  CTB-0135  SE AGREGA LGN-LETRAGEO (MATCHING) *
001200******************************************************************
001300 01  REG-CTABLE-LINEA-MAYOR.
001400*--   NUMERO DE PARTIDA JJAANNNN (DIARIO 2 + ANIO 2 + SEC 4)
001500     05  LGN-NUMERO-PARTIDA     PIC X(08).
001600     05  LGN-NUMERO-LINEA       PIC 9(03).
001700     05  LGN-DIARIO             PIC X(03).
001800     05  LGN-FECHA              PIC 9(08).
001900     05  LGN-CUENTA             PIC X(08).
002000     05  LGN-TERCERO            PIC X(09).
002100     05  LGN-CONCEPTO           PIC X(30).
002200     05  LGN-DOCUMENTO          PIC X(10).
002300     05  LGN-DEBE               PIC S9(13)V99.
002400     05  LGN-HABER              PIC S9(13)V99.
002500*--   FECHA DE VENCIMIENTO, CEROS SI NO APLICA
002600     05  LGN-VENCIMIENTO        PIC 9(08).
002700*--   CODIGO DE LETRAGEO (MATCHING) O ESPACIOS
002800     05  LGN-CODIGO-LETRAGEO    PIC X(06).
002900*--   B=BORRADOR V=VALIDADA C=CERRADA
003000     05  LGN-ESTATUS            PIC X(01).
003100         88  LGN-BORRADOR            VALUE 'B'.
003200         88  LGN-VALIDADA            VALUE 'V'.
003300         88  LGN-CERRADA             VALUE 'C'.
003400         88  LGN-CONSOLIDADA         VALUE 'V' 'C'.
003500     05  FILLER                 PIC X(08).
003600