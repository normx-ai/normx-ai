000100******************************************************************
000200*  GLREJT  --  LAYOUT DE TRANSACCION RECHAZADA                   *
000300*  SISTEMA   : CTBL - CONTABILIDAD GENERAL OHADA                 *
000400*  ARCHIVO   : CTBREJT (SECUENCIAL, ORDEN DE CONTABILIZACION)    *
000500*  LONGITUD  : 170 POSICIONES (TRANSACCION 120 + MOTIVO 50)      *
000600******************************************************************
000700*  HISTORIAL DE CAMBIOS                                          *
000800*  FECHA       INIC  TICKET    DESCRIPCION                       *
000900*  05/11/1994  ALHS  CTB-0090  VERSION INICIAL                   *
001000******************************************************************
001100 01  REG-CTABLE-RECHAZO.
001200     05  REJ-TRANSACCION.
001300         10  REJ-PARTIDA        PIC X(08).
001400         10  REJ-DIARIO         PIC X(03).
001500         10  REJ-FECHA          PIC 9(08).
001600         10  REJ-CONCEPTO       PIC X(30).
001700         10  REJ-REFERENCIA     PIC X(12).
001800         10  REJ-CUENTA         PIC X(08).
001900         10  REJ-TERCERO        PIC X(09).
002000         10  REJ-DOCUMENTO      PIC X(10).
002100         10  REJ-DEBE           PIC S9(13)V99.
002200         10  REJ-HABER          PIC S9(13)V99.
002300         10  FILLER             PIC X(02).
002400     05  REJ-MOTIVO             PIC X(50).
002500