000100******************************************************************
000200*  GLEXER  --  LAYOUT DEL MAESTRO DE EJERCICIOS CONTABLES        *
000300*  SISTEMA   : CTBL - CONTABILIDAD GENERAL OHADA                 *
000400*  ARCHIVO   : CTBEXER (SECUENCIAL, ORDENADO POR EXE-CODIGO)     *
000500*  LONGITUD  : 30 POSICIONES (VALOR REAL, VER FILLER)            *
000600******************************************************************
000700*  HISTORIAL DE CAMBIOS                                          *
000800*  FECHA       INIC  TICKET    DESCRIPCION                       *
000900*  30/07/1993  CAGP  CTB-0071  VERSION INICIAL DEL MAESTRO       *
001000*  14/12/1995  ALHS  CTB-0097  SE AGREGA EXE-ESTATUS DE 1 BYTE   *
001100******************************************************************
001200 01  REG-CTABLE-EJERCICIO.
001300     05  EXE-CODIGO             PIC X(04).
001400     05  EXE-FECHA-INICIO       PIC 9(08).
001500     05  EXE-FECHA-FIN          PIC 9(08).
001600*--   P=PREPARACION O=ABIERTO V=CIERRE PROVISIONAL
001700*--   C=CERRADO       A=ARCHIVADO
001800     05  EXE-ESTATUS            PIC X(01).
001900         88  EXE-PREPARACION         VALUE 'P'.
002000         88  EXE-ABIERTO             VALUE 'O'.
002100         88  EXE-CIERRE-PROVISIONAL  VALUE 'V'.
002200         88  EXE-CERRADO             VALUE 'C'.
002300         88  EXE-ARCHIVADO           VALUE 'A'.
002400         88  EXE-VIGENTE             VALUE 'O' 'V'.
002500     05  FILLER                 PIC X(09).
002600