000100******************************************************************
000200*  GLACCT  --  LAYOUT DEL MAESTRO DE CUENTAS DEL PCGO            *
000300*  SISTEMA   : CTBL - CONTABILIDAD GENERAL OHADA                 *
000400*  ARCHIVO   : CTBACCT (SECUENCIAL, ORDENADO POR CTA-CODIGO)     *
000500*  LONGITUD  : 60 POSICIONES                                     *
000600******************************************************************
000700*  HISTORIAL DE CAMBIOS                                          *
000800*  FECHA       INIC  TICKET    DESCRIPCION                       *
000900*  14/02/1989  SPLM  CTB-0014  VERSION INICIAL DEL MAESTRO PCGO  *
001000*  03/09/1991  CAGP  CTB-0041  SE AGREGA CTA-SALDO-NORMAL        *
001100*  27/06/1994  ALHS  CTB-0088  SE AGREGA INDICADOR CTA-ACTIVA    *
001200*  19/01/1999  SPLM  CTB-Y2K1  REVISION FIN DE SIGLO, SIN CAMBIO *
001300*               DE LONGITUDES, SOLO VALIDACION DE FECHAS         *
001400******************************************************************
001500 01  REG-CTABLE-CUENTA.
001600*--   CODIGO DE CUENTA, 8 DIGITOS, EL PRIMERO ES LA CLASE OHADA
001700     05  CTA-CODIGO             PIC X(08).
001800     05  CTA-NOMBRE             PIC X(40).
001900*--   CLASE = PRIMER DIGITO DEL CODIGO, DEBE COINCIDIR CON EL
002000     05  CTA-CLASE              PIC X(01).
002100         88  CTA-CLASE-VALIDA        VALUE '1' THRU '9'.
002200     05  CTA-TIPO               PIC X(01).
002300         88  CTA-TIPO-ACTIVO         VALUE 'A'.
002400         88  CTA-TIPO-PASIVO         VALUE 'P'.
002500         88  CTA-TIPO-CARGO          VALUE 'C'.
002600         88  CTA-TIPO-PRODUCTO       VALUE 'R'.
002700     05  CTA-SALDO-NORMAL       PIC X(01).
002800         88  CTA-NORMAL-DEUDOR       VALUE 'D'.
002900         88  CTA-NORMAL-ACREEDOR     VALUE 'C'.
003000         88  CTA-NORMAL-VARIABLE     VALUE 'V'.
003100     05  CTA-ACTIVA             PIC X(01).
003200         88  CTA-ESTA-ACTIVA         VALUE 'Y'.
003300         88  CTA-ESTA-INACTIVA       VALUE 'N'.
003400     05  FILLER                 PIC X(08).
003500