000100******************************************************************
000200* FECHA       : 05/11/1994                                       *
000300* PROGRAMADOR : ANA LUCIA HERRERA SOSA (ALHS)                    *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0100                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONTABILIZACION DE PARTIDAS DE DIARIO.  LEE      *
000800*             : TRANSACCIONES DE CTBTRAN AGRUPADAS POR PARTIDA,  *
000900*             : VALIDA CABECERA Y LINEAS, CUADRA DEBE Y HABER,   *
001000*             : NUMERA Y GRABA LAS PARTIDAS ACEPTADAS AL MAYOR   *
001100*             : (CTBLEDG), Y RECHAZA LAS DEMAS CON SU MOTIVO A   *
001200*             : CTBREJT.                                         *
001300* ARCHIVOS    : CTBACCT=C,CTBJRNL=C,CTBTIER=C,CTBPERI=C,         *
001400*             : CTBEXER=C,CTBTRAN=C,CTBLEDG=A,CTBREJT=A          *
001500* ACCION (ES) : A=CONTABILIZA                                    *
001600* PROGRAMA(S) : GLBD1R00                                         *
001700* INSTALADO   : 05/11/1994                                       *
001800* BPM/RATIONAL: CTB-0090                                         *
001900* NOMBRE      : CONTABILIZACION DE PARTIDAS DE DIARIO            *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    CTBL0100.
002300 AUTHOR.                        ANA LUCIA HERRERA SOSA.
002400 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002500 DATE-WRITTEN.                  05/11/1994.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
002800                                 DE CONTABILIDAD.  PROHIBIDA SU
002900                                 REPRODUCCION FUERA DEL AREA.
003000******************************************************************
003100*                    H I S T O R I A L   D E   C A M B I O S     *
003200******************************************************************
003300* FECHA       INIC  TICKET    DESCRIPCION                        *
003400* 05/11/1994  ALHS  CTB-0090  VERSION INICIAL. CARGA MAESTROS,   *CTB0090 
003500*                             VALIDA Y CONTABILIZA PARTIDAS.     *
003600* 22/03/1995  ALHS  CTB-0095  SE AGREGA VALIDACION L5 (CLASE 4   *CTB0095 
003700*                             CONTRA CUENTA COLECTIVA DE TERCERO)*
003800* 14/09/1995  CAGP  CTB-0101  CORRECCION EN NUMERACION DE        *CTB0101 
003900*                             PARTIDAS: LA SECUENCIA ES POR      *
004000*                             DIARIO+ANIO, NO GLOBAL.            *
004100* 30/01/1996  CAGP  CTB-0108  SE AGREGA CALCULO DE VENCIMIENTO   *CTB0108 
004200*                             (REGLA L7) AL CONTABILIZAR.        *
004300* 11/07/1996  SPLM  CTB-0112  SE VALIDA QUE LA FECHA DE PARTIDA  *CTB0112 
004400*                             NO SEA FUTURA (REGLA E3).          *
004500* 19/02/1997  ALHS  CTB-0119  SE PERMITE CONTABILIZAR SOBRE      *CTB0119 
004600*                             EJERCICIO EN CIERRE PROVISIONAL.   *
004700* 08/10/1997  CAGP  CTB-0126  RECHAZO ATOMICO POR PARTIDA: SI    *CTB0126 
004800*                             UNA LINEA FALLA SE RECHAZA TODA LA *
004900*                             PARTIDA, NO SOLO LA LINEA.         *
005000* 12/01/1998  SPLM  CTB-0138  SE AGREGAN TOTALES DE CONTROL POR  *CTB0138 
005100*                             DIARIO ADEMAS DEL TOTAL GENERAL.   *
005200* 19/06/1998  CAGP  CTB-0135  SE ESCRIBE LGN-CODIGO-LETRAGEO EN  *CTB0135 
005300*                             ESPACIOS AL CONTABILIZAR.          *
005400* 23/11/1998  SPLM  CTB-Y2K1  REVISION FIN DE SIGLO: SE          *CTBY2K1 
005500*                             CONFIRMA QUE TODAS LAS FECHAS SE   *
005600*                             MANEJAN A 8 POSICIONES AAAAMMDD Y  *
005700*                             NO HAY COMPARACIONES A 2 DIGITOS.  *
005800* 04/02/1999  SPLM  CTB-Y2K2  SE PRUEBA EL CORTE DE ANIO EN LA   *CTBY2K2 
005900*                             NUMERACION DE PARTIDAS (99 A 00).  *
006000* 17/08/2001  CAGP  CTB-0201  SE AGREGA DEFAULT DE ETIQUETA DE   *CTB0201 
006100*                             LINEA (REGLA L6) A LA ETIQUETA DE  *
006200*                             LA PARTIDA CUANDO VIENE EN BLANCO. *
006300* 05/11/2001  CAGP  CTB-0204  LIMPIEZA EN 220-REPITE: SE QUITA   *CTB0204 
006400*                             SECUENCIA MUERTA MOVE/ADD/SUBTRACT *
006500*                             SOBRE WKS-PART-NUM-LINEAS QUE EL   *
006600*                             MOVE WKS-J FINAL YA SOBREESCRIBIA. *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.               IBM-3090.
007100 OBJECT-COMPUTER.                IBM-3090.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS CLASE-VALIDA-OHADA IS '1' THRU '9'
007500     UPSI-0 ON STATUS IS WKS-SWITCH-PRUEBA.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT CTBACCT ASSIGN TO CTBACCT
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-CTBACCT.
008100
008200     SELECT CTBJRNL ASSIGN TO CTBJRNL
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS FS-CTBJRNL.
008500
008600     SELECT CTBTIER ASSIGN TO CTBTIER
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS FS-CTBTIER.
008900
009000     SELECT CTBPERI ASSIGN TO CTBPERI
009100            ORGANIZATION  IS LINE SEQUENTIAL
009200            FILE STATUS   IS FS-CTBPERI.
009300
009400     SELECT CTBEXER ASSIGN TO CTBEXER
009500            ORGANIZATION  IS LINE SEQUENTIAL
009600            FILE STATUS   IS FS-CTBEXER.
009700
009800     SELECT CTBTRAN ASSIGN TO CTBTRAN
009900            ORGANIZATION  IS LINE SEQUENTIAL
010000            FILE STATUS   IS FS-CTBTRAN.
010100
010200     SELECT CTBLEDG ASSIGN TO CTBLEDG
010300            ORGANIZATION  IS LINE SEQUENTIAL
010400            FILE STATUS   IS FS-CTBLEDG.
010500
010600     SELECT CTBREJT ASSIGN TO CTBREJT
010700            ORGANIZATION  IS LINE SEQUENTIAL
010800            FILE STATUS   IS FS-CTBREJT.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200******************************************************************
011300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011400******************************************************************
011500*   MAESTRO DE CUENTAS DEL PCGO
011600 FD  CTBACCT.
011700     COPY GLACCT.
011800*   MAESTRO DE DIARIOS
011900 FD  CTBJRNL.
012000     COPY GLJRNL.
012100*   MAESTRO DE TERCEROS
012200 FD  CTBTIER.
012300     COPY GLTIER.
012400*   MAESTRO DE PERIODOS MENSUALES
012500 FD  CTBPERI.
012600     COPY GLPERI.
012700*   MAESTRO DE EJERCICIOS CONTABLES
012800 FD  CTBEXER.
012900     COPY GLEXER.
013000*   TRANSACCIONES DE ENTRADA (PARTIDAS POR CONTABILIZAR)
013100 FD  CTBTRAN.
013200     COPY GLTRAN.
013300*   MAYOR DE LINEAS CONTABILIZADAS
013400 FD  CTBLEDG.
013500     COPY GLLEDG.
013600*   TRANSACCIONES RECHAZADAS
013700 FD  CTBREJT.
013800     COPY GLREJT.
013900
014000 WORKING-STORAGE SECTION.
014100******************************************************************
014200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014300******************************************************************
014400 01  WKS-FS-STATUS.
014500     02  FS-CTBACCT             PIC 9(02) VALUE ZEROES.
014600     02  FS-CTBJRNL             PIC 9(02) VALUE ZEROES.
014700     02  FS-CTBTIER             PIC 9(02) VALUE ZEROES.
014800     02  FS-CTBPERI             PIC 9(02) VALUE ZEROES.
014900     02  FS-CTBEXER             PIC 9(02) VALUE ZEROES.
015000     02  FS-CTBTRAN             PIC 9(02) VALUE ZEROES.
015100     02  FS-CTBLEDG             PIC 9(02) VALUE ZEROES.
015200     02  FS-CTBREJT             PIC 9(02) VALUE ZEROES.
015300*      VARIABLES RUTINA DE ABEND/DIAGNOSTICO
015400     02  PROGRAMA               PIC X(08) VALUE 'CTBL0100'.
015500     02  ARCHIVO                PIC X(08) VALUE SPACES.
015600     02  ACCION                 PIC X(10) VALUE SPACES.
015700     02  LLAVE                  PIC X(32) VALUE SPACES.
015800     02  WKS-SWITCH-PRUEBA      PIC X(01) VALUE 'N'.
015900     02  FILLER                 PIC X(02) VALUE SPACES.
016000******************************************************************
016100*              TABLAS DE MAESTROS EN MEMORIA                     *
016200******************************************************************
016300 01  TABLA-CUENTAS.
016400     05  WKS-TOT-CUENTAS        PIC 9(05) COMP VALUE ZEROES.
016500     05  TBL-CUENTA OCCURS 2000 TIMES
016600                    INDEXED BY IX-CTA ASCENDING KEY IS TC-CODIGO.
016700         10  TC-CODIGO          PIC X(08).
016800         10  TC-NOMBRE          PIC X(40).
016900         10  TC-CLASE           PIC X(01).
017000         10  TC-TIPO            PIC X(01).
017100         10  TC-SALDO-NORMAL    PIC X(01).
017200         10  TC-ACTIVA          PIC X(01).
017300     05  FILLER                 PIC X(01) VALUE SPACES.
017400
017500 01  TABLA-DIARIOS.
017600     05  WKS-TOT-DIARIOS        PIC 9(03) COMP VALUE ZEROES.
017700     05  TBL-DIARIO OCCURS 30 TIMES
017800                    INDEXED BY IX-JRN.
017900         10  TJ-CODIGO          PIC X(03).
018000         10  TJ-NOMBRE          PIC X(30).
018100         10  TJ-TIPO            PIC X(02).
018200         10  TJ-CONTRAPARTIDA   PIC X(08).
018300         10  TJ-ACTIVO          PIC X(01).
018400     05  FILLER                 PIC X(01) VALUE SPACES.
018500
018600 01  TABLA-TERCEROS.
018700     05  WKS-TOT-TERCEROS       PIC 9(05) COMP VALUE ZEROES.
018800     05  TBL-TERCERO OCCURS 5000 TIMES
018900                    INDEXED BY IX-TRS ASCENDING KEY IS TT-CODIGO.
019000         10  TT-CODIGO          PIC X(09).
019100         10  TT-TIPO            PIC X(04).
019200         10  TT-COLECTIVA       PIC X(08).
019300         10  TT-RAZON-SOCIAL    PIC X(30).
019400         10  TT-DIAS-PLAZO      PIC 9(03).
019500         10  TT-ACTIVO          PIC X(01).
019600         10  TT-BLOQUEADO       PIC X(01).
019700     05  FILLER                 PIC X(01) VALUE SPACES.
019800
019900 01  TABLA-EJERCICIOS.
020000     05  WKS-TOT-EJERCICIOS     PIC 9(03) COMP VALUE ZEROES.
020100     05  TBL-EJERCICIO OCCURS 30 TIMES
020200                    INDEXED BY IX-EXE.
020300         10  TE-CODIGO          PIC X(04).
020400         10  TE-FECHA-INICIO    PIC 9(08).
020500         10  TE-FECHA-FIN       PIC 9(08).
020600         10  TE-ESTATUS         PIC X(01).
020700     05  FILLER                 PIC X(01) VALUE SPACES.
020800
020900 01  TABLA-PERIODOS.
021000     05  WKS-TOT-PERIODOS       PIC 9(04) COMP VALUE ZEROES.
021100     05  TBL-PERIODO OCCURS 300 TIMES
021200                    INDEXED BY IX-PER.
021300         10  TP-EJERCICIO       PIC X(04).
021400         10  TP-NUMERO          PIC 9(02).
021500         10  TP-FECHA-INICIO    PIC 9(08).
021600         10  TP-FECHA-FIN       PIC 9(08).
021700         10  TP-ESTATUS         PIC X(01).
021800         10  TP-EXE-ESTATUS     PIC X(01).
021900     05  FILLER                 PIC X(01) VALUE SPACES.
022000******************************************************************
022100*              AREA DE UNA PARTIDA EN PROCESO (HASTA 50 LINEAS)  *
022200******************************************************************
022300 01  WKS-PARTIDA-ACTUAL.
022400     05  WKS-PART-DIARIO        PIC X(03).
022500     05  WKS-PART-FECHA         PIC 9(08).
022600     05  WKS-PART-CONCEPTO      PIC X(30).
022700     05  WKS-PART-NUM-LINEAS    PIC 9(03) COMP VALUE ZEROES.
022800     05  WKS-PART-TOT-DEBE      PIC S9(13)V99 VALUE 0.
022900     05  WKS-PART-TOT-HABER     PIC S9(13)V99 VALUE 0.
023000     05  WKS-PART-RECHAZADA     PIC X(01) VALUE 'N'.
023100         88  PARTIDA-RECHAZADA       VALUE 'Y'.
023200     05  WKS-PART-MOTIVO        PIC X(50) VALUE SPACES.
023300     05  WKS-PART-LINEA OCCURS 50 TIMES.
023400         10  WL-CUENTA          PIC X(08).
023500         10  WL-TERCERO         PIC X(09).
023600         10  WL-CONCEPTO        PIC X(30).
023700         10  WL-REFERENCIA      PIC X(12).
023800         10  WL-DOCUMENTO       PIC X(10).
023900         10  WL-DEBE            PIC S9(13)V99.
024000         10  WL-HABER           PIC S9(13)V99.
024100         10  WL-VENCIMIENTO     PIC 9(08).
024200         10  WL-TRX-COMPLETA.
024300             15  WL-TRX-PARTIDA      PIC X(08).
024400             15  WL-TRX-DIARIO       PIC X(03).
024500             15  WL-TRX-FECHA        PIC 9(08).
024600             15  WL-TRX-CONCEPTO     PIC X(30).
024700             15  WL-TRX-REFERENCIA   PIC X(12).
024800             15  WL-TRX-CUENTA       PIC X(08).
024900             15  WL-TRX-TERCERO      PIC X(09).
025000             15  WL-TRX-DOCUMENTO    PIC X(10).
025100             15  WL-TRX-DEBE         PIC S9(13)V99.
025200             15  WL-TRX-HABER        PIC S9(13)V99.
025300             15  FILLER              PIC X(02).
025400******************************************************************
025500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
025600******************************************************************
025700 01  WKS-VARIABLES-TRABAJO.
025800     02  WKS-I                  PIC 9(03) COMP VALUE ZEROES.
025900     02  WKS-J                  PIC 9(03) COMP VALUE ZEROES.
026000     02  WKS-ENCONTRADO         PIC X(01) VALUE 'N'.
026100         88  SI-ENCONTRADO          VALUE 'Y'.
026200     02  WKS-TOL-CUADRE         PIC S9(05)V99 VALUE 0.01.
026300     02  WKS-DIFERENCIA         PIC S9(13)V99 VALUE 0.
026400     02  CON-PARTIDAS-LEIDAS    PIC 9(07) COMP VALUE ZEROES.
026500     02  CON-PARTIDAS-ACEPTAS   PIC 9(07) COMP VALUE ZEROES.
026600     02  CON-PARTIDAS-RECHAZAS  PIC 9(07) COMP VALUE ZEROES.
026700     02  CON-DEBE-CONTABLE      PIC S9(13)V99 VALUE 0.
026800     02  CON-HABER-CONTABLE     PIC S9(13)V99 VALUE 0.
026900     02  WKS-MASCARA            PIC Z,ZZZ,ZZ9 VALUE ZEROES.
027000     02  WKS-MASCARA-MONTO      PIC Z,ZZZ,ZZZ,ZZ9.99-
027100                                 VALUE ZEROES.
027200*--   FECHA DE CORRIDA (SYSIN) Y SU DESGLOSE
027300     02  WKS-FECHA-CORRIDA      PIC 9(08) VALUE ZEROES.
027400     02  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
027500         04  WKS-FC-ANIO        PIC 9(04).
027600         04  WKS-FC-MES         PIC 9(02).
027700         04  WKS-FC-DIA         PIC 9(02).
027800*--   FECHA DE PARTIDA EN PROCESO Y SU DESGLOSE
027900     02  WKS-FECHA-PARTIDA      PIC 9(08) VALUE ZEROES.
028000     02  WKS-FECHA-PARTIDA-R REDEFINES WKS-FECHA-PARTIDA.
028100         04  WKS-FP-ANIO        PIC 9(04).
028200         04  WKS-FP-MES         PIC 9(02).
028300         04  WKS-FP-DIA         PIC 9(02).
028400*--   FECHA DE VENCIMIENTO CALCULADA Y SU DESGLOSE
028500     02  WKS-FECHA-VENCE        PIC 9(08) VALUE ZEROES.
028600     02  WKS-FECHA-VENCE-R REDEFINES WKS-FECHA-VENCE.
028700         04  WKS-FV-ANIO        PIC 9(04).
028800         04  WKS-FV-MES         PIC 9(02).
028900         04  WKS-FV-DIA         PIC 9(02).
029000     02  WKS-DIAS-PLAZO-TERCERO PIC 9(03) COMP VALUE ZEROES.
029100*--   NUMERO DE PARTIDA GENERADO Y SU DESGLOSE
029200     02  WKS-NUMERO-PARTIDA     PIC X(08) VALUE SPACES.
029300     02  WKS-NUMPART-R REDEFINES WKS-NUMERO-PARTIDA.
029400         04  WKS-NP-DIARIO      PIC X(02).
029500         04  WKS-NP-ANIO        PIC 9(02).
029600         04  WKS-NP-SEC         PIC 9(04).
029700*--   TABLA DE CONTADORES DE SECUENCIA POR DIARIO+ANIO
029800     02  WKS-TOT-SECUENCIAS     PIC 9(04) COMP VALUE ZEROES.
029900     02  WKS-INDICE-SECUENCIA   PIC 9(04) COMP VALUE ZEROES.
030000     02  TBL-SECUENCIA OCCURS 300 TIMES INDEXED BY IX-SEC.
030100         04  SEC-DIARIO-ANIO    PIC X(05).
030200         04  SEC-ULTIMO         PIC 9(04).
030300     02  WKS-FLAGS.
030400         04  WKS-FIN-TRAN       PIC 9(01) VALUE ZEROES.
030500             88  FIN-DE-TRAN        VALUE 1.
030600         04  WKS-PRIMERA-LECT   PIC 9(01) VALUE 1.
030700             88  ES-PRIMERA-LECTURA VALUE 1.
030800     02  FILLER                 PIC X(01) VALUE SPACES.
030900 77  WKS-FIN-MENSAJE            PIC X(40)
031000                                 VALUE 'FIN DE CONTABILIZACION'.
031100******************************************************************
031200 PROCEDURE DIVISION.
031300******************************************************************
031400*               S E C C I O N    P R I N C I P A L
031500******************************************************************
031600 000-MAIN SECTION.
031700     PERFORM 010-APERTURA-ARCHIVOS
031800     ACCEPT   WKS-FECHA-CORRIDA FROM SYSIN
031900     PERFORM 100-CARGA-MAESTROS
032000     PERFORM 200-LEE-TRANSACCION
032100     PERFORM 210-AGRUPA-PARTIDA UNTIL FIN-DE-TRAN
032200     PERFORM 900-TOTALES
032300     PERFORM 990-CIERRA-ARCHIVOS
032400     STOP RUN.
032500 000-MAIN-E. EXIT.
032600
032700 010-APERTURA-ARCHIVOS SECTION.
032800     OPEN INPUT  CTBACCT CTBJRNL CTBTIER CTBPERI CTBEXER CTBTRAN
032900          OUTPUT CTBLEDG CTBREJT
033000     IF FS-CTBACCT NOT = 0
033100        MOVE 'CTBACCT' TO ARCHIVO
033200        MOVE 'OPEN'    TO ACCION
033300        CALL 'GLBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
033400                              FS-CTBACCT
033500        DISPLAY '*** ERROR AL ABRIR CTBACCT, STATUS: '
033600                FS-CTBACCT UPON CONSOLE
033700        MOVE 91 TO RETURN-CODE
033800        STOP RUN
033900     END-IF.
034000 010-APERTURA-ARCHIVOS-E. EXIT.
034100
034200******************************************************************
034300*      1. CARGA LOS MAESTROS DE REFERENCIA EN MEMORIA            *
034400******************************************************************
034500 100-CARGA-MAESTROS SECTION.
034600     PERFORM 110-CARGA-CUENTAS
034700     PERFORM 120-CARGA-DIARIOS
034800     PERFORM 130-CARGA-TERCEROS
034900     PERFORM 140-CARGA-EJERCICIOS
035000     PERFORM 150-CARGA-PERIODOS.
035100 100-CARGA-MAESTROS-E. EXIT.
035200
035300 110-CARGA-CUENTAS SECTION.
035400     READ CTBACCT INTO REG-CTABLE-CUENTA
035500       AT END MOVE HIGH-VALUES TO CTA-CODIGO
035600     END-READ
035700     PERFORM 111-CARGA-UNA-CUENTA UNTIL CTA-CODIGO = HIGH-VALUES.
035800 110-CARGA-CUENTAS-E. EXIT.
035900
036000 111-CARGA-UNA-CUENTA SECTION.
036100     ADD 1 TO WKS-TOT-CUENTAS
036200     SET IX-CTA TO WKS-TOT-CUENTAS
036300     MOVE CTA-CODIGO       TO TC-CODIGO (IX-CTA)
036400     MOVE CTA-NOMBRE       TO TC-NOMBRE (IX-CTA)
036500     MOVE CTA-CLASE        TO TC-CLASE  (IX-CTA)
036600     MOVE CTA-TIPO         TO TC-TIPO   (IX-CTA)
036700     MOVE CTA-SALDO-NORMAL TO TC-SALDO-NORMAL (IX-CTA)
036800     MOVE CTA-ACTIVA       TO TC-ACTIVA (IX-CTA)
036900     READ CTBACCT INTO REG-CTABLE-CUENTA
037000       AT END MOVE HIGH-VALUES TO CTA-CODIGO
037100     END-READ.
037200 111-CARGA-UNA-CUENTA-E. EXIT.
037300
037400 120-CARGA-DIARIOS SECTION.
037500     READ CTBJRNL INTO REG-CTABLE-DIARIO
037600       AT END MOVE HIGH-VALUES TO JRN-CODIGO
037700     END-READ
037800     PERFORM 121-CARGA-UN-DIARIO UNTIL JRN-CODIGO = HIGH-VALUES.
037900 120-CARGA-DIARIOS-E. EXIT.
038000
038100 121-CARGA-UN-DIARIO SECTION.
038200     ADD 1 TO WKS-TOT-DIARIOS
038300     SET IX-JRN TO WKS-TOT-DIARIOS
038400     MOVE JRN-CODIGO        TO TJ-CODIGO (IX-JRN)
038500     MOVE JRN-NOMBRE        TO TJ-NOMBRE (IX-JRN)
038600     MOVE JRN-TIPO          TO TJ-TIPO   (IX-JRN)
038700     MOVE JRN-CONTRAPARTIDA TO TJ-CONTRAPARTIDA (IX-JRN)
038800     MOVE JRN-ACTIVO        TO TJ-ACTIVO (IX-JRN)
038900     READ CTBJRNL INTO REG-CTABLE-DIARIO
039000       AT END MOVE HIGH-VALUES TO JRN-CODIGO
039100     END-READ.
039200 121-CARGA-UN-DIARIO-E. EXIT.
039300
039400 130-CARGA-TERCEROS SECTION.
039500     READ CTBTIER INTO REG-CTABLE-TERCERO
039600       AT END MOVE HIGH-VALUES TO TRS-CODIGO
039700     END-READ
039800     PERFORM 131-CARGA-UN-TERCERO UNTIL TRS-CODIGO = HIGH-VALUES.
039900 130-CARGA-TERCEROS-E. EXIT.
040000
040100 131-CARGA-UN-TERCERO SECTION.
040200     ADD 1 TO WKS-TOT-TERCEROS
040300     SET IX-TRS TO WKS-TOT-TERCEROS
040400     MOVE TRS-CODIGO       TO TT-CODIGO (IX-TRS)
040500     MOVE TRS-TIPO         TO TT-TIPO   (IX-TRS)
040600     MOVE TRS-COLECTIVA    TO TT-COLECTIVA (IX-TRS)
040700     MOVE TRS-RAZON-SOCIAL TO TT-RAZON-SOCIAL (IX-TRS)
040800     MOVE TRS-DIAS-PLAZO   TO TT-DIAS-PLAZO (IX-TRS)
040900     MOVE TRS-ACTIVO       TO TT-ACTIVO (IX-TRS)
041000     MOVE TRS-BLOQUEADO    TO TT-BLOQUEADO (IX-TRS)
041100     READ CTBTIER INTO REG-CTABLE-TERCERO
041200       AT END MOVE HIGH-VALUES TO TRS-CODIGO
041300     END-READ.
041400 131-CARGA-UN-TERCERO-E. EXIT.
041500
041600 140-CARGA-EJERCICIOS SECTION.
041700     READ CTBEXER INTO REG-CTABLE-EJERCICIO
041800       AT END MOVE HIGH-VALUES TO EXE-CODIGO
041900     END-READ
042000     PERFORM 141-CARGA-UN-EJERCICIO
042100             UNTIL EXE-CODIGO = HIGH-VALUES.
042200 140-CARGA-EJERCICIOS-E. EXIT.
042300
042400 141-CARGA-UN-EJERCICIO SECTION.
042500     ADD 1 TO WKS-TOT-EJERCICIOS
042600     SET IX-EXE TO WKS-TOT-EJERCICIOS
042700     MOVE EXE-CODIGO       TO TE-CODIGO (IX-EXE)
042800     MOVE EXE-FECHA-INICIO TO TE-FECHA-INICIO (IX-EXE)
042900     MOVE EXE-FECHA-FIN    TO TE-FECHA-FIN (IX-EXE)
043000     MOVE EXE-ESTATUS      TO TE-ESTATUS (IX-EXE)
043100     READ CTBEXER INTO REG-CTABLE-EJERCICIO
043200       AT END MOVE HIGH-VALUES TO EXE-CODIGO
043300     END-READ.
043400 141-CARGA-UN-EJERCICIO-E. EXIT.
043500
043600*--   PERIODOS SE CARGAN CON EL ESTATUS DE SU EJERCICIO "DOBLADO"
043700*--   (FOLDED IN) PARA NO TENER QUE RELEER TBL-EJERCICIO EN CADA
043800*--   VALIDACION DE PARTIDA (REGLA E2).
043900 150-CARGA-PERIODOS SECTION.
044000     READ CTBPERI INTO REG-CTABLE-PERIODO
044100       AT END MOVE HIGH-VALUES TO PER-EJERCICIO
044200     END-READ
044300     PERFORM 151-CARGA-UN-PERIODO
044400             UNTIL PER-EJERCICIO = HIGH-VALUES.
044500 150-CARGA-PERIODOS-E. EXIT.
044600
044700 151-CARGA-UN-PERIODO SECTION.
044800     ADD 1 TO WKS-TOT-PERIODOS
044900     SET IX-PER TO WKS-TOT-PERIODOS
045000     MOVE PER-EJERCICIO    TO TP-EJERCICIO (IX-PER)
045100     MOVE PER-NUMERO       TO TP-NUMERO (IX-PER)
045200     MOVE PER-FECHA-INICIO TO TP-FECHA-INICIO (IX-PER)
045300     MOVE PER-FECHA-FIN    TO TP-FECHA-FIN (IX-PER)
045400     MOVE PER-ESTATUS      TO TP-ESTATUS (IX-PER)
045500     MOVE 'P'              TO TP-EXE-ESTATUS (IX-PER)
045600     PERFORM 152-BUSCA-ESTATUS-EJERCICIO
045700             VARYING IX-EXE FROM 1 BY 1
045800             UNTIL IX-EXE > WKS-TOT-EJERCICIOS
045900     READ CTBPERI INTO REG-CTABLE-PERIODO
046000       AT END MOVE HIGH-VALUES TO PER-EJERCICIO
046100     END-READ.
046200 151-CARGA-UN-PERIODO-E. EXIT.
046300
046400 152-BUSCA-ESTATUS-EJERCICIO SECTION.
046500     IF TE-CODIGO (IX-EXE) = PER-EJERCICIO
046600        MOVE TE-ESTATUS (IX-EXE) TO TP-EXE-ESTATUS (IX-PER)
046700     END-IF.
046800 152-BUSCA-ESTATUS-EJERCICIO-E. EXIT.
046900
047000******************************************************************
047100*      2. LECTURA SECUENCIAL DE TRANSACCIONES, CONTROL DE        *
047200*         RUPTURA POR TRX-PARTIDA                                *
047300******************************************************************
047400 200-LEE-TRANSACCION SECTION.
047500     READ CTBTRAN INTO REG-CTABLE-TRANSACCION
047600       AT END MOVE 1 TO WKS-FIN-TRAN
047700     END-READ
047800     IF NOT FIN-DE-TRAN
047900        ADD 1 TO CON-PARTIDAS-LEIDAS
048000     END-IF.
048100 200-LEE-TRANSACCION-E. EXIT.
048200
048300 210-AGRUPA-PARTIDA SECTION.
048400     MOVE TRX-PARTIDA  TO WL-TRX-PARTIDA (1)
048500     MOVE TRX-DIARIO   TO WKS-PART-DIARIO
048600     MOVE TRX-FECHA    TO WKS-PART-FECHA
048700     MOVE TRX-CONCEPTO TO WKS-PART-CONCEPTO
048800     MOVE 0            TO WKS-PART-NUM-LINEAS
048900     MOVE 0            TO WKS-PART-TOT-DEBE  WKS-PART-TOT-HABER
049000     MOVE 'N'          TO WKS-PART-RECHAZADA
049100     MOVE SPACES       TO WKS-PART-MOTIVO
049200     PERFORM 220-ACUMULA-LINEA
049300     PERFORM 300-VALIDA-CABECERA
049400     PERFORM 310-VALIDA-LINEA
049500             VARYING WKS-I FROM 1 BY 1
049600             UNTIL WKS-I > WKS-PART-NUM-LINEAS
049700                OR PARTIDA-RECHAZADA
049800     IF NOT PARTIDA-RECHAZADA
049900        PERFORM 320-VALIDA-CUADRE
050000     END-IF
050100     IF PARTIDA-RECHAZADA
050200        ADD 1 TO CON-PARTIDAS-RECHAZAS
050300        PERFORM 500-RECHAZA-PARTIDA
050400     ELSE
050500        ADD 1 TO CON-PARTIDAS-ACEPTAS
050600        PERFORM 400-ACEPTA-PARTIDA
050700     END-IF.
050800 210-AGRUPA-PARTIDA-E. EXIT.
050900
051000*--   ACUMULA TODAS LAS LINEAS DE LA MISMA PARTIDA EN LA TABLA
051100*--   WKS-PART-LINEA HASTA QUE CAMBIE TRX-PARTIDA O SE ACABE EL
051200*--   ARCHIVO.
051300 220-ACUMULA-LINEA SECTION.
051400     MOVE 0 TO WKS-J.
051500 220-REPITE.
051600     ADD 1 TO WKS-J
051700     MOVE WKS-J TO WKS-PART-NUM-LINEAS
051800     MOVE TRX-CUENTA      TO WL-CUENTA     (WKS-J)
051900     MOVE TRX-TERCERO     TO WL-TERCERO    (WKS-J)
052000     MOVE TRX-CONCEPTO    TO WL-CONCEPTO   (WKS-J)
052100     MOVE TRX-REFERENCIA  TO WL-REFERENCIA (WKS-J)
052200     MOVE TRX-DOCUMENTO   TO WL-DOCUMENTO  (WKS-J)
052300     MOVE TRX-DEBE        TO WL-DEBE       (WKS-J)
052400     MOVE TRX-HABER       TO WL-HABER      (WKS-J)
052500     MOVE 0               TO WL-VENCIMIENTO (WKS-J)
052600     MOVE REG-CTABLE-TRANSACCION TO WL-TRX-COMPLETA (WKS-J)
052700     ADD TRX-DEBE  TO WKS-PART-TOT-DEBE
052800     ADD TRX-HABER TO WKS-PART-TOT-HABER
052900     PERFORM 200-LEE-TRANSACCION
053000     IF NOT FIN-DE-TRAN AND TRX-PARTIDA = WL-TRX-PARTIDA (1)
053100        GO TO 220-REPITE
053200     END-IF.
053300 220-ACUMULA-LINEA-E. EXIT.
053400
053500******************************************************************
053600*      3. VALIDACIONES DE CABECERA (E1, E2, E3)                  *
053700******************************************************************
053800 300-VALIDA-CABECERA SECTION.
053900     SET IX-JRN TO 1
054000     MOVE 'N' TO WKS-ENCONTRADO
054100     SEARCH TBL-DIARIO VARYING IX-JRN
054200        AT END NEXT SENTENCE
054300        WHEN TJ-CODIGO (IX-JRN) = WKS-PART-DIARIO
054400             MOVE 'Y' TO WKS-ENCONTRADO
054500     END-SEARCH
054600*--   E1 EL DIARIO DEBE EXISTIR Y ESTAR ACTIVO
054700     IF NOT SI-ENCONTRADO
054800        MOVE 'Y' TO WKS-PART-RECHAZADA
054900        MOVE 'E1 - DIARIO INEXISTENTE' TO WKS-PART-MOTIVO
055000     ELSE
055100        IF TJ-ACTIVO (IX-JRN) NOT = 'Y'
055200           MOVE 'Y' TO WKS-PART-RECHAZADA
055300           MOVE 'E1 - DIARIO INACTIVO' TO WKS-PART-MOTIVO
055400        END-IF
055500     END-IF
055600*--   E3 LA FECHA DE PARTIDA NO PUEDE SER FUTURA
055700     IF NOT PARTIDA-RECHAZADA
055800        IF WKS-PART-FECHA > WKS-FECHA-CORRIDA
055900           MOVE 'Y' TO WKS-PART-RECHAZADA
056000           MOVE 'E3 - FECHA DE PARTIDA FUTURA' TO WKS-PART-MOTIVO
056100        END-IF
056200     END-IF
056300*--   E2 DEBE EXISTIR UN PERIODO ABIERTO QUE CUBRA LA FECHA Y
056400*--   SU EJERCICIO DEBE ESTAR ABIERTO O EN CIERRE PROVISIONAL
056500     IF NOT PARTIDA-RECHAZADA
056600        MOVE 'N' TO WKS-ENCONTRADO
056700        PERFORM 305-VALIDA-PERIODO-FECHA
056800                VARYING IX-PER FROM 1 BY 1
056900                UNTIL IX-PER > WKS-TOT-PERIODOS
057000        IF NOT SI-ENCONTRADO
057100           MOVE 'Y' TO WKS-PART-RECHAZADA
057200           MOVE 'E2 - NO EXISTE PERIODO PARA LA FECHA'
057300                TO WKS-PART-MOTIVO
057400        END-IF
057500     END-IF
057600*--   E4 LA PARTIDA DEBE TENER AL MENOS 2 LINEAS
057700     IF NOT PARTIDA-RECHAZADA
057800        IF WKS-PART-NUM-LINEAS < 2
057900           MOVE 'Y' TO WKS-PART-RECHAZADA
058000           MOVE 'E4 - MENOS DE 2 LINEAS' TO WKS-PART-MOTIVO
058100        END-IF
058200     END-IF.
058300 300-VALIDA-CABECERA-E. EXIT.
058400
058500 305-VALIDA-PERIODO-FECHA SECTION.
058600     IF WKS-PART-FECHA >= TP-FECHA-INICIO (IX-PER) AND
058700        WKS-PART-FECHA <= TP-FECHA-FIN    (IX-PER)
058800        MOVE 'Y' TO WKS-ENCONTRADO
058900        IF TP-ESTATUS (IX-PER) NOT = 'O'
059000           MOVE 'Y' TO WKS-PART-RECHAZADA
059100           MOVE 'E2 - PERIODO NO ABIERTO' TO WKS-PART-MOTIVO
059200        END-IF
059300        IF TP-EXE-ESTATUS (IX-PER) NOT = 'O' AND
059400           TP-EXE-ESTATUS (IX-PER) NOT = 'V'
059500           MOVE 'Y' TO WKS-PART-RECHAZADA
059600           MOVE 'E2 - EJERCICIO NO ABIERTO'
059700                TO WKS-PART-MOTIVO
059800        END-IF
059900     END-IF.
060000 305-VALIDA-PERIODO-FECHA-E. EXIT.
060100
060200******************************************************************
060300*      3B. VALIDACIONES POR LINEA (L1..L5)                       *
060400******************************************************************
060500 310-VALIDA-LINEA SECTION.
060600*--   L1 EXACTAMENTE UNO DE DEBE/HABER DEBE SER DISTINTO DE CERO
060700     IF (WL-DEBE (WKS-I) = 0 AND WL-HABER (WKS-I) = 0) OR
060800        (WL-DEBE (WKS-I) NOT = 0 AND WL-HABER (WKS-I) NOT = 0)
060900        MOVE 'Y' TO WKS-PART-RECHAZADA
061000        MOVE 'L1 - DEBE Y HABER NO EXCLUYENTES'
061100             TO WKS-PART-MOTIVO
061200     END-IF
061300*--   L2 LOS MONTOS NO PUEDEN SER NEGATIVOS
061400     IF NOT PARTIDA-RECHAZADA
061500        IF WL-DEBE (WKS-I) < 0 OR WL-HABER (WKS-I) < 0
061600           MOVE 'Y' TO WKS-PART-RECHAZADA
061700           MOVE 'L2 - MONTO NEGATIVO' TO WKS-PART-MOTIVO
061800        END-IF
061900     END-IF
062000*--   L3 LA CUENTA DEBE EXISTIR Y ESTAR ACTIVA
062100     IF NOT PARTIDA-RECHAZADA
062200        MOVE 'N' TO WKS-ENCONTRADO
062300        SEARCH ALL TBL-CUENTA
062400           WHEN TC-CODIGO (IX-CTA) = WL-CUENTA (WKS-I)
062500                MOVE 'Y' TO WKS-ENCONTRADO
062600        END-SEARCH
062700        IF NOT SI-ENCONTRADO
062800           MOVE 'Y' TO WKS-PART-RECHAZADA
062900           MOVE 'L3 - CUENTA INEXISTENTE' TO WKS-PART-MOTIVO
063000        ELSE
063100           IF TC-ACTIVA (IX-CTA) NOT = 'Y'
063200              MOVE 'Y' TO WKS-PART-RECHAZADA
063300              MOVE 'L3 - CUENTA INACTIVA' TO WKS-PART-MOTIVO
063400           END-IF
063500        END-IF
063600     END-IF
063700*--   L4 SI HAY TERCERO, DEBE EXISTIR, ESTAR ACTIVO Y NO BLOQ.
063800     IF NOT PARTIDA-RECHAZADA AND WL-TERCERO (WKS-I) NOT = SPACES
063900        MOVE 'N' TO WKS-ENCONTRADO
064000        SEARCH ALL TBL-TERCERO
064100           WHEN TT-CODIGO (IX-TRS) = WL-TERCERO (WKS-I)
064200                MOVE 'Y' TO WKS-ENCONTRADO
064300        END-SEARCH
064400        IF NOT SI-ENCONTRADO
064500           MOVE 'Y' TO WKS-PART-RECHAZADA
064600           MOVE 'L4 - TERCERO INEXISTENTE' TO WKS-PART-MOTIVO
064700        ELSE
064800           IF TT-ACTIVO (IX-TRS) NOT = 'Y'
064900              MOVE 'Y' TO WKS-PART-RECHAZADA
065000              MOVE 'L4 - TERCERO INACTIVO' TO WKS-PART-MOTIVO
065100           END-IF
065200           IF TT-BLOQUEADO (IX-TRS) = 'Y'
065300              MOVE 'Y' TO WKS-PART-RECHAZADA
065400              MOVE 'L4 - TERCERO BLOQUEADO' TO WKS-PART-MOTIVO
065500           END-IF
065600*--         L5 CLASE 4 CONTRA COLECTIVA DEL TERCERO
065700           IF NOT PARTIDA-RECHAZADA
065800              IF WL-CUENTA (WKS-I) (1:1) = '4'
065900                 IF WL-CUENTA (WKS-I) (1:4) NOT =
066000                    TT-COLECTIVA (IX-TRS) (1:4)
066100                    MOVE 'Y' TO WKS-PART-RECHAZADA
066200                    MOVE 'L5 - CUENTA NO COINCIDE CON COLECTIVA'
066300                         TO WKS-PART-MOTIVO
066400                 END-IF
066500              END-IF
066600           END-IF
066700        END-IF
066800     END-IF.
066900 310-VALIDA-LINEA-E. EXIT.
067000
067100******************************************************************
067200*      3C. VALIDACION DE CUADRE (E4/E5)                          *
067300******************************************************************
067400 320-VALIDA-CUADRE SECTION.
067500     COMPUTE WKS-DIFERENCIA =
067600             WKS-PART-TOT-DEBE - WKS-PART-TOT-HABER
067700     IF WKS-DIFERENCIA < 0
067800        COMPUTE WKS-DIFERENCIA = WKS-DIFERENCIA * -1
067900     END-IF
068000     IF WKS-DIFERENCIA >= WKS-TOL-CUADRE
068100        MOVE 'Y' TO WKS-PART-RECHAZADA
068200        MOVE 'E5 - PARTIDA DESCUADRADA' TO WKS-PART-MOTIVO
068300     ELSE
068400        IF WKS-PART-TOT-DEBE <= 0
068500           MOVE 'Y' TO WKS-PART-RECHAZADA
068600           MOVE 'E5 - MONTO TOTAL EN CERO' TO WKS-PART-MOTIVO
068700        END-IF
068800     END-IF.
068900 320-VALIDA-CUADRE-E. EXIT.
069000
069100******************************************************************
069200*      4. ACEPTA LA PARTIDA: NUMERA, GRABA MAYOR, TOTALES        *
069300******************************************************************
069400 400-ACEPTA-PARTIDA SECTION.
069500     PERFORM 410-GENERA-NUMERO
069600     PERFORM 420-GRABA-LINEA
069700             VARYING WKS-I FROM 1 BY 1
069800             UNTIL WKS-I > WKS-PART-NUM-LINEAS
069900     ADD WKS-PART-TOT-DEBE  TO CON-DEBE-CONTABLE
070000     ADD WKS-PART-TOT-HABER TO CON-HABER-CONTABLE.
070100 400-ACEPTA-PARTIDA-E. EXIT.
070200
070300*--   NUMERO DE PARTIDA = DIARIO(2) + ANIO(2) + SECUENCIA(4),
070400*--   SECUENCIA INICIA EN 0001 Y SE LLEVA POR DIARIO+ANIO.
070500 410-GENERA-NUMERO SECTION.
070600     MOVE WKS-PART-DIARIO (1:2) TO WKS-NP-DIARIO
070700     MOVE WKS-FP-ANIO           TO WKS-FECHA-PARTIDA
070800     MOVE WKS-PART-FECHA        TO WKS-FECHA-PARTIDA
070900     MOVE WKS-FP-ANIO (3:2)     TO WKS-NP-ANIO
071000     STRING WKS-NP-DIARIO WKS-NP-ANIO DELIMITED BY SIZE
071100            INTO LLAVE (1:5)
071200     MOVE 'N' TO WKS-ENCONTRADO
071300     PERFORM 415-BUSCA-UNA-SECUENCIA
071400             VARYING IX-SEC FROM 1 BY 1
071500             UNTIL IX-SEC > WKS-TOT-SECUENCIAS
071600                OR SI-ENCONTRADO
071700     IF SI-ENCONTRADO
071800        SET IX-SEC TO WKS-INDICE-SECUENCIA
071900        ADD 1 TO SEC-ULTIMO (IX-SEC)
072000        MOVE SEC-ULTIMO (IX-SEC) TO WKS-NP-SEC
072100     ELSE
072200        ADD 1 TO WKS-TOT-SECUENCIAS
072300        SET IX-SEC TO WKS-TOT-SECUENCIAS
072400        MOVE LLAVE (1:5) TO SEC-DIARIO-ANIO (IX-SEC)
072500        MOVE 1           TO SEC-ULTIMO (IX-SEC)
072600        MOVE 1           TO WKS-NP-SEC
072700     END-IF
072800     MOVE SPACES TO LLAVE.
072900 410-GENERA-NUMERO-E. EXIT.
073000
073100 415-BUSCA-UNA-SECUENCIA SECTION.
073200     IF SEC-DIARIO-ANIO (IX-SEC) = LLAVE (1:5)
073300        MOVE 'Y' TO WKS-ENCONTRADO
073400        SET WKS-INDICE-SECUENCIA TO IX-SEC
073500     END-IF.
073600 415-BUSCA-UNA-SECUENCIA-E. EXIT.
073700
073800*--   GRABA UNA LINEA DE LA PARTIDA ACEPTADA AL MAYOR (CTBLEDG)
073900 420-GRABA-LINEA SECTION.
074000     INITIALIZE REG-CTABLE-LINEA-MAYOR
074100     MOVE WKS-NUMERO-PARTIDA TO LGN-NUMERO-PARTIDA
074200     MOVE WKS-I              TO LGN-NUMERO-LINEA
074300     MOVE WKS-PART-DIARIO    TO LGN-DIARIO
074400     MOVE WKS-PART-FECHA     TO LGN-FECHA
074500     MOVE WL-CUENTA  (WKS-I) TO LGN-CUENTA
074600     MOVE WL-TERCERO (WKS-I) TO LGN-TERCERO
074700*--   L6 ETIQUETA EN BLANCO TOMA LA ETIQUETA DE LA PARTIDA
074800     IF WL-CONCEPTO (WKS-I) = SPACES
074900        MOVE WKS-PART-CONCEPTO TO LGN-CONCEPTO
075000     ELSE
075100        MOVE WL-CONCEPTO (WKS-I) TO LGN-CONCEPTO
075200     END-IF
075300     MOVE WL-DOCUMENTO (WKS-I) TO LGN-DOCUMENTO
075400     MOVE WL-DEBE  (WKS-I)     TO LGN-DEBE
075500     MOVE WL-HABER (WKS-I)     TO LGN-HABER
075600*--   L7 VENCIMIENTO = FECHA DE PARTIDA + PLAZO DEL TERCERO
075700     IF WL-TERCERO (WKS-I) NOT = SPACES
075800        PERFORM 430-CALCULA-VENCIMIENTO
075900        MOVE WKS-FECHA-VENCE TO LGN-VENCIMIENTO
076000     ELSE
076100        MOVE 0 TO LGN-VENCIMIENTO
076200     END-IF
076300     MOVE SPACES TO LGN-CODIGO-LETRAGEO
076400     MOVE 'V'    TO LGN-ESTATUS
076500     WRITE REG-CTABLE-LINEA-MAYOR
076600     IF FS-CTBLEDG NOT = 0
076700        DISPLAY '*** ERROR AL GRABAR CTBLEDG, STATUS: '
076800                FS-CTBLEDG UPON CONSOLE
076900     END-IF.
077000 420-GRABA-LINEA-E. EXIT.
077100
077200*--   VENCIMIENTO = FECHA DE PARTIDA + DIAS DE PLAZO DEL TERCERO
077300 430-CALCULA-VENCIMIENTO SECTION.
077400     MOVE 'N' TO WKS-ENCONTRADO
077500     SEARCH ALL TBL-TERCERO
077600        WHEN TT-CODIGO (IX-TRS) = WL-TERCERO (WKS-I)
077700             MOVE 'Y' TO WKS-ENCONTRADO
077800     END-SEARCH
077900     IF SI-ENCONTRADO
078000        MOVE TT-DIAS-PLAZO (IX-TRS) TO WKS-DIAS-PLAZO-TERCERO
078100     ELSE
078200        MOVE 030 TO WKS-DIAS-PLAZO-TERCERO
078300     END-IF
078400     COMPUTE WKS-FECHA-VENCE = FUNCTION DATE-OF-INTEGER
078500             (FUNCTION INTEGER-OF-DATE (WKS-PART-FECHA) +
078600              WKS-DIAS-PLAZO-TERCERO).
078700 430-CALCULA-VENCIMIENTO-E. EXIT.
078800
078900******************************************************************
079000*      5. RECHAZA LA PARTIDA COMPLETA CON SU MOTIVO              *
079100******************************************************************
079200 500-RECHAZA-PARTIDA SECTION.
079300     PERFORM 510-GRABA-RECHAZO
079400             VARYING WKS-I FROM 1 BY 1
079500             UNTIL WKS-I > WKS-PART-NUM-LINEAS.
079600 500-RECHAZA-PARTIDA-E. EXIT.
079700
079800 510-GRABA-RECHAZO SECTION.
079900     MOVE WL-TRX-COMPLETA (WKS-I) TO REJ-TRANSACCION
080000     MOVE WKS-PART-MOTIVO         TO REJ-MOTIVO
080100     WRITE REG-CTABLE-RECHAZO
080200     IF FS-CTBREJT NOT = 0
080300        DISPLAY '*** ERROR AL GRABAR CTBREJT, STATUS: '
080400                FS-CTBREJT UPON CONSOLE
080500     END-IF.
080600 510-GRABA-RECHAZO-E. EXIT.
080700
080800******************************************************************
080900*      6. TOTALES DE CONTROL DE FIN DE PROCESO                   *
081000******************************************************************
081100 900-TOTALES SECTION.
081200     DISPLAY '****************************************'
081300     DISPLAY WKS-FIN-MENSAJE
081400     MOVE CON-PARTIDAS-LEIDAS   TO WKS-MASCARA
081500     DISPLAY 'PARTIDAS LEIDAS    : ' WKS-MASCARA
081600     MOVE CON-PARTIDAS-ACEPTAS  TO WKS-MASCARA
081700     DISPLAY 'PARTIDAS ACEPTADAS : ' WKS-MASCARA
081800     MOVE CON-PARTIDAS-RECHAZAS TO WKS-MASCARA
081900     DISPLAY 'PARTIDAS RECHAZADAS: ' WKS-MASCARA
082000     MOVE CON-DEBE-CONTABLE     TO WKS-MASCARA-MONTO
082100     DISPLAY 'TOTAL DEBE  CONTAB.: ' WKS-MASCARA-MONTO
082200     MOVE CON-HABER-CONTABLE    TO WKS-MASCARA-MONTO
082300     DISPLAY 'TOTAL HABER CONTAB.: ' WKS-MASCARA-MONTO
082400     IF CON-DEBE-CONTABLE = CON-HABER-CONTABLE
082500        DISPLAY '>>> CONTROL: DEBE = HABER, PARTIDAS EN'
082600                ' EQUILIBRIO'
082700     ELSE
082800        DISPLAY '>>> ALERTA: DEBE DISTINTO DE HABER <<<'
082900     END-IF
083000     DISPLAY '****************************************'.
083100 900-TOTALES-E. EXIT.
083200
083300 990-CIERRA-ARCHIVOS SECTION.
083400     CLOSE CTBACCT CTBJRNL CTBTIER CTBPERI CTBEXER CTBTRAN
083500           CTBLEDG CTBREJT.
083600 990-CIERRA-ARCHIVOS-E. EXIT.
083700
