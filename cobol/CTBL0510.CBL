000100******************************************************************
000200* FECHA       : 04/06/1990                                       *
000300* PROGRAMADOR : CARLOS AUGUSTO GODOY PINEDA (CAGP)               *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0510                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ALTA DE TERCEROS (PROVEEDORES, CLIENTES,         *
000800*             : EMPLEADOS) AL MAESTRO CTBTIER.  POR CADA         *
000900*             : SOLICITUD DE ALTA GENERA EL CODIGO DE TERCERO    *
001000*             : SEGUN SU TIPO (4 LETRAS + 5 DIGITOS DE           *
001100*             : SECUENCIA, EJ. FLOC00001), TOMANDO LA CUENTA     *
001200*             : COLECTIVA POR DEFECTO CUANDO NO SE INDICA UNA.   *
001300*             : LAS SOLICITUDES CON TIPO INVALIDO SE RECHAZAN.   *
001400* ARCHIVOS    : CTBTIN=C,CTBTIER=C,CTBTIER2=A(REGRABADO)         *
001500* ACCION (ES) : A=ALTA-DE-TERCERO                                *
001600* PROGRAMA(S) : GLBD1R00                                         *
001700* INSTALADO   : 04/06/1990                                       *
001800* BPM/RATIONAL: CTB-0160                                         *
001900* NOMBRE      : ALTA DE TERCEROS Y GENERACION DE CODIGO          *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    CTBL0510.
002300 AUTHOR.                        CARLOS AUGUSTO GODOY PINEDA.
002400 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002500 DATE-WRITTEN.                  04/06/1990.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
002800                                 DE CONTABILIDAD.  PROHIBIDA SU
002900                                 REPRODUCCION FUERA DEL AREA.
003000******************************************************************
003100*                    H I S T O R I A L   D E   C A M B I O S     *
003200******************************************************************
003300* FECHA       INIC  TICKET    DESCRIPCION                        *
003400* 04/06/1990  CAGP  CTB-0160  VERSION INICIAL. ALTA DE TERCEROS  *CTB0160 
003500*                             CON GENERACION DE CODIGO POR TIPO. *
003600* 12/12/1994  ALHS  CTB-0162  SE AGREGA LA CUENTA COLECTIVA POR  *CTB0162 
003700*                             DEFECTO CUANDO EL ALTA NO TRAE     *
003800*                             UNA (SEGUN EL TIPO DE TERCERO).    *
003900* 20/05/1998  SPLM  CTB-0165  SE RECHAZAN LAS ALTAS CON TIPO DE  *CTB0165 
004000*                             TERCERO INVALIDO (NO FLOC/FGRP/    *
004100*                             CLOC/CGRP/EMPL).                   *
004200* 14/09/1998  SPLM  CTB-0166  SE VALIDAN LOS INDICADORES ACTIVO  *CTB0166 
004300*                             Y BLOQUEADO DE LA SOLICITUD; SI NO *
004400*                             VIENEN EN 'Y'/'N' SE DEJAN EN 'N'. *
004500* 03/02/1999  ALHS  CTB-Y2K11 REVISION FIN DE SIGLO: SIN CAMBIO, *CTBY2K11
004600*                             EL CODIGO DE TERCERO NO LLEVA      *
004700*                             COMPONENTE DE FECHA.               *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.               IBM-3090.
005200 OBJECT-COMPUTER.               IBM-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS WKS-SWITCH-PRUEBA.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CTBTIN  ASSIGN TO CTBTIN
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-CTBTIN.
006100
006200     SELECT CTBTIER ASSIGN TO CTBTIER
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-CTBTIER.
006500
006600     SELECT CTBTIER2 ASSIGN TO CTBTI2
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-CTBTI2.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500*   SOLICITUDES DE ALTA DE TERCERO (ENTRADA, CODIGO EN BLANCO)
007600 FD  CTBTIN.
007700     COPY GLTIER REPLACING ==REG-CTABLE-TERCERO== BY
007800                           ==REG-TIN-TERCERO==
007900                           ==TRS-== BY ==TTI-==.
008000*   MAESTRO DE TERCEROS (ANTERIOR)
008100 FD  CTBTIER.
008200     COPY GLTIER.
008300*   MAESTRO DE TERCEROS (REGRABADO)
008400 FD  CTBTIER2.
008500     COPY GLTIER REPLACING ==REG-CTABLE-TERCERO== BY
008600                           ==REG-CTABLE-TERCERO-2==
008700                           ==TRS-== BY ==TR2-==.
008800
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     02  FS-CTBTIN              PIC 9(02) VALUE ZEROES.
009500     02  FS-CTBTIER             PIC 9(02) VALUE ZEROES.
009600     02  FS-CTBTI2              PIC 9(02) VALUE ZEROES.
009700*      VARIABLES RUTINA DE ABEND/DIAGNOSTICO
009800     02  PROGRAMA               PIC X(08) VALUE 'CTBL0510'.
009900     02  ARCHIVO                PIC X(08) VALUE SPACES.
010000     02  ACCION                 PIC X(10) VALUE SPACES.
010100     02  LLAVE                  PIC X(32) VALUE SPACES.
010200     02  WKS-SWITCH-PRUEBA      PIC X(01) VALUE 'N'.
010300     02  FILLER                 PIC X(02) VALUE SPACES.
010400******************************************************************
010500*              TABLA DE TERCEROS EN MEMORIA                      *
010600******************************************************************
010700 01  TABLA-TERCEROS.
010800     05  WKS-TOT-TERCEROS       PIC 9(05) COMP VALUE ZEROES.
010900     05  TBL-TERCERO OCCURS 5000 TIMES
011000                    INDEXED BY IX-TRS.
011100         10  TT-CODIGO          PIC X(09).
011200         10  TT-TIPO            PIC X(04).
011300         10  TT-COLECTIVA       PIC X(08).
011400         10  TT-RAZON-SOCIAL    PIC X(30).
011500         10  TT-DIAS-PLAZO      PIC 9(03).
011600         10  TT-ACTIVO          PIC X(01).
011700         10  TT-BLOQUEADO       PIC X(01).
011800     05  FILLER                 PIC X(01) VALUE SPACES.
011900******************************************************************
012000*      TABLA DE TIPO Y COLECTIVA POR DEFECTO DE TERCERO          *
012100******************************************************************
012200 01  TABLA-TIPOS-TERCERO.
012300     05  FILLER PIC X(12) VALUE 'FLOC40110000'.
012400     05  FILLER PIC X(12) VALUE 'FGRP40120000'.
012500     05  FILLER PIC X(12) VALUE 'CLOC41110000'.
012600     05  FILLER PIC X(12) VALUE 'CGRP41120000'.
012700     05  FILLER PIC X(12) VALUE 'EMPL42100000'.
012800 01  TBL-TIPOS-TERCERO REDEFINES TABLA-TIPOS-TERCERO.
012900     05  TPT-ENTRADA OCCURS 5 TIMES INDEXED BY IX-TPT.
013000         10  TPT-TIPO           PIC X(04).
013100         10  TPT-COLECTIVA-DEF  PIC X(08).
013200*--   SECUENCIA MAS ALTA USADA POR CADA TIPO (BINARIO, NO PUEDE
013300*--   IR EN LA TABLA ANTERIOR PORQUE ESA SE INICIALIZA A TEXTO)
013400 01  TABLA-SECUENCIA-TERCERO.
013500     05  TPT-SECUENCIA-MAX OCCURS 5 TIMES
013600                            PIC 9(05) COMP VALUE ZEROES.
013700     05  FILLER                 PIC X(01) VALUE SPACES.
013800******************************************************************
013900*      TABLA DE INDICADORES VALIDOS (ACTIVO / BLOQUEADO)         *
014000******************************************************************
014100 01  TABLA-INDICADORES-VALIDOS.
014200     05  FILLER PIC X(01) VALUE 'Y'.
014300     05  FILLER PIC X(01) VALUE 'N'.
014400 01  TBL-INDICADORES-VALIDOS REDEFINES TABLA-INDICADORES-VALIDOS.
014500     05  TIV-INDICADOR OCCURS 2 TIMES INDEXED BY IX-IND
014600                       PIC X(01).
014700******************************************************************
014800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
014900******************************************************************
015000 01  WKS-VARIABLES-TRABAJO.
015100     02  WKS-ENCONTRADO         PIC X(01) VALUE 'N'.
015200         88  SI-ENCONTRADO          VALUE 'Y'.
015300     02  WKS-INDICE-TIPO        PIC 9(01) COMP VALUE ZEROES.
015400     02  WKS-MASCARA            PIC ZZ,ZZ9 VALUE ZEROES.
015500     02  WKS-FIN-SOLICITUDES    PIC 9(01) VALUE ZEROES.
015600         88  FIN-DE-SOLICITUDES     VALUE 1.
015700*--   DESGLOSE NUMERICO DEL CODIGO DE UN TERCERO EXISTENTE
015800     02  WKS-CODIGO-TRABAJO     PIC X(09).
015900     02  WKS-CODIGO-DESGLOSE REDEFINES WKS-CODIGO-TRABAJO.
016000         04  WKS-CD-TIPO        PIC X(04).
016100         04  WKS-CD-SECUENCIA   PIC 9(05).
016200*--   INDICADOR ACTIVO/BLOQUEADO EN VALIDACION
016300     02  WKS-INDICADOR-TRABAJO  PIC X(01) VALUE 'N'.
016400*--   NUMERO DE SECUENCIA GENERADO PARA LA ALTA EN PROCESO
016500     02  WKS-SECUENCIA-NUEVA    PIC 9(05) VALUE ZEROES.
016600*--   CONTADORES DE CONTROL
016700     02  CON-SOLI-LEIDAS        PIC 9(05) COMP VALUE ZEROES.
016800     02  CON-SOLI-ALTAS         PIC 9(05) COMP VALUE ZEROES.
016900     02  CON-SOLI-RECHAZOS      PIC 9(05) COMP VALUE ZEROES.
017000     02  CON-SOLI-COLECT-DEF    PIC 9(05) COMP VALUE ZEROES.
017100     02  FILLER                 PIC X(01) VALUE SPACES.
017200 77  WKS-FIN-MENSAJE            PIC X(40)
017300                                 VALUE 'FIN DE ALTA DE TERCEROS'.
017400******************************************************************
017500 PROCEDURE DIVISION.
017600******************************************************************
017700*               S E C C I O N    P R I N C I P A L
017800******************************************************************
017900 000-MAIN SECTION.
018000     PERFORM 010-APERTURA-ARCHIVOS
018100     PERFORM 100-CARGA-TERCEROS-ANTERIOR
018200     PERFORM 150-CALCULA-SECUENCIAS-MAXIMAS
018300     PERFORM 200-PROCESA-SOLICITUDES
018400     PERFORM 800-REGRABA-TERCEROS
018500     PERFORM 900-TOTALES
018600     PERFORM 990-CIERRA-ARCHIVOS
018700     STOP RUN.
018800 000-MAIN-E. EXIT.
018900
019000 010-APERTURA-ARCHIVOS SECTION.
019100     OPEN INPUT  CTBTIN CTBTIER
019200          OUTPUT CTBTIER2
019300     IF FS-CTBTIN NOT = 0
019400        MOVE 'CTBTIN'  TO ARCHIVO
019500        MOVE 'OPEN'    TO ACCION
019600        CALL 'GLBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
019700                              FS-CTBTIN
019800        DISPLAY '*** ERROR AL ABRIR CTBTIN, STATUS: '
019900                FS-CTBTIN UPON CONSOLE
020000        MOVE 91 TO RETURN-CODE
020100        STOP RUN
020200     END-IF.
020300 010-APERTURA-ARCHIVOS-E. EXIT.
020400
020500******************************************************************
020600*      1. CARGA EL MAESTRO ANTERIOR DE TERCEROS EN MEMORIA       *
020700******************************************************************
020800 100-CARGA-TERCEROS-ANTERIOR SECTION.
020900     READ CTBTIER INTO REG-CTABLE-TERCERO
021000       AT END MOVE HIGH-VALUES TO TRS-CODIGO
021100     END-READ
021200     PERFORM 105-CARGA-UN-TERCERO UNTIL TRS-CODIGO = HIGH-VALUES.
021300 100-CARGA-TERCEROS-ANTERIOR-E. EXIT.
021400
021500 105-CARGA-UN-TERCERO SECTION.
021600     ADD 1 TO WKS-TOT-TERCEROS
021700     SET IX-TRS TO WKS-TOT-TERCEROS
021800     MOVE TRS-CODIGO       TO TT-CODIGO (IX-TRS)
021900     MOVE TRS-TIPO         TO TT-TIPO   (IX-TRS)
022000     MOVE TRS-COLECTIVA    TO TT-COLECTIVA (IX-TRS)
022100     MOVE TRS-RAZON-SOCIAL TO TT-RAZON-SOCIAL (IX-TRS)
022200     MOVE TRS-DIAS-PLAZO   TO TT-DIAS-PLAZO (IX-TRS)
022300     MOVE TRS-ACTIVO       TO TT-ACTIVO (IX-TRS)
022400     MOVE TRS-BLOQUEADO    TO TT-BLOQUEADO (IX-TRS)
022500     READ CTBTIER INTO REG-CTABLE-TERCERO
022600       AT END MOVE HIGH-VALUES TO TRS-CODIGO
022700     END-READ.
022800 105-CARGA-UN-TERCERO-E. EXIT.
022900
023000******************************************************************
023100*  2. RECORRE LOS TERCEROS EXISTENTES Y FIJA, POR TIPO, LA       *
023200*     SECUENCIA MAS ALTA YA USADA (BASE PARA LA NUMERACION)      *
023300******************************************************************
023400 150-CALCULA-SECUENCIAS-MAXIMAS SECTION.
023500     PERFORM 155-ACUMULA-UN-TERCERO
023600             VARYING IX-TRS FROM 1 BY 1
023700             UNTIL IX-TRS > WKS-TOT-TERCEROS.
023800 150-CALCULA-SECUENCIAS-MAXIMAS-E. EXIT.
023900
024000 155-ACUMULA-UN-TERCERO SECTION.
024100     MOVE TT-CODIGO (IX-TRS) TO WKS-CODIGO-TRABAJO
024200     MOVE 'N' TO WKS-ENCONTRADO
024300     PERFORM 157-COMPARA-UN-TIPO
024400             VARYING IX-TPT FROM 1 BY 1
024500             UNTIL IX-TPT > 5 OR SI-ENCONTRADO
024600     IF SI-ENCONTRADO
024700        SET WKS-INDICE-TIPO TO IX-TPT
024800        IF WKS-CD-SECUENCIA > TPT-SECUENCIA-MAX (WKS-INDICE-TIPO)
024900           MOVE WKS-CD-SECUENCIA
025000             TO TPT-SECUENCIA-MAX (WKS-INDICE-TIPO)
025100        END-IF
025200     END-IF.
025300 155-ACUMULA-UN-TERCERO-E. EXIT.
025400
025500 157-COMPARA-UN-TIPO SECTION.
025600     IF TPT-TIPO (IX-TPT) = WKS-CD-TIPO
025700        MOVE 'Y' TO WKS-ENCONTRADO
025800     END-IF.
025900 157-COMPARA-UN-TIPO-E. EXIT.
026000
026100******************************************************************
026200*      3. LEE LAS SOLICITUDES DE ALTA Y LES GENERA CODIGO        *
026300******************************************************************
026400 200-PROCESA-SOLICITUDES SECTION.
026500     READ CTBTIN INTO REG-TIN-TERCERO
026600       AT END SET FIN-DE-SOLICITUDES TO TRUE
026700     END-READ
026800     PERFORM 210-PROCESA-UNA-SOLICITUD UNTIL FIN-DE-SOLICITUDES.
026900 200-PROCESA-SOLICITUDES-E. EXIT.
027000
027100 210-PROCESA-UNA-SOLICITUD SECTION.
027200     ADD 1 TO CON-SOLI-LEIDAS
027300     MOVE 'N' TO WKS-ENCONTRADO
027400     PERFORM 215-COMPARA-UN-TIPO-ALTA
027500             VARYING IX-TPT FROM 1 BY 1
027600             UNTIL IX-TPT > 5 OR SI-ENCONTRADO
027700     IF SI-ENCONTRADO
027800        MOVE IX-TPT TO WKS-INDICE-TIPO
027900        PERFORM 220-GENERA-Y-ALTA-TERCERO
028000     ELSE
028100        ADD 1 TO CON-SOLI-RECHAZOS
028200        DISPLAY '*** ALTA RECHAZADA, TIPO INVALIDO: '
028300                TTI-TIPO UPON CONSOLE
028400     END-IF
028500     READ CTBTIN INTO REG-TIN-TERCERO
028600       AT END SET FIN-DE-SOLICITUDES TO TRUE
028700     END-READ.
028800 210-PROCESA-UNA-SOLICITUD-E. EXIT.
028900
029000 215-COMPARA-UN-TIPO-ALTA SECTION.
029100     IF TPT-TIPO (IX-TPT) = TTI-TIPO
029200        MOVE 'Y' TO WKS-ENCONTRADO
029300     END-IF.
029400 215-COMPARA-UN-TIPO-ALTA-E. EXIT.
029500
029600 220-GENERA-Y-ALTA-TERCERO SECTION.
029700     SET IX-TPT TO WKS-INDICE-TIPO
029800     ADD 1 TO TPT-SECUENCIA-MAX (WKS-INDICE-TIPO)
029900     MOVE TPT-SECUENCIA-MAX (WKS-INDICE-TIPO)
030000       TO WKS-SECUENCIA-NUEVA
030100     ADD 1 TO WKS-TOT-TERCEROS
030200     SET IX-TRS TO WKS-TOT-TERCEROS
030300     MOVE TTI-TIPO TO WKS-CD-TIPO
030400     MOVE WKS-SECUENCIA-NUEVA TO WKS-CD-SECUENCIA
030500     MOVE WKS-CODIGO-TRABAJO TO TT-CODIGO (IX-TRS)
030600     MOVE TTI-TIPO         TO TT-TIPO (IX-TRS)
030700     IF TTI-COLECTIVA = SPACES
030800        MOVE TPT-COLECTIVA-DEF (IX-TPT) TO TT-COLECTIVA (IX-TRS)
030900        ADD 1 TO CON-SOLI-COLECT-DEF
031000     ELSE
031100        MOVE TTI-COLECTIVA TO TT-COLECTIVA (IX-TRS)
031200     END-IF
031300     MOVE TTI-RAZON-SOCIAL TO TT-RAZON-SOCIAL (IX-TRS)
031400     IF TTI-DIAS-PLAZO = ZEROES
031500        MOVE 30 TO TT-DIAS-PLAZO (IX-TRS)
031600     ELSE
031700        MOVE TTI-DIAS-PLAZO TO TT-DIAS-PLAZO (IX-TRS)
031800     END-IF
031900     MOVE TTI-ACTIVO TO WKS-INDICADOR-TRABAJO
032000     PERFORM 225-VALIDA-INDICADOR
032100     MOVE WKS-INDICADOR-TRABAJO TO TT-ACTIVO (IX-TRS)
032200     MOVE TTI-BLOQUEADO TO WKS-INDICADOR-TRABAJO
032300     PERFORM 225-VALIDA-INDICADOR
032400     MOVE WKS-INDICADOR-TRABAJO TO TT-BLOQUEADO (IX-TRS)
032500     ADD 1 TO CON-SOLI-ALTAS.
032600 220-GENERA-Y-ALTA-TERCERO-E. EXIT.
032700
032800******************************************************************
032900*  VALIDA QUE UN INDICADOR SEA 'Y' O 'N'; SI NO, LO DEJA EN 'N'  *
033000******************************************************************
033100 225-VALIDA-INDICADOR SECTION.
033200     MOVE 'N' TO WKS-ENCONTRADO
033300     PERFORM 226-COMPARA-UN-INDICADOR
033400             VARYING IX-IND FROM 1 BY 1
033500             UNTIL IX-IND > 2 OR SI-ENCONTRADO
033600     IF NOT SI-ENCONTRADO
033700        MOVE 'N' TO WKS-INDICADOR-TRABAJO
033800     END-IF.
033900 225-VALIDA-INDICADOR-E. EXIT.
034000
034100 226-COMPARA-UN-INDICADOR SECTION.
034200     IF TIV-INDICADOR (IX-IND) = WKS-INDICADOR-TRABAJO
034300        MOVE 'Y' TO WKS-ENCONTRADO
034400     END-IF.
034500 226-COMPARA-UN-INDICADOR-E. EXIT.
034600
034700******************************************************************
034800*      4. REGRABA EL MAESTRO DE TERCEROS ACTUALIZADO             *
034900******************************************************************
035000 800-REGRABA-TERCEROS SECTION.
035100     PERFORM 805-REGRABA-UN-TERCERO
035200             VARYING IX-TRS FROM 1 BY 1
035300             UNTIL IX-TRS > WKS-TOT-TERCEROS.
035400 800-REGRABA-TERCEROS-E. EXIT.
035500
035600 805-REGRABA-UN-TERCERO SECTION.
035700     MOVE TT-CODIGO (IX-TRS)       TO TR2-CODIGO
035800     MOVE TT-TIPO   (IX-TRS)       TO TR2-TIPO
035900     MOVE TT-COLECTIVA (IX-TRS)    TO TR2-COLECTIVA
036000     MOVE TT-RAZON-SOCIAL (IX-TRS) TO TR2-RAZON-SOCIAL
036100     MOVE TT-DIAS-PLAZO (IX-TRS)   TO TR2-DIAS-PLAZO
036200     MOVE TT-ACTIVO (IX-TRS)       TO TR2-ACTIVO
036300     MOVE TT-BLOQUEADO (IX-TRS)    TO TR2-BLOQUEADO
036400     WRITE REG-CTABLE-TERCERO-2.
036500 805-REGRABA-UN-TERCERO-E. EXIT.
036600
036700 900-TOTALES SECTION.
036800     DISPLAY '****************************************'
036900     DISPLAY WKS-FIN-MENSAJE
037000     MOVE CON-SOLI-LEIDAS     TO WKS-MASCARA
037100     DISPLAY 'SOLICITUDES LEIDAS  : ' WKS-MASCARA
037200     MOVE CON-SOLI-ALTAS      TO WKS-MASCARA
037300     DISPLAY 'TERCEROS DADOS ALTA : ' WKS-MASCARA
037400     MOVE CON-SOLI-RECHAZOS   TO WKS-MASCARA
037500     DISPLAY 'SOLICITUDES RECHAZAS: ' WKS-MASCARA
037600     MOVE CON-SOLI-COLECT-DEF TO WKS-MASCARA
037700     DISPLAY 'COLECTIVAS DEFECTO  : ' WKS-MASCARA
037800     DISPLAY '****************************************'.
037900 900-TOTALES-E. EXIT.
038000
038100 990-CIERRA-ARCHIVOS SECTION.
038200     CLOSE CTBTIN CTBTIER CTBTIER2.
038300 990-CIERRA-ARCHIVOS-E. EXIT.
038400