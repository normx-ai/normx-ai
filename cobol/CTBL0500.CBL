000100******************************************************************
000200* FECHA       : 11/03/1990                                       *
000300* PROGRAMADOR : SILVIA PATRICIA LOPEZ MEJIA (SPLM)               *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0500                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA/ACTUALIZACION DE LOS MAESTROS DE CUENTAS   *
000800*             : (PCGO) Y DIARIOS DESDE ARCHIVOS PLANOS DE        *
000900*             : REFERENCIA.  POR CADA REGISTRO DE ENTRADA HACE   *
001000*             : ALTA O ACTUALIZACION SEGUN EXISTA EL CODIGO,     *
001100*             : LLEVANDO CONTADORES DE ALTAS Y ACTUALIZACIONES.  *
001200*             : LOS DIARIOS SE VALIDAN CONTRA LOS TIPOS PERMITI- *
001300*             : DOS Y SE AVISA CUANDO SU CONTRAPARTIDA NO EXISTE.*
001400*             : AL FINAL ASIGNA LA CONTRAPARTIDA POR DEFECTO A   *
001500*             : LOS DIARIOS DE BANCO/CAJA QUE NO TENGAN UNA.     *
001600* ARCHIVOS    : CTBACIN=C,CTBJRIN=C,CTBACCT=C,CTBACCT2=A         *
001700*             : (REGRABADO),CTBJRNL=C,CTBJRNL2=A(REGRABADO)     *
001800* ACCION (ES) : C=CARGA-CUENTAS-Y-DIARIOS                        *
001900* PROGRAMA(S) : GLBD1R00                                         *
002000* INSTALADO   : 11/03/1990                                       *
002100* BPM/RATIONAL: CTB-0150                                         *
002200* NOMBRE      : CARGA DE MAESTROS DE CUENTAS Y DIARIOS           *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.                    CTBL0500.
002600 AUTHOR.                        SILVIA PATRICIA LOPEZ MEJIA.
002700 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002800 DATE-WRITTEN.                  11/03/1990.
002900 DATE-COMPILED.
003000 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
003100                                 DE CONTABILIDAD.  PROHIBIDA SU
003200                                 REPRODUCCION FUERA DEL AREA.
003300******************************************************************
003400*                    H I S T O R I A L   D E   C A M B I O S     *
003500******************************************************************
003600* FECHA       INIC  TICKET    DESCRIPCION                        *
003700* 11/03/1990  SPLM  CTB-0150  VERSION INICIAL. CARGA DE CUENTAS  *CTB0150 
003800*                             POR ALTA/ACTUALIZACION SEGUN       *
003900*                             CODIGO, CON CONTADORES.            *
004000* 02/10/1992  SPLM  CTB-0151  SE AGREGA LA CARGA DE DIARIOS CON  *CTB0151 
004100*                             VALIDACION DE TIPO (JRN-TIPO).     *
004200* 19/04/1996  ALHS  CTB-0155  SE AGREGA EL AVISO DE CONTRAPARTIDA*CTB0155 
004300*                             INEXISTENTE: EL DIARIO SE CARGA    *
004400*                             SIN CONTRAPARTIDA EN ESE CASO.     *
004500* 07/11/1997  CAGP  CTB-0158  SE AGREGA LA PASADA DE ASIGNACION  *CTB0158 
004600*                             DE CONTRAPARTIDA POR DEFECTO PARA  *
004700*                             LOS DIARIOS DE BANCO (BQ1-BQ3) Y   *
004800*                             CAJA (CA1-CA3) QUE NO TENGAN UNA.  *
004900* 26/01/1999  ALHS  CTB-Y2K10 REVISION FIN DE SIGLO: SIN CAMBIO  *CTBY2K10
005000*                             DE LONGITUDES, LOS MAESTROS USAN   *
005100*                             FECHAS A 8 POSICIONES AAAAMMDD.    *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.               IBM-3090.
005600 OBJECT-COMPUTER.               IBM-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS CLASE-VALIDA-OHADA IS '1' THRU '9'
006000     UPSI-0 ON STATUS IS WKS-SWITCH-PRUEBA.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CTBACIN ASSIGN TO CTBACIN
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-CTBACIN.
006600
006700     SELECT CTBJRIN ASSIGN TO CTBJRIN
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-CTBJRIN.
007000
007100     SELECT CTBACCT ASSIGN TO CTBACCT
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS FS-CTBACCT.
007400
007500     SELECT CTBACCT2 ASSIGN TO CTBAC2
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-CTBAC2.
007800
007900     SELECT CTBJRNL ASSIGN TO CTBJRNL
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-CTBJRNL.
008200
008300     SELECT CTBJRNL2 ASSIGN TO CTBJR2
008400            ORGANIZATION  IS LINE SEQUENTIAL
008500            FILE STATUS   IS FS-CTBJR2.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900******************************************************************
009000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009100******************************************************************
009200*   ARCHIVO PLANO DE REFERENCIA DE CUENTAS (ENTRADA DEL DIA)
009300 FD  CTBACIN.
009400     COPY GLACCT REPLACING ==REG-CTABLE-CUENTA== BY
009500                           ==REG-ACIN-CUENTA==
009600                           ==CTA-== BY ==ACI-==.
009700*   ARCHIVO PLANO DE REFERENCIA DE DIARIOS (ENTRADA DEL DIA)
009800 FD  CTBJRIN.
009900     COPY GLJRNL REPLACING ==REG-CTABLE-DIARIO== BY
010000                           ==REG-JRIN-DIARIO==
010100                           ==JRN-== BY ==JRI-==.
010200*   MAESTRO DE CUENTAS DEL PCGO (ANTERIOR)
010300 FD  CTBACCT.
010400     COPY GLACCT.
010500*   MAESTRO DE CUENTAS DEL PCGO (REGRABADO)
010600 FD  CTBACCT2.
010700     COPY GLACCT REPLACING ==REG-CTABLE-CUENTA== BY
010800                           ==REG-CTABLE-CUENTA-2==
010900                           ==CTA-== BY ==CT2-==.
011000*   MAESTRO DE DIARIOS (ANTERIOR)
011100 FD  CTBJRNL.
011200     COPY GLJRNL.
011300*   MAESTRO DE DIARIOS (REGRABADO)
011400 FD  CTBJRNL2.
011500     COPY GLJRNL REPLACING ==REG-CTABLE-DIARIO== BY
011600                           ==REG-CTABLE-DIARIO-2==
011700                           ==JRN-== BY ==JR2-==.
011800
011900 WORKING-STORAGE SECTION.
012000******************************************************************
012100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012200******************************************************************
012300 01  WKS-FS-STATUS.
012400     02  FS-CTBACIN             PIC 9(02) VALUE ZEROES.
012500     02  FS-CTBJRIN             PIC 9(02) VALUE ZEROES.
012600     02  FS-CTBACCT             PIC 9(02) VALUE ZEROES.
012700     02  FS-CTBAC2              PIC 9(02) VALUE ZEROES.
012800     02  FS-CTBJRNL             PIC 9(02) VALUE ZEROES.
012900     02  FS-CTBJR2              PIC 9(02) VALUE ZEROES.
013000*      VARIABLES RUTINA DE ABEND/DIAGNOSTICO
013100     02  PROGRAMA               PIC X(08) VALUE 'CTBL0500'.
013200     02  ARCHIVO                PIC X(08) VALUE SPACES.
013300     02  ACCION                 PIC X(10) VALUE SPACES.
013400     02  LLAVE                  PIC X(32) VALUE SPACES.
013500     02  WKS-SWITCH-PRUEBA      PIC X(01) VALUE 'N'.
013600     02  FILLER                 PIC X(02) VALUE SPACES.
013700******************************************************************
013800*              TABLAS DE MAESTROS EN MEMORIA                     *
013900******************************************************************
014000 01  TABLA-CUENTAS.
014100     05  WKS-TOT-CUENTAS        PIC 9(05) COMP VALUE ZEROES.
014200     05  WKS-INDICE-CUENTA      PIC 9(05) COMP VALUE ZEROES.
014300     05  TBL-CUENTA OCCURS 2000 TIMES
014400                    INDEXED BY IX-CTA.
014500         10  TC-CODIGO          PIC X(08).
014600         10  TC-NOMBRE          PIC X(40).
014700         10  TC-CLASE           PIC X(01).
014800         10  TC-TIPO            PIC X(01).
014900         10  TC-SALDO-NORMAL    PIC X(01).
015000         10  TC-ACTIVA          PIC X(01).
015100     05  FILLER                 PIC X(01) VALUE SPACES.
015200
015300 01  TABLA-DIARIOS.
015400     05  WKS-TOT-DIARIOS        PIC 9(03) COMP VALUE ZEROES.
015500     05  WKS-INDICE-DIARIO      PIC 9(03) COMP VALUE ZEROES.
015600     05  TBL-DIARIO OCCURS 30 TIMES
015700                    INDEXED BY IX-JRN.
015800         10  TJ-CODIGO          PIC X(03).
015900         10  TJ-NOMBRE          PIC X(30).
016000         10  TJ-TIPO            PIC X(02).
016100         10  TJ-CONTRAPARTIDA   PIC X(08).
016200         10  TJ-ACTIVO          PIC X(01).
016300     05  FILLER                 PIC X(01) VALUE SPACES.
016400******************************************************************
016500*      TABLA DE CONTRAPARTIDAS POR DEFECTO DE BANCO/CAJA         *
016600******************************************************************
016700 01  TABLA-CONTRAPARTIDAS-DEF.
016800     05  FILLER PIC X(11) VALUE 'BQ152110000'.
016900     05  FILLER PIC X(11) VALUE 'BQ252120000'.
017000     05  FILLER PIC X(11) VALUE 'BQ352130000'.
017100     05  FILLER PIC X(11) VALUE 'CA157110000'.
017200     05  FILLER PIC X(11) VALUE 'CA257120000'.
017300     05  FILLER PIC X(11) VALUE 'CA357130000'.
017400 01  TBL-CONTRAPARTIDAS-DEF REDEFINES TABLA-CONTRAPARTIDAS-DEF.
017500     05  CPD-ENTRADA OCCURS 6 TIMES INDEXED BY IX-CPD.
017600         10  CPD-DIARIO         PIC X(03).
017700         10  CPD-CUENTA-DEF     PIC X(08).
017800******************************************************************
017900*      TABLA DE TIPOS DE CUENTA VALIDOS (A/P/C/R) PARA EL AVISO  *
018000*      DE CONSISTENCIA AL CARGAR (NO RECHAZA, SOLO AVISA)        *
018100******************************************************************
018200 01  TABLA-TIPOS-CUENTA-VALIDOS PIC X(04) VALUE 'APCR'.
018300 01  TBL-TIPOS-CUENTA-VALIDOS
018400              REDEFINES TABLA-TIPOS-CUENTA-VALIDOS.
018500     05  TCV-TIPO OCCURS 4 TIMES INDEXED BY IX-TCV PIC X(01).
018600******************************************************************
018700*      DESGLOSE DEL CODIGO DE CUENTA PARA VALIDAR SU CLASE       *
018800******************************************************************
018900 01  WKS-CODIGO-CUENTA-TRABAJO PIC X(08).
019000 01  WKS-CODIGO-CUENTA-R REDEFINES WKS-CODIGO-CUENTA-TRABAJO.
019100     05  WKS-CTA-CLASE-DIGITO  PIC X(01).
019200     05  FILLER                PIC X(07).
019300******************************************************************
019400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
019500******************************************************************
019600 01  WKS-VARIABLES-TRABAJO.
019700     02  WKS-ENCONTRADO         PIC X(01) VALUE 'N'.
019800         88  SI-ENCONTRADO          VALUE 'Y'.
019900     02  WKS-MASCARA            PIC ZZ,ZZ9 VALUE ZEROES.
020000     02  WKS-FIN-CUENTAS        PIC 9(01) VALUE ZEROES.
020100         88  FIN-DE-CUENTAS         VALUE 1.
020200     02  WKS-FIN-DIARIOS        PIC 9(01) VALUE ZEROES.
020300         88  FIN-DE-DIARIOS         VALUE 1.
020400*--   CONTADORES DE CONTROL DE LA CARGA DE CUENTAS
020500     02  CON-CTAS-LEIDAS        PIC 9(05) COMP VALUE ZEROES.
020600     02  CON-CTAS-ALTAS         PIC 9(05) COMP VALUE ZEROES.
020700     02  CON-CTAS-CAMBIOS       PIC 9(05) COMP VALUE ZEROES.
020800*--   CONTADORES DE CONTROL DE LA CARGA DE DIARIOS
020900     02  CON-JRN-LEIDOS         PIC 9(03) COMP VALUE ZEROES.
021000     02  CON-JRN-ALTAS          PIC 9(03) COMP VALUE ZEROES.
021100     02  CON-JRN-CAMBIOS        PIC 9(03) COMP VALUE ZEROES.
021200     02  CON-JRN-RECHAZOS       PIC 9(03) COMP VALUE ZEROES.
021300     02  CON-JRN-SIN-CONTRA     PIC 9(03) COMP VALUE ZEROES.
021400     02  CON-JRN-DEFAULT        PIC 9(03) COMP VALUE ZEROES.
021500     02  FILLER                 PIC X(01) VALUE SPACES.
021600 77  WKS-FIN-MENSAJE            PIC X(40)
021700                                 VALUE 'FIN DE CARGA DE MAESTROS'.
021800******************************************************************
021900 PROCEDURE DIVISION.
022000******************************************************************
022100*               S E C C I O N    P R I N C I P A L
022200******************************************************************
022300 000-MAIN SECTION.
022400     PERFORM 010-APERTURA-ARCHIVOS
022500     PERFORM 100-CARGA-CUENTAS-ANTERIOR
022600     PERFORM 110-CARGA-DIARIOS-ANTERIOR
022700     PERFORM 200-PROCESA-CUENTAS
022800     PERFORM 300-PROCESA-DIARIOS
022900     PERFORM 400-ASIGNA-CONTRAPARTIDAS-DEF
023000     PERFORM 800-REGRABA-CUENTAS
023100     PERFORM 810-REGRABA-DIARIOS
023200     PERFORM 900-TOTALES
023300     PERFORM 990-CIERRA-ARCHIVOS
023400     STOP RUN.
023500 000-MAIN-E. EXIT.
023600
023700 010-APERTURA-ARCHIVOS SECTION.
023800     OPEN INPUT  CTBACIN CTBJRIN CTBACCT CTBJRNL
023900          OUTPUT CTBACCT2 CTBJRNL2
024000     IF FS-CTBACIN NOT = 0
024100        MOVE 'CTBACIN' TO ARCHIVO
024200        MOVE 'OPEN'    TO ACCION
024300        CALL 'GLBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
024400                              FS-CTBACIN
024500        DISPLAY '*** ERROR AL ABRIR CTBACIN, STATUS: '
024600                FS-CTBACIN UPON CONSOLE
024700        MOVE 91 TO RETURN-CODE
024800        STOP RUN
024900     END-IF.
025000 010-APERTURA-ARCHIVOS-E. EXIT.
025100
025200******************************************************************
025300*      1. CARGA EL MAESTRO ANTERIOR DE CUENTAS EN MEMORIA        *
025400******************************************************************
025500 100-CARGA-CUENTAS-ANTERIOR SECTION.
025600     READ CTBACCT INTO REG-CTABLE-CUENTA
025700       AT END MOVE HIGH-VALUES TO CTA-CODIGO
025800     END-READ
025900     PERFORM 105-CARGA-UNA-CUENTA UNTIL CTA-CODIGO = HIGH-VALUES.
026000 100-CARGA-CUENTAS-ANTERIOR-E. EXIT.
026100
026200 105-CARGA-UNA-CUENTA SECTION.
026300     ADD 1 TO WKS-TOT-CUENTAS
026400     SET IX-CTA TO WKS-TOT-CUENTAS
026500     MOVE CTA-CODIGO       TO TC-CODIGO (IX-CTA)
026600     MOVE CTA-NOMBRE       TO TC-NOMBRE (IX-CTA)
026700     MOVE CTA-CLASE        TO TC-CLASE  (IX-CTA)
026800     MOVE CTA-TIPO         TO TC-TIPO   (IX-CTA)
026900     MOVE CTA-SALDO-NORMAL TO TC-SALDO-NORMAL (IX-CTA)
027000     MOVE CTA-ACTIVA       TO TC-ACTIVA (IX-CTA)
027100     READ CTBACCT INTO REG-CTABLE-CUENTA
027200       AT END MOVE HIGH-VALUES TO CTA-CODIGO
027300     END-READ.
027400 105-CARGA-UNA-CUENTA-E. EXIT.
027500
027600******************************************************************
027700*      2. CARGA EL MAESTRO ANTERIOR DE DIARIOS EN MEMORIA        *
027800******************************************************************
027900 110-CARGA-DIARIOS-ANTERIOR SECTION.
028000     READ CTBJRNL INTO REG-CTABLE-DIARIO
028100       AT END MOVE HIGH-VALUES TO JRN-CODIGO
028200     END-READ
028300     PERFORM 115-CARGA-UN-DIARIO UNTIL JRN-CODIGO = HIGH-VALUES.
028400 110-CARGA-DIARIOS-ANTERIOR-E. EXIT.
028500
028600 115-CARGA-UN-DIARIO SECTION.
028700     ADD 1 TO WKS-TOT-DIARIOS
028800     SET IX-JRN TO WKS-TOT-DIARIOS
028900     MOVE JRN-CODIGO        TO TJ-CODIGO (IX-JRN)
029000     MOVE JRN-NOMBRE        TO TJ-NOMBRE (IX-JRN)
029100     MOVE JRN-TIPO          TO TJ-TIPO   (IX-JRN)
029200     MOVE JRN-CONTRAPARTIDA TO TJ-CONTRAPARTIDA (IX-JRN)
029300     MOVE JRN-ACTIVO        TO TJ-ACTIVO (IX-JRN)
029400     READ CTBJRNL INTO REG-CTABLE-DIARIO
029500       AT END MOVE HIGH-VALUES TO JRN-CODIGO
029600     END-READ.
029700 115-CARGA-UN-DIARIO-E. EXIT.
029800
029900******************************************************************
030000*      3. LEE EL ARCHIVO PLANO DE CUENTAS Y HACE ALTA/CAMBIO     *
030100******************************************************************
030200 200-PROCESA-CUENTAS SECTION.
030300     READ CTBACIN INTO REG-ACIN-CUENTA
030400       AT END SET FIN-DE-CUENTAS TO TRUE
030500     END-READ
030600     PERFORM 210-PROCESA-UNA-CUENTA UNTIL FIN-DE-CUENTAS.
030700 200-PROCESA-CUENTAS-E. EXIT.
030800
030900 210-PROCESA-UNA-CUENTA SECTION.
031000     ADD 1 TO CON-CTAS-LEIDAS
031100     PERFORM 218-VALIDA-CLASE-CUENTA
031200     MOVE 'N' TO WKS-ENCONTRADO
031300     PERFORM 215-COMPARA-UNA-CUENTA
031400             VARYING IX-CTA FROM 1 BY 1
031500             UNTIL IX-CTA > WKS-TOT-CUENTAS OR SI-ENCONTRADO
031600     IF SI-ENCONTRADO
031700        SET IX-CTA TO WKS-INDICE-CUENTA
031800        MOVE ACI-NOMBRE       TO TC-NOMBRE (IX-CTA)
031900        MOVE ACI-CLASE        TO TC-CLASE  (IX-CTA)
032000        MOVE ACI-TIPO         TO TC-TIPO   (IX-CTA)
032100        MOVE ACI-SALDO-NORMAL TO TC-SALDO-NORMAL (IX-CTA)
032200        MOVE ACI-ACTIVA       TO TC-ACTIVA (IX-CTA)
032300        ADD 1 TO CON-CTAS-CAMBIOS
032400     ELSE
032500        ADD 1 TO WKS-TOT-CUENTAS
032600        SET IX-CTA TO WKS-TOT-CUENTAS
032700        MOVE ACI-CODIGO       TO TC-CODIGO (IX-CTA)
032800        MOVE ACI-NOMBRE       TO TC-NOMBRE (IX-CTA)
032900        MOVE ACI-CLASE        TO TC-CLASE  (IX-CTA)
033000        MOVE ACI-TIPO         TO TC-TIPO   (IX-CTA)
033100        MOVE ACI-SALDO-NORMAL TO TC-SALDO-NORMAL (IX-CTA)
033200        MOVE ACI-ACTIVA       TO TC-ACTIVA (IX-CTA)
033300        ADD 1 TO CON-CTAS-ALTAS
033400     END-IF
033500     READ CTBACIN INTO REG-ACIN-CUENTA
033600       AT END SET FIN-DE-CUENTAS TO TRUE
033700     END-READ.
033800 210-PROCESA-UNA-CUENTA-E. EXIT.
033900
034000 215-COMPARA-UNA-CUENTA SECTION.
034100     IF TC-CODIGO (IX-CTA) = ACI-CODIGO
034200        MOVE 'Y' TO WKS-ENCONTRADO
034300        SET WKS-INDICE-CUENTA TO IX-CTA
034400     END-IF.
034500 215-COMPARA-UNA-CUENTA-E. EXIT.
034600
034700*    AVISO DE CONSISTENCIA: LA CLASE DEBE SER EL PRIMER DIGITO
034800*    DEL CODIGO, Y EL TIPO DEBE SER A/P/C/R.  NO SE RECHAZA LA
034900*    CUENTA POR ESTO, SOLO SE DEJA CONSTANCIA EN EL LISTADO.
035000 218-VALIDA-CLASE-CUENTA SECTION.
035100     MOVE ACI-CODIGO TO WKS-CODIGO-CUENTA-TRABAJO
035200     IF WKS-CTA-CLASE-DIGITO NOT = ACI-CLASE
035300        DISPLAY '*** AVISO: CLASE ' ACI-CLASE ' NO COINCIDE '
035400                'CON EL CODIGO ' ACI-CODIGO UPON CONSOLE
035500     END-IF
035600     MOVE 'N' TO WKS-ENCONTRADO
035700     PERFORM 219-COMPARA-TIPO-VALIDO
035800             VARYING IX-TCV FROM 1 BY 1
035900             UNTIL IX-TCV > 4 OR SI-ENCONTRADO
036000     IF NOT SI-ENCONTRADO
036100        DISPLAY '*** AVISO: TIPO DE CUENTA INVALIDO EN '
036200                ACI-CODIGO ': ' ACI-TIPO UPON CONSOLE
036300     END-IF.
036400 218-VALIDA-CLASE-CUENTA-E. EXIT.
036500
036600 219-COMPARA-TIPO-VALIDO SECTION.
036700     IF TCV-TIPO (IX-TCV) = ACI-TIPO
036800        MOVE 'Y' TO WKS-ENCONTRADO
036900     END-IF.
037000 219-COMPARA-TIPO-VALIDO-E. EXIT.
037100
037200******************************************************************
037300*      4. LEE EL ARCHIVO PLANO DE DIARIOS Y HACE ALTA/CAMBIO     *
037400******************************************************************
037500 300-PROCESA-DIARIOS SECTION.
037600     READ CTBJRIN INTO REG-JRIN-DIARIO
037700       AT END SET FIN-DE-DIARIOS TO TRUE
037800     END-READ
037900     PERFORM 310-PROCESA-UN-DIARIO UNTIL FIN-DE-DIARIOS.
038000 300-PROCESA-DIARIOS-E. EXIT.
038100
038200 310-PROCESA-UN-DIARIO SECTION.
038300     ADD 1 TO CON-JRN-LEIDOS
038400     IF JRI-TIPO = 'AC' OR 'VT' OR 'BQ' OR 'CA' OR 'PA' OR 'FI'
038500                 OR 'SO' OR 'ST' OR 'IM' OR 'PR' OR 'AN' OR 'CL'
038600                 OR 'OD' OR 'EX'
038700        PERFORM 320-VALIDA-CONTRAPARTIDA
038800        PERFORM 330-ALTA-O-CAMBIO-DIARIO
038900     ELSE
039000        ADD 1 TO CON-JRN-RECHAZOS
039100        DISPLAY '*** DIARIO RECHAZADO, TIPO INVALIDO: '
039200                JRI-CODIGO ' TIPO: ' JRI-TIPO UPON CONSOLE
039300     END-IF
039400     READ CTBJRIN INTO REG-JRIN-DIARIO
039500       AT END SET FIN-DE-DIARIOS TO TRUE
039600     END-READ.
039700 310-PROCESA-UN-DIARIO-E. EXIT.
039800
039900*    SI TRAE CONTRAPARTIDA Y NO EXISTE EN CUENTAS, SE AVISA Y
040000*    EL DIARIO SE CARGA SIN ELLA (CTB-0155).
040100 320-VALIDA-CONTRAPARTIDA SECTION.
040200     IF JRI-CONTRAPARTIDA NOT = SPACES
040300        MOVE 'N' TO WKS-ENCONTRADO
040400        PERFORM 325-COMPARA-CUENTA-CONTRA
040500                VARYING IX-CTA FROM 1 BY 1
040600                UNTIL IX-CTA > WKS-TOT-CUENTAS OR SI-ENCONTRADO
040700        IF NOT SI-ENCONTRADO
040800           DISPLAY '*** AVISO: CONTRAPARTIDA ' JRI-CONTRAPARTIDA
040900                   ' NO EXISTE PARA DIARIO ' JRI-CODIGO
041000                   UPON CONSOLE
041100           MOVE SPACES TO JRI-CONTRAPARTIDA
041200           ADD 1 TO CON-JRN-SIN-CONTRA
041300        END-IF
041400     END-IF.
041500 320-VALIDA-CONTRAPARTIDA-E. EXIT.
041600
041700 325-COMPARA-CUENTA-CONTRA SECTION.
041800     IF TC-CODIGO (IX-CTA) = JRI-CONTRAPARTIDA
041900        MOVE 'Y' TO WKS-ENCONTRADO
042000     END-IF.
042100 325-COMPARA-CUENTA-CONTRA-E. EXIT.
042200
042300 330-ALTA-O-CAMBIO-DIARIO SECTION.
042400     MOVE 'N' TO WKS-ENCONTRADO
042500     PERFORM 335-COMPARA-UN-DIARIO
042600             VARYING IX-JRN FROM 1 BY 1
042700             UNTIL IX-JRN > WKS-TOT-DIARIOS OR SI-ENCONTRADO
042800     IF SI-ENCONTRADO
042900        SET IX-JRN TO WKS-INDICE-DIARIO
043000        MOVE JRI-NOMBRE        TO TJ-NOMBRE (IX-JRN)
043100        MOVE JRI-TIPO          TO TJ-TIPO   (IX-JRN)
043200        MOVE JRI-CONTRAPARTIDA TO TJ-CONTRAPARTIDA (IX-JRN)
043300        MOVE JRI-ACTIVO        TO TJ-ACTIVO (IX-JRN)
043400        ADD 1 TO CON-JRN-CAMBIOS
043500     ELSE
043600        ADD 1 TO WKS-TOT-DIARIOS
043700        SET IX-JRN TO WKS-TOT-DIARIOS
043800        MOVE JRI-CODIGO        TO TJ-CODIGO (IX-JRN)
043900        MOVE JRI-NOMBRE        TO TJ-NOMBRE (IX-JRN)
044000        MOVE JRI-TIPO          TO TJ-TIPO   (IX-JRN)
044100        MOVE JRI-CONTRAPARTIDA TO TJ-CONTRAPARTIDA (IX-JRN)
044200        MOVE JRI-ACTIVO        TO TJ-ACTIVO (IX-JRN)
044300        ADD 1 TO CON-JRN-ALTAS
044400     END-IF.
044500 330-ALTA-O-CAMBIO-DIARIO-E. EXIT.
044600
044700 335-COMPARA-UN-DIARIO SECTION.
044800     IF TJ-CODIGO (IX-JRN) = JRI-CODIGO
044900        MOVE 'Y' TO WKS-ENCONTRADO
045000        SET WKS-INDICE-DIARIO TO IX-JRN
045100     END-IF.
045200 335-COMPARA-UN-DIARIO-E. EXIT.
045300
045400******************************************************************
045500*      5. ASIGNA CONTRAPARTIDA DEFECTO A BANCO/CAJA (CTB-0158)   *
045600******************************************************************
045700 400-ASIGNA-CONTRAPARTIDAS-DEF SECTION.
045800     PERFORM 410-ASIGNA-UN-DIARIO
045900             VARYING IX-JRN FROM 1 BY 1
046000             UNTIL IX-JRN > WKS-TOT-DIARIOS.
046100 400-ASIGNA-CONTRAPARTIDAS-DEF-E. EXIT.
046200
046300 410-ASIGNA-UN-DIARIO SECTION.
046400     IF TJ-CONTRAPARTIDA (IX-JRN) = SPACES
046500        MOVE 'N' TO WKS-ENCONTRADO
046600        PERFORM 415-COMPARA-DEFAULT
046700                VARYING IX-CPD FROM 1 BY 1
046800                UNTIL IX-CPD > 6 OR SI-ENCONTRADO
046900        IF SI-ENCONTRADO
047000           MOVE CPD-CUENTA-DEF (IX-CPD) TO
047100                TJ-CONTRAPARTIDA (IX-JRN)
047200           ADD 1 TO CON-JRN-DEFAULT
047300        END-IF
047400     END-IF.
047500 410-ASIGNA-UN-DIARIO-E. EXIT.
047600
047700 415-COMPARA-DEFAULT SECTION.
047800     IF CPD-DIARIO (IX-CPD) = TJ-CODIGO (IX-JRN)
047900        MOVE 'Y' TO WKS-ENCONTRADO
048000     END-IF.
048100 415-COMPARA-DEFAULT-E. EXIT.
048200
048300******************************************************************
048400*      6. REGRABA LOS MAESTROS ACTUALIZADOS                      *
048500******************************************************************
048600 800-REGRABA-CUENTAS SECTION.
048700     PERFORM 805-REGRABA-UNA-CUENTA
048800             VARYING IX-CTA FROM 1 BY 1
048900             UNTIL IX-CTA > WKS-TOT-CUENTAS.
049000 800-REGRABA-CUENTAS-E. EXIT.
049100
049200 805-REGRABA-UNA-CUENTA SECTION.
049300     MOVE TC-CODIGO (IX-CTA)       TO CT2-CODIGO
049400     MOVE TC-NOMBRE (IX-CTA)       TO CT2-NOMBRE
049500     MOVE TC-CLASE  (IX-CTA)       TO CT2-CLASE
049600     MOVE TC-TIPO   (IX-CTA)       TO CT2-TIPO
049700     MOVE TC-SALDO-NORMAL (IX-CTA) TO CT2-SALDO-NORMAL
049800     MOVE TC-ACTIVA (IX-CTA)       TO CT2-ACTIVA
049900     WRITE REG-CTABLE-CUENTA-2.
050000 805-REGRABA-UNA-CUENTA-E. EXIT.
050100
050200 810-REGRABA-DIARIOS SECTION.
050300     PERFORM 815-REGRABA-UN-DIARIO
050400             VARYING IX-JRN FROM 1 BY 1
050500             UNTIL IX-JRN > WKS-TOT-DIARIOS.
050600 810-REGRABA-DIARIOS-E. EXIT.
050700
050800 815-REGRABA-UN-DIARIO SECTION.
050900     MOVE TJ-CODIGO (IX-JRN)        TO JR2-CODIGO
051000     MOVE TJ-NOMBRE (IX-JRN)        TO JR2-NOMBRE
051100     MOVE TJ-TIPO   (IX-JRN)        TO JR2-TIPO
051200     MOVE TJ-CONTRAPARTIDA (IX-JRN) TO JR2-CONTRAPARTIDA
051300     MOVE TJ-ACTIVO (IX-JRN)        TO JR2-ACTIVO
051400     WRITE REG-CTABLE-DIARIO-2.
051500 815-REGRABA-UN-DIARIO-E. EXIT.
051600
051700 900-TOTALES SECTION.
051800     DISPLAY '****************************************'
051900     DISPLAY WKS-FIN-MENSAJE
052000     MOVE CON-CTAS-LEIDAS    TO WKS-MASCARA
052100     DISPLAY 'CUENTAS LEIDAS      : ' WKS-MASCARA
052200     MOVE CON-CTAS-ALTAS     TO WKS-MASCARA
052300     DISPLAY 'CUENTAS DADAS ALTA  : ' WKS-MASCARA
052400     MOVE CON-CTAS-CAMBIOS   TO WKS-MASCARA
052500     DISPLAY 'CUENTAS ACTUALIZADAS: ' WKS-MASCARA
052600     MOVE CON-JRN-LEIDOS     TO WKS-MASCARA
052700     DISPLAY 'DIARIOS LEIDOS      : ' WKS-MASCARA
052800     MOVE CON-JRN-ALTAS      TO WKS-MASCARA
052900     DISPLAY 'DIARIOS DADOS ALTA  : ' WKS-MASCARA
053000     MOVE CON-JRN-CAMBIOS    TO WKS-MASCARA
053100     DISPLAY 'DIARIOS ACTUALIZADOS: ' WKS-MASCARA
053200     MOVE CON-JRN-RECHAZOS   TO WKS-MASCARA
053300     DISPLAY 'DIARIOS RECHAZADOS  : ' WKS-MASCARA
053400     MOVE CON-JRN-SIN-CONTRA TO WKS-MASCARA
053500     DISPLAY 'AVISOS SIN CONTRA   : ' WKS-MASCARA
053600     MOVE CON-JRN-DEFAULT    TO WKS-MASCARA
053700     DISPLAY 'CONTRAS POR DEFECTO : ' WKS-MASCARA
053800     DISPLAY '****************************************'.
053900 900-TOTALES-E. EXIT.
054000
054100 990-CIERRA-ARCHIVOS SECTION.
054200     CLOSE CTBACIN CTBJRIN CTBACCT CTBACCT2 CTBJRNL CTBJRNL2.
054300 990-CIERRA-ARCHIVOS-E. EXIT.
054400