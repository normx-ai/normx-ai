000100******************************************************************
000200* FECHA       : 08/08/1993                                       *
000300* PROGRAMADOR : CARLOS AUGUSTO GODOY PINEDA (CAGP)               *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0400                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CICLO DE VIDA DE EJERCICIOS Y PERIODOS CONTABLES.*
000800*             : PROCESA SOLICITUDES DE CREACION, APERTURA,       *
000900*             : CIERRE PROVISIONAL Y DEFINITIVO DE EJERCICIOS,   *
001000*             : CIERRE Y BLOQUEO DE PERIODOS, Y GENERACION DE    *
001100*             : SALDOS DE APERTURA (A-NOUVEAUX). AL ABRIR UN     *
001200*             : EJERCICIO GENERA SUS 12 PERIODOS MENSUALES.      *
001300* ARCHIVOS    : CTBSOLI=C,CTBEXER=A(REGRABADO),CTBPERI=A         *
001400*             : (REGRABADO),CTBLOGE=A                            *
001500* ACCION (ES) : 1=CREA 2=ABRE 3=CIERRA-PROV 4=CIERRA-DEF         *
001600*             : 5=CIERRA-PERIODO 6=BLOQUEA-PERIODO 7=A-NOUVEAUX  *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 08/08/1993                                       *
001900* BPM/RATIONAL: CTB-0070                                         *
002000* NOMBRE      : CICLO DE EJERCICIOS Y PERIODOS                   *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.                    CTBL0400.
002400 AUTHOR.                        CARLOS AUGUSTO GODOY PINEDA.
002500 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002600 DATE-WRITTEN.                  08/08/1993.
002700 DATE-COMPILED.
002800 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
002900                                 DE CONTABILIDAD.
003000******************************************************************
003100*                    H I S T O R I A L   D E   C A M B I O S     *
003200******************************************************************
003300* FECHA       INIC  TICKET    DESCRIPCION                        *
003400* 08/08/1993  CAGP  CTB-0070  VERSION INICIAL: CREACION Y        *CTB0070 
003500*                             APERTURA DE EJERCICIOS CON         *
003600*                             GENERACION DE PERIODOS.            *
003700* 14/12/1995  ALHS  CTB-0097  SE AGREGA EL CIERRE PROVISIONAL Y  *CTB0097 
003800*                             DEFINITIVO DE EJERCICIOS.          *
003900* 09/01/1998  SPLM  CTB-0140  SE AGREGA EL CIERRE Y BLOQUEO DE   *CTB0140 
004000*                             PERIODOS INDIVIDUALES.             *
004100* 30/06/1998  SPLM  CTB-0141  SE AGREGA LA GENERACION DE SALDOS  *CTB0141 
004200*                             DE APERTURA (A-NOUVEAUX), QUE      *
004300*                             ARCHIVA EL EJERCICIO CERRADO PARA  *
004400*                             IMPEDIR UNA SEGUNDA GENERACION.    *
004500*                             LOS ASIENTOS DE APERTURA EN SI SE  *
004600*                             GENERAN POR SEPARADO EN CTBL0150.  *
004700* 22/02/1999  ALHS  CTB-Y2K9  REVISION FIN DE SIGLO: EL CALCULO  *CTBY2K9 
004800*                             DE ANIO BISIESTO SE VERIFICA PARA  *
004900*                             EL ANIO 2000 (DIVISIBLE ENTRE 400).*
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.               IBM-3090.
005400 OBJECT-COMPUTER.               IBM-3090.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CTBSOLI ASSIGN TO CTBSOLI
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS FS-CTBSOLI.
006200
006300     SELECT CTBEXER ASSIGN TO CTBEXER
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-CTBEXER.
006600
006700     SELECT CTBEXER2 ASSIGN TO CTBEXR2
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-CTBEXR2.
007000
007100     SELECT CTBPERI ASSIGN TO CTBPERI
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS FS-CTBPERI.
007400
007500     SELECT CTBPERI2 ASSIGN TO CTBPER2
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-CTBPER2.
007800
007900     SELECT CTBLOGE ASSIGN TO CTBLOGE
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-CTBLOGE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500*   SOLICITUDES DE CICLO DE VIDA (ENTRADA, ORDEN DE LLEGADA)
008600 FD  CTBSOLI.
008700 01  REG-SOLICITUD-CICLO.
008800*--   1=CREA 2=ABRE 3=CIERRA-PROV 4=CIERRA-DEF
008900*--   5=CIERRA-PERIODO 6=BLOQUEA-PERIODO 7=A-NOUVEAUX
009000     05  SOL-ACCION             PIC X(01).
009100     05  SOL-EJERCICIO          PIC X(04).
009200     05  SOL-PERIODO            PIC 9(02).
009300     05  SOL-FECHA-INICIO       PIC 9(08).
009400     05  SOL-FECHA-FIN          PIC 9(08).
009500     05  FILLER                 PIC X(14).
009600 FD  CTBEXER.
009700     COPY GLEXER.
009800 FD  CTBEXER2.
009900     COPY GLEXER REPLACING ==REG-CTABLE-EJERCICIO== BY
010000                           ==REG-CTABLE-EJERCICIO-2==
010100                           ==EXE-== BY ==EX2-==.
010200 FD  CTBPERI.
010300     COPY GLPERI.
010400 FD  CTBPERI2.
010500     COPY GLPERI REPLACING ==REG-CTABLE-PERIODO== BY
010600                           ==REG-CTABLE-PERIODO-2==
010700                           ==PER-== BY ==PE2-==.
010800*   BITACORA DE RESULTADOS (SALIDA, ORDEN DE PROCESO)
010900 FD  CTBLOGE.
011000 01  REG-BITACORA-CICLO.
011100     05  BIT-ACCION             PIC X(01).
011200     05  BIT-EJERCICIO          PIC X(04).
011300     05  BIT-PERIODO            PIC 9(02).
011400     05  BIT-RESULTADO          PIC X(01).
011500         88  BIT-ACEPTADO           VALUE 'A'.
011600         88  BIT-RECHAZADO          VALUE 'R'.
011700     05  BIT-MOTIVO             PIC X(50).
011800     05  FILLER                 PIC X(20).
011900
012000 WORKING-STORAGE SECTION.
012100 01  WKS-FS-STATUS.
012200     02  FS-CTBSOLI             PIC 9(02) VALUE ZEROES.
012300     02  FS-CTBEXER             PIC 9(02) VALUE ZEROES.
012400     02  FS-CTBEXR2             PIC 9(02) VALUE ZEROES.
012500     02  FS-CTBPERI             PIC 9(02) VALUE ZEROES.
012600     02  FS-CTBPER2             PIC 9(02) VALUE ZEROES.
012700     02  FS-CTBLOGE             PIC 9(02) VALUE ZEROES.
012800     02  PROGRAMA               PIC X(08) VALUE 'CTBL0400'.
012900     02  FILLER                 PIC X(02) VALUE SPACES.
013000******************************************************************
013100*      TABLA EN MEMORIA DEL MAESTRO DE EJERCICIOS                *
013200******************************************************************
013300 01  TABLA-EJERCICIOS.
013400     05  WKS-TOT-EJERCICIOS     PIC 9(03) COMP VALUE ZEROES.
013500     05  TBL-EJERCICIO OCCURS 30 TIMES INDEXED BY IX-EJE.
013600         10  TE-CODIGO          PIC X(04).
013700         10  TE-FECHA-INICIO    PIC 9(08).
013800         10  TE-FECHA-FIN       PIC 9(08).
013900         10  TE-ESTATUS         PIC X(01).
014000     05  FILLER                 PIC X(01) VALUE SPACES.
014100******************************************************************
014200*      TABLA EN MEMORIA DEL MAESTRO DE PERIODOS                  *
014300******************************************************************
014400 01  TABLA-PERIODOS.
014500     05  WKS-TOT-PERIODOS       PIC 9(05) COMP VALUE ZEROES.
014600     05  TBL-PERIODO OCCURS 400 TIMES INDEXED BY IX-PER.
014700         10  TP-EJERCICIO       PIC X(04).
014800         10  TP-NUMERO          PIC 9(02).
014900         10  TP-FECHA-INICIO    PIC 9(08).
015000         10  TP-FECHA-FIN       PIC 9(08).
015100         10  TP-ESTATUS         PIC X(01).
015200     05  FILLER                 PIC X(01) VALUE SPACES.
015300******************************************************************
015400*      TABLA DE DIAS POR MES, AJUSTADA A ANIO BISIESTO           *
015500******************************************************************
015600 01  WKS-DIAS-POR-MES.
015700     05  WKS-DPM-VALOR OCCURS 12 TIMES PIC 9(02).
015800 01  WKS-DIAS-POR-MES-VALORES.
015900     05  FILLER                 PIC X(24)
016000         VALUE '312831303130313130313031'.
016100 01  WKS-DIAS-POR-MES-R REDEFINES WKS-DIAS-POR-MES-VALORES.
016200     05  WKS-DPM-INICIAL OCCURS 12 TIMES PIC 9(02).
016300******************************************************************
016400*      REDEFINES DE FECHA PARA DESCOMPONER ANIO/MES/DIA          *
016500******************************************************************
016600 01  WKS-FECHA-TRABAJO          PIC 9(08) VALUE ZEROES.
016700 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
016800     05  WKS-FT-ANIO            PIC 9(04).
016900     05  WKS-FT-MES             PIC 9(02).
017000     05  WKS-FT-DIA             PIC 9(02).
017100 01  WKS-FECHA-LIMITE           PIC 9(08) VALUE ZEROES.
017200 01  WKS-FECHA-LIMITE-R REDEFINES WKS-FECHA-LIMITE.
017300     05  WKS-FL-ANIO            PIC 9(04).
017400     05  WKS-FL-MES             PIC 9(02).
017500     05  WKS-FL-DIA             PIC 9(02).
017600******************************************************************
017700 01  WKS-VARIABLES-TRABAJO.
017800     02  WKS-FIN-SOLICITUDES    PIC 9(01) VALUE ZEROES.
017900         88  FIN-DE-SOLICITUDES     VALUE 1.
018000     02  WKS-ENCONTRADO         PIC X(01) VALUE 'N'.
018100         88  SI-ENCONTRADO          VALUE 'Y'.
018200     02  WKS-RECHAZADA          PIC X(01) VALUE 'N'.
018300         88  SOLICITUD-RECHAZADA    VALUE 'Y'.
018400     02  WKS-MOTIVO-RECHAZO     PIC X(50) VALUE SPACES.
018500     02  WKS-INDICE-EJERCICIO   PIC 9(03) COMP VALUE ZEROES.
018600     02  WKS-INDICE-PERIODO     PIC 9(05) COMP VALUE ZEROES.
018700     02  WKS-CUENTA-ABIERTOS    PIC 9(02) COMP VALUE ZEROES.
018800     02  WKS-DURACION-DIAS      PIC S9(07) COMP VALUE ZEROES.
018900     02  WKS-DIAS-EN-MES        PIC 9(02) COMP VALUE ZEROES.
019000     02  WKS-RESIDUO-4          PIC 9(02) COMP VALUE ZEROES.
019100     02  WKS-RESIDUO-100        PIC 9(02) COMP VALUE ZEROES.
019200     02  WKS-RESIDUO-400        PIC 9(03) COMP VALUE ZEROES.
019300     02  WKS-COCIENTE           PIC 9(04) COMP VALUE ZEROES.
019400     02  WKS-ES-BISIESTO        PIC X(01) VALUE 'N'.
019500         88  ANIO-ES-BISIESTO       VALUE 'Y'.
019600     02  WKS-MES-INDICE         PIC 9(02) COMP VALUE ZEROES.
019700     02  WKS-PERIODO-INICIO     PIC 9(08) VALUE ZEROES.
019800     02  WKS-PERIODO-FIN        PIC 9(08) VALUE ZEROES.
019900     02  WKS-MES-LIMITE         PIC 9(02) COMP VALUE ZEROES.
020000     02  WKS-ANIO-LIMITE        PIC 9(04) COMP VALUE ZEROES.
020100     02  CON-SOLICITUDES-LEIDAS PIC 9(05) COMP VALUE ZEROES.
020200     02  CON-ACEPTADAS          PIC 9(05) COMP VALUE ZEROES.
020300     02  CON-RECHAZADAS         PIC 9(05) COMP VALUE ZEROES.
020400     02  FILLER                 PIC X(01) VALUE SPACES.
020500******************************************************************
020600 77  WKS-FECHA-CORRIDA          PIC 9(08).
020700******************************************************************
020800 PROCEDURE DIVISION.
020900 000-MAIN SECTION.
021000     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
021100     MOVE WKS-DIAS-POR-MES-VALORES TO WKS-DIAS-POR-MES
021200     PERFORM 010-APERTURA-ARCHIVOS
021300     PERFORM 020-CARGA-EJERCICIOS
021400     PERFORM 030-CARGA-PERIODOS
021500     PERFORM 100-LEE-SOLICITUD
021600     PERFORM 150-PROCESA-UNA-SOLICITUD UNTIL FIN-DE-SOLICITUDES
021700     PERFORM 800-REGRABA-EJERCICIOS
021800     PERFORM 810-REGRABA-PERIODOS
021900     PERFORM 900-TOTALES
022000     CLOSE CTBSOLI CTBEXER CTBEXER2 CTBPERI CTBPERI2 CTBLOGE
022100     STOP RUN.
022200 000-MAIN-E. EXIT.
022300
022400 150-PROCESA-UNA-SOLICITUD SECTION.
022500     PERFORM 200-PROCESA-SOLICITUD
022600     PERFORM 100-LEE-SOLICITUD.
022700 150-PROCESA-UNA-SOLICITUD-E. EXIT.
022800
022900 010-APERTURA-ARCHIVOS SECTION.
023000     OPEN INPUT CTBSOLI CTBEXER CTBPERI
023100          OUTPUT CTBEXER2 CTBPERI2 CTBLOGE
023200     IF FS-CTBSOLI NOT = 0
023300        DISPLAY '*** ERROR AL ABRIR CTBSOLI, STATUS: '
023400                FS-CTBSOLI UPON CONSOLE
023500        MOVE 91 TO RETURN-CODE
023600        STOP RUN
023700     END-IF.
023800 010-APERTURA-ARCHIVOS-E. EXIT.
023900
024000 020-CARGA-EJERCICIOS SECTION.
024100     READ CTBEXER INTO REG-CTABLE-EJERCICIO
024200       AT END MOVE HIGH-VALUES TO EXE-CODIGO
024300     END-READ
024400     PERFORM 025-CARGA-UN-EJERCICIO
024500             UNTIL EXE-CODIGO = HIGH-VALUES.
024600 020-CARGA-EJERCICIOS-E. EXIT.
024700
024800 025-CARGA-UN-EJERCICIO SECTION.
024900     ADD 1 TO WKS-TOT-EJERCICIOS
025000     SET IX-EJE TO WKS-TOT-EJERCICIOS
025100     MOVE EXE-CODIGO       TO TE-CODIGO (IX-EJE)
025200     MOVE EXE-FECHA-INICIO TO TE-FECHA-INICIO (IX-EJE)
025300     MOVE EXE-FECHA-FIN    TO TE-FECHA-FIN (IX-EJE)
025400     MOVE EXE-ESTATUS      TO TE-ESTATUS (IX-EJE)
025500     READ CTBEXER INTO REG-CTABLE-EJERCICIO
025600       AT END MOVE HIGH-VALUES TO EXE-CODIGO
025700     END-READ.
025800 025-CARGA-UN-EJERCICIO-E. EXIT.
025900
026000 030-CARGA-PERIODOS SECTION.
026100     READ CTBPERI INTO REG-CTABLE-PERIODO
026200       AT END MOVE HIGH-VALUES TO PER-EJERCICIO
026300     END-READ
026400     PERFORM 035-CARGA-UN-PERIODO
026500             UNTIL PER-EJERCICIO = HIGH-VALUES.
026600 030-CARGA-PERIODOS-E. EXIT.
026700
026800 035-CARGA-UN-PERIODO SECTION.
026900     ADD 1 TO WKS-TOT-PERIODOS
027000     SET IX-PER TO WKS-TOT-PERIODOS
027100     MOVE PER-EJERCICIO    TO TP-EJERCICIO (IX-PER)
027200     MOVE PER-NUMERO       TO TP-NUMERO (IX-PER)
027300     MOVE PER-FECHA-INICIO TO TP-FECHA-INICIO (IX-PER)
027400     MOVE PER-FECHA-FIN    TO TP-FECHA-FIN (IX-PER)
027500     MOVE PER-ESTATUS      TO TP-ESTATUS (IX-PER)
027600     READ CTBPERI INTO REG-CTABLE-PERIODO
027700       AT END MOVE HIGH-VALUES TO PER-EJERCICIO
027800     END-READ.
027900 035-CARGA-UN-PERIODO-E. EXIT.
028000
028100 100-LEE-SOLICITUD SECTION.
028200     READ CTBSOLI
028300       AT END MOVE 1 TO WKS-FIN-SOLICITUDES
028400     END-READ
028500     IF NOT FIN-DE-SOLICITUDES
028600        ADD 1 TO CON-SOLICITUDES-LEIDAS
028700     END-IF.
028800 100-LEE-SOLICITUD-E. EXIT.
028900
029000******************************************************************
029100*      2. DESPACHA LA SOLICITUD SEGUN LA ACCION SOLICITADA       *
029200******************************************************************
029300 200-PROCESA-SOLICITUD SECTION.
029400     MOVE 'N'    TO WKS-RECHAZADA
029500     MOVE SPACES TO WKS-MOTIVO-RECHAZO
029600     EVALUATE SOL-ACCION
029700        WHEN '1' PERFORM 300-CREA-EJERCICIO
029800        WHEN '2' PERFORM 310-ABRE-EJERCICIO
029900        WHEN '3' PERFORM 320-CIERRA-PROVISIONAL
030000        WHEN '4' PERFORM 330-CIERRA-DEFINITIVO
030100        WHEN '5' PERFORM 340-CIERRA-PERIODO
030200        WHEN '6' PERFORM 350-BLOQUEA-PERIODO
030300        WHEN '7' PERFORM 360-GENERA-A-NOUVEAUX
030400        WHEN OTHER
030500           MOVE 'Y' TO WKS-RECHAZADA
030600           MOVE 'ACCION DE SOLICITUD NO RECONOCIDA' TO
030700                WKS-MOTIVO-RECHAZO
030800     END-EVALUATE
030900     PERFORM 700-GRABA-BITACORA.
031000 200-PROCESA-SOLICITUD-E. EXIT.
031100
031200******************************************************************
031300*      3. CREACION DE UN EJERCICIO EN PREPARACION (P)            *
031400******************************************************************
031500 300-CREA-EJERCICIO SECTION.
031600     PERFORM 610-BUSCA-EJERCICIO
031700     IF SI-ENCONTRADO
031800        MOVE 'Y' TO WKS-RECHAZADA
031900        MOVE 'EL EJERCICIO YA EXISTE' TO WKS-MOTIVO-RECHAZO
032000     ELSE
032100        IF SOL-FECHA-FIN <= SOL-FECHA-INICIO
032200           MOVE 'Y' TO WKS-RECHAZADA
032300           MOVE 'FECHA FIN NO ES POSTERIOR A FECHA INICIO' TO
032400                WKS-MOTIVO-RECHAZO
032500        ELSE
032600           COMPUTE WKS-DURACION-DIAS =
032700              FUNCTION INTEGER-OF-DATE (SOL-FECHA-FIN) -
032800              FUNCTION INTEGER-OF-DATE (SOL-FECHA-INICIO)
032900           IF WKS-DURACION-DIAS > 548
033000              MOVE 'Y' TO WKS-RECHAZADA
033100              MOVE 'DURACION SUPERA 548 DIAS (18 MESES)' TO
033200                   WKS-MOTIVO-RECHAZO
033300           ELSE
033400              ADD 1 TO WKS-TOT-EJERCICIOS
033500              SET IX-EJE TO WKS-TOT-EJERCICIOS
033600              MOVE SOL-EJERCICIO    TO TE-CODIGO (IX-EJE)
033700              MOVE SOL-FECHA-INICIO TO TE-FECHA-INICIO (IX-EJE)
033800              MOVE SOL-FECHA-FIN    TO TE-FECHA-FIN (IX-EJE)
033900              MOVE 'P'              TO TE-ESTATUS (IX-EJE)
034000           END-IF
034100        END-IF
034200     END-IF.
034300 300-CREA-EJERCICIO-E. EXIT.
034400
034500******************************************************************
034600*      4. APERTURA DE EJERCICIO Y GENERACION DE PERIODOS         *
034700******************************************************************
034800 310-ABRE-EJERCICIO SECTION.
034900     PERFORM 610-BUSCA-EJERCICIO
035000     IF NOT SI-ENCONTRADO
035100        MOVE 'Y' TO WKS-RECHAZADA
035200        MOVE 'EL EJERCICIO NO EXISTE' TO WKS-MOTIVO-RECHAZO
035300     ELSE
035400        IF TE-ESTATUS (IX-EJE) NOT = 'P'
035500           MOVE 'Y' TO WKS-RECHAZADA
035600           MOVE 'SOLO SE PUEDE ABRIR UN EJERCICIO EN PREPARACION'
035700                TO WKS-MOTIVO-RECHAZO
035800        ELSE
035900           PERFORM 620-CUENTA-EJERCICIOS-ABIERTOS
036000           IF WKS-CUENTA-ABIERTOS >= 2
036100              MOVE 'Y' TO WKS-RECHAZADA
036200              MOVE 'YA HAY 2 EJERCICIOS ABIERTOS' TO
036300                   WKS-MOTIVO-RECHAZO
036400           ELSE
036500              IF WKS-CUENTA-ABIERTOS = 1
036600                 PERFORM 630-VALIDA-INICIO-POSTERIOR
036700              END-IF
036800              IF NOT SOLICITUD-RECHAZADA
036900                 MOVE 'O' TO TE-ESTATUS (IX-EJE)
037000                 PERFORM 640-CUENTA-PERIODOS-EJERCICIO
037100                 IF WKS-INDICE-PERIODO = 0
037200                    PERFORM 650-GENERA-PERIODOS
037300                 END-IF
037400              END-IF
037500           END-IF
037600        END-IF
037700     END-IF.
037800 310-ABRE-EJERCICIO-E. EXIT.
037900
038000******************************************************************
038100*      5. CIERRE PROVISIONAL: SOLO DESDE ABIERTO (O)             *
038200******************************************************************
038300 320-CIERRA-PROVISIONAL SECTION.
038400     PERFORM 610-BUSCA-EJERCICIO
038500     IF NOT SI-ENCONTRADO
038600        MOVE 'Y' TO WKS-RECHAZADA
038700        MOVE 'EL EJERCICIO NO EXISTE' TO WKS-MOTIVO-RECHAZO
038800     ELSE
038900        IF TE-ESTATUS (IX-EJE) NOT = 'O'
039000           MOVE 'Y' TO WKS-RECHAZADA
039100           MOVE 'EL CIERRE PROVISIONAL SOLO PROCEDE DESDE ABIERTO'
039200                TO WKS-MOTIVO-RECHAZO
039300        ELSE
039400           MOVE 'V' TO TE-ESTATUS (IX-EJE)
039500        END-IF
039600     END-IF.
039700 320-CIERRA-PROVISIONAL-E. EXIT.
039800
039900******************************************************************
040000*      6. CIERRE DEFINITIVO: DESDE ABIERTO O CIERRE PROVISIONAL, *
040100*         Y SIN PASAR 6 MESES DEL FIN DEL EJERCICIO              *
040200******************************************************************
040300 330-CIERRA-DEFINITIVO SECTION.
040400     PERFORM 610-BUSCA-EJERCICIO
040500     IF NOT SI-ENCONTRADO
040600        MOVE 'Y' TO WKS-RECHAZADA
040700        MOVE 'EL EJERCICIO NO EXISTE' TO WKS-MOTIVO-RECHAZO
040800     ELSE
040900        IF TE-ESTATUS (IX-EJE) NOT = 'O' AND
041000           TE-ESTATUS (IX-EJE) NOT = 'V'
041100           MOVE 'Y' TO WKS-RECHAZADA
041200           MOVE 'EL CIERRE DEFINITIVO REQUIERE ABIERTO O ' &
041300                'CIERRE PROVISIONAL' TO WKS-MOTIVO-RECHAZO
041400        ELSE
041500           PERFORM 660-CALCULA-LIMITE-SEIS-MESES
041600           IF WKS-FECHA-CORRIDA > WKS-FECHA-LIMITE
041700              MOVE 'Y' TO WKS-RECHAZADA
041800              MOVE 'HAN PASADO MAS DE 6 MESES DEL FIN DEL ' &
041900                   'EJERCICIO' TO WKS-MOTIVO-RECHAZO
042000           ELSE
042100              MOVE 'C' TO TE-ESTATUS (IX-EJE)
042200           END-IF
042300        END-IF
042400     END-IF.
042500 330-CIERRA-DEFINITIVO-E. EXIT.
042600
042700******************************************************************
042800*      7. CIERRE DE UN PERIODO: ABIERTO Y TODOS LOS ANTERIORES   *
042900*         DEL MISMO EJERCICIO YA CERRADOS                        *
043000******************************************************************
043100 340-CIERRA-PERIODO SECTION.
043200     PERFORM 611-BUSCA-PERIODO
043300     IF NOT SI-ENCONTRADO
043400        MOVE 'Y' TO WKS-RECHAZADA
043500        MOVE 'EL PERIODO NO EXISTE' TO WKS-MOTIVO-RECHAZO
043600     ELSE
043700        IF TP-ESTATUS (IX-PER) NOT = 'O'
043800           MOVE 'Y' TO WKS-RECHAZADA
043900           MOVE 'SOLO SE PUEDE CERRAR UN PERIODO ABIERTO' TO
044000                WKS-MOTIVO-RECHAZO
044100        ELSE
044200           PERFORM 670-VALIDA-ANTERIORES-CERRADOS
044300           IF SOLICITUD-RECHAZADA
044400              CONTINUE
044500           ELSE
044600              MOVE 'C' TO TP-ESTATUS (IX-PER)
044700           END-IF
044800        END-IF
044900     END-IF.
045000 340-CIERRA-PERIODO-E. EXIT.
045100
045200******************************************************************
045300*      8. BLOQUEO DE UN PERIODO: SOLO SI YA ESTA CERRADO         *
045400******************************************************************
045500 350-BLOQUEA-PERIODO SECTION.
045600     PERFORM 611-BUSCA-PERIODO
045700     IF NOT SI-ENCONTRADO
045800        MOVE 'Y' TO WKS-RECHAZADA
045900        MOVE 'EL PERIODO NO EXISTE' TO WKS-MOTIVO-RECHAZO
046000     ELSE
046100        IF TP-ESTATUS (IX-PER) NOT = 'C'
046200           MOVE 'Y' TO WKS-RECHAZADA
046300           MOVE 'SOLO SE PUEDE BLOQUEAR UN PERIODO CERRADO' TO
046400                WKS-MOTIVO-RECHAZO
046500        ELSE
046600           MOVE 'V' TO TP-ESTATUS (IX-PER)
046700        END-IF
046800     END-IF.
046900 350-BLOQUEA-PERIODO-E. EXIT.
047000
047100******************************************************************
047200*      9. GENERACION DE SALDOS DE APERTURA (A-NOUVEAUX): SOLO    *
047300*         SOBRE UN EJERCICIO CERRADO, Y UNA SOLA VEZ. AL         *
047400*         GENERAR SE ARCHIVA EL EJERCICIO PARA IMPEDIR UNA       *
047500*         SEGUNDA GENERACION. LOS ASIENTOS DE APERTURA SE        *
047600*         CAPTURAN POR SEPARADO EN CTBL0150.                     *
047700******************************************************************
047800 360-GENERA-A-NOUVEAUX SECTION.
047900     PERFORM 610-BUSCA-EJERCICIO
048000     IF NOT SI-ENCONTRADO
048100        MOVE 'Y' TO WKS-RECHAZADA
048200        MOVE 'EL EJERCICIO NO EXISTE' TO WKS-MOTIVO-RECHAZO
048300     ELSE
048400        IF TE-ESTATUS (IX-EJE) NOT = 'C'
048500           MOVE 'Y' TO WKS-RECHAZADA
048600           MOVE 'A-NOUVEAUX SOLO PROCEDE SOBRE UN EJERCICIO ' &
048700                'CERRADO' TO WKS-MOTIVO-RECHAZO
048800        ELSE
048900           MOVE 'A' TO TE-ESTATUS (IX-EJE)
049000        END-IF
049100     END-IF.
049200 360-GENERA-A-NOUVEAUX-E. EXIT.
049300
049400******************************************************************
049500*      BUSQUEDAS EN LAS TABLAS EN MEMORIA                        *
049600******************************************************************
049700 610-BUSCA-EJERCICIO SECTION.
049800     MOVE 'N' TO WKS-ENCONTRADO
049900     MOVE 0   TO WKS-INDICE-EJERCICIO
050000     PERFORM 612-COMPARA-UN-EJERCICIO
050100             VARYING IX-EJE FROM 1 BY 1
050200             UNTIL IX-EJE > WKS-TOT-EJERCICIOS
050300     IF SI-ENCONTRADO
050400        SET IX-EJE TO WKS-INDICE-EJERCICIO
050500     END-IF.
050600 610-BUSCA-EJERCICIO-E. EXIT.
050700
050800 612-COMPARA-UN-EJERCICIO SECTION.
050900     IF TE-CODIGO (IX-EJE) = SOL-EJERCICIO AND NOT SI-ENCONTRADO
051000        MOVE 'Y' TO WKS-ENCONTRADO
051100        MOVE IX-EJE TO WKS-INDICE-EJERCICIO
051200     END-IF.
051300 612-COMPARA-UN-EJERCICIO-E. EXIT.
051400
051500 611-BUSCA-PERIODO SECTION.
051600     MOVE 'N' TO WKS-ENCONTRADO
051700     MOVE 0   TO WKS-INDICE-PERIODO
051800     PERFORM 613-COMPARA-UN-PERIODO
051900             VARYING IX-PER FROM 1 BY 1
052000             UNTIL IX-PER > WKS-TOT-PERIODOS
052100     IF SI-ENCONTRADO
052200        SET IX-PER TO WKS-INDICE-PERIODO
052300     END-IF.
052400 611-BUSCA-PERIODO-E. EXIT.
052500
052600 613-COMPARA-UN-PERIODO SECTION.
052700     IF TP-EJERCICIO (IX-PER) = SOL-EJERCICIO AND
052800        TP-NUMERO (IX-PER) = SOL-PERIODO AND
052900        NOT SI-ENCONTRADO
053000        MOVE 'Y' TO WKS-ENCONTRADO
053100        MOVE IX-PER TO WKS-INDICE-PERIODO
053200     END-IF.
053300 613-COMPARA-UN-PERIODO-E. EXIT.
053400
053500 620-CUENTA-EJERCICIOS-ABIERTOS SECTION.
053600     MOVE 0 TO WKS-CUENTA-ABIERTOS
053700     PERFORM 622-CUENTA-UN-EJERCICIO
053800             VARYING IX-EJE FROM 1 BY 1
053900             UNTIL IX-EJE > WKS-TOT-EJERCICIOS.
054000 620-CUENTA-EJERCICIOS-ABIERTOS-E. EXIT.
054100
054200 622-CUENTA-UN-EJERCICIO SECTION.
054300     IF TE-ESTATUS (IX-EJE) = 'O' OR TE-ESTATUS (IX-EJE) = 'V'
054400        ADD 1 TO WKS-CUENTA-ABIERTOS
054500     END-IF.
054600 622-CUENTA-UN-EJERCICIO-E. EXIT.
054700
054800 630-VALIDA-INICIO-POSTERIOR SECTION.
054900     MOVE 'N' TO WKS-RECHAZADA
055000     PERFORM 632-VALIDA-UN-EJERCICIO
055100             VARYING IX-EJE FROM 1 BY 1
055200             UNTIL IX-EJE > WKS-TOT-EJERCICIOS
055300     PERFORM 610-BUSCA-EJERCICIO.
055400 630-VALIDA-INICIO-POSTERIOR-E. EXIT.
055500
055600 632-VALIDA-UN-EJERCICIO SECTION.
055700     IF (TE-ESTATUS (IX-EJE) = 'O' OR TE-ESTATUS (IX-EJE) = 'V')
055800        AND TE-CODIGO (IX-EJE) NOT = SOL-EJERCICIO
055900        IF SOL-FECHA-INICIO <= TE-FECHA-INICIO (IX-EJE)
056000           MOVE 'Y' TO WKS-RECHAZADA
056100           MOVE 'EL SEGUNDO EJERCICIO ABIERTO DEBE INICIAR ' &
056200                'DESPUES DEL PRIMERO' TO WKS-MOTIVO-RECHAZO
056300        END-IF
056400     END-IF.
056500 632-VALIDA-UN-EJERCICIO-E. EXIT.
056600
056700 640-CUENTA-PERIODOS-EJERCICIO SECTION.
056800     MOVE 0 TO WKS-INDICE-PERIODO
056900     PERFORM 642-CUENTA-UN-PERIODO
057000             VARYING IX-PER FROM 1 BY 1
057100             UNTIL IX-PER > WKS-TOT-PERIODOS.
057200 640-CUENTA-PERIODOS-EJERCICIO-E. EXIT.
057300
057400 642-CUENTA-UN-PERIODO SECTION.
057500     IF TP-EJERCICIO (IX-PER) = SOL-EJERCICIO
057600        ADD 1 TO WKS-INDICE-PERIODO
057700     END-IF.
057800 642-CUENTA-UN-PERIODO-E. EXIT.
057900
058000******************************************************************
058100*      GENERACION DE LOS 12 PERIODOS MENSUALES DEL EJERCICIO     *
058200*      (SE ASUME QUE EL EJERCICIO INICIA EN ENERO DEL ANIO DE    *
058300*      TE-FECHA-INICIO; SE DETIENE AL ALCANZAR EL FIN DEL        *
058400*      EJERCICIO)                                                *
058500******************************************************************
058600 650-GENERA-PERIODOS SECTION.
058700     MOVE TE-FECHA-INICIO (IX-EJE) TO WKS-FECHA-TRABAJO
058800     PERFORM 680-DETERMINA-BISIESTO
058900     PERFORM 655-GENERA-UN-PERIODO
059000             VARYING WKS-MES-INDICE FROM 1 BY 1
059100             UNTIL WKS-MES-INDICE > 12
059200                OR WKS-PERIODO-FIN >= TE-FECHA-FIN (IX-EJE).
059300 650-GENERA-PERIODOS-E. EXIT.
059400
059500 655-GENERA-UN-PERIODO SECTION.
059600     COMPUTE WKS-PERIODO-INICIO =
059700        (WKS-FT-ANIO * 10000) + (WKS-MES-INDICE * 100) + 1
059800     MOVE WKS-DPM-VALOR (WKS-MES-INDICE) TO WKS-DIAS-EN-MES
059900     COMPUTE WKS-PERIODO-FIN =
060000        (WKS-FT-ANIO * 10000) + (WKS-MES-INDICE * 100)
060100           + WKS-DIAS-EN-MES
060200     IF WKS-PERIODO-FIN > TE-FECHA-FIN (IX-EJE)
060300        MOVE TE-FECHA-FIN (IX-EJE) TO WKS-PERIODO-FIN
060400     END-IF
060500     ADD 1 TO WKS-TOT-PERIODOS
060600     SET IX-PER TO WKS-TOT-PERIODOS
060700     MOVE TE-CODIGO (IX-EJE) TO TP-EJERCICIO (IX-PER)
060800     MOVE WKS-MES-INDICE     TO TP-NUMERO (IX-PER)
060900     MOVE WKS-PERIODO-INICIO TO TP-FECHA-INICIO (IX-PER)
061000     MOVE WKS-PERIODO-FIN    TO TP-FECHA-FIN (IX-PER)
061100     MOVE 'O'                TO TP-ESTATUS (IX-PER).
061200 655-GENERA-UN-PERIODO-E. EXIT.
061300
061400******************************************************************
061500*      LIMITE DE 6 MESES DESPUES DEL FIN DEL EJERCICIO. EN ESTE  *
061600*      SISTEMA LA FECHA DE FIN SIEMPRE CAE EN FIN DE MES, POR    *
061700*      LO QUE BASTA SUMAR 6 AL MES Y TOMAR EL ULTIMO DIA DE ESE  *
061800*      MES DESTINO.                                              *
061900******************************************************************
062000 660-CALCULA-LIMITE-SEIS-MESES SECTION.
062100     MOVE TE-FECHA-FIN (IX-EJE) TO WKS-FECHA-TRABAJO
062200     MOVE WKS-FT-ANIO TO WKS-ANIO-LIMITE
062300     COMPUTE WKS-MES-LIMITE = WKS-FT-MES + 6
062400     IF WKS-MES-LIMITE > 12
062500        COMPUTE WKS-MES-LIMITE = WKS-MES-LIMITE - 12
062600        ADD 1 TO WKS-ANIO-LIMITE
062700     END-IF
062800     MOVE WKS-ANIO-LIMITE TO WKS-FT-ANIO
062900     PERFORM 680-DETERMINA-BISIESTO
063000     MOVE WKS-DPM-VALOR (WKS-MES-LIMITE) TO WKS-DIAS-EN-MES
063100     COMPUTE WKS-FECHA-LIMITE =
063200        (WKS-ANIO-LIMITE * 10000) + (WKS-MES-LIMITE * 100)
063300           + WKS-DIAS-EN-MES.
063400 660-CALCULA-LIMITE-SEIS-MESES-E. EXIT.
063500
063600 670-VALIDA-ANTERIORES-CERRADOS SECTION.
063700     MOVE 'N' TO WKS-RECHAZADA
063800     PERFORM 672-VALIDA-UN-PERIODO-ANTERIOR
063900             VARYING IX-PER FROM 1 BY 1
064000             UNTIL IX-PER > WKS-TOT-PERIODOS
064100     PERFORM 611-BUSCA-PERIODO.
064200 670-VALIDA-ANTERIORES-CERRADOS-E. EXIT.
064300
064400 672-VALIDA-UN-PERIODO-ANTERIOR SECTION.
064500     IF TP-EJERCICIO (IX-PER) = SOL-EJERCICIO AND
064600        TP-NUMERO (IX-PER) < SOL-PERIODO AND
064700        TP-ESTATUS (IX-PER) = 'O'
064800        MOVE 'Y' TO WKS-RECHAZADA
064900        MOVE 'HAY PERIODOS ANTERIORES DEL EJERCICIO SIN ' &
065000             'CERRAR' TO WKS-MOTIVO-RECHAZO
065100     END-IF.
065200 672-VALIDA-UN-PERIODO-ANTERIOR-E. EXIT.
065300
065400******************************************************************
065500*      DETERMINA SI EL ANIO EN WKS-FT-ANIO ES BISIESTO Y AJUSTA  *
065600*      FEBRERO EN LA TABLA DE DIAS POR MES                       *
065700******************************************************************
065800 680-DETERMINA-BISIESTO SECTION.
065900     MOVE 'N' TO WKS-ES-BISIESTO
066000     DIVIDE WKS-FT-ANIO BY 4 GIVING WKS-COCIENTE
066100            REMAINDER WKS-RESIDUO-4
066200     IF WKS-RESIDUO-4 = 0
066300        DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-COCIENTE
066400               REMAINDER WKS-RESIDUO-100
066500        IF WKS-RESIDUO-100 NOT = 0
066600           MOVE 'Y' TO WKS-ES-BISIESTO
066700        ELSE
066800           DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-COCIENTE
066900                  REMAINDER WKS-RESIDUO-400
067000           IF WKS-RESIDUO-400 = 0
067100              MOVE 'Y' TO WKS-ES-BISIESTO
067200           END-IF
067300        END-IF
067400     END-IF
067500     MOVE WKS-DIAS-POR-MES-VALORES TO WKS-DIAS-POR-MES
067600     IF ANIO-ES-BISIESTO
067700        MOVE 29 TO WKS-DPM-VALOR (2)
067800     END-IF.
067900 680-DETERMINA-BISIESTO-E. EXIT.
068000
068100******************************************************************
068200*      REGRABADO DE LOS MAESTROS Y ESCRITURA DE LA BITACORA      *
068300******************************************************************
068400 700-GRABA-BITACORA SECTION.
068500     MOVE SOL-ACCION    TO BIT-ACCION
068600     MOVE SOL-EJERCICIO TO BIT-EJERCICIO
068700     MOVE SOL-PERIODO   TO BIT-PERIODO
068800     IF SOLICITUD-RECHAZADA
068900        MOVE 'R' TO BIT-RESULTADO
069000        MOVE WKS-MOTIVO-RECHAZO TO BIT-MOTIVO
069100        ADD 1 TO CON-RECHAZADAS
069200     ELSE
069300        MOVE 'A' TO BIT-RESULTADO
069400        MOVE SPACES TO BIT-MOTIVO
069500        ADD 1 TO CON-ACEPTADAS
069600     END-IF
069700     WRITE REG-BITACORA-CICLO.
069800 700-GRABA-BITACORA-E. EXIT.
069900
070000 800-REGRABA-EJERCICIOS SECTION.
070100     PERFORM 805-REGRABA-UN-EJERCICIO
070200             VARYING IX-EJE FROM 1 BY 1
070300             UNTIL IX-EJE > WKS-TOT-EJERCICIOS.
070400 800-REGRABA-EJERCICIOS-E. EXIT.
070500
070600 805-REGRABA-UN-EJERCICIO SECTION.
070700     MOVE TE-CODIGO (IX-EJE)       TO EX2-CODIGO
070800     MOVE TE-FECHA-INICIO (IX-EJE) TO EX2-FECHA-INICIO
070900     MOVE TE-FECHA-FIN (IX-EJE)    TO EX2-FECHA-FIN
071000     MOVE TE-ESTATUS (IX-EJE)      TO EX2-ESTATUS
071100     WRITE REG-CTABLE-EJERCICIO-2.
071200 805-REGRABA-UN-EJERCICIO-E. EXIT.
071300
071400 810-REGRABA-PERIODOS SECTION.
071500     PERFORM 815-REGRABA-UN-PERIODO
071600             VARYING IX-PER FROM 1 BY 1
071700             UNTIL IX-PER > WKS-TOT-PERIODOS.
071800 810-REGRABA-PERIODOS-E. EXIT.
071900
072000 815-REGRABA-UN-PERIODO SECTION.
072100     MOVE TP-EJERCICIO (IX-PER)    TO PE2-EJERCICIO
072200     MOVE TP-NUMERO (IX-PER)       TO PE2-NUMERO
072300     MOVE TP-FECHA-INICIO (IX-PER) TO PE2-FECHA-INICIO
072400     MOVE TP-FECHA-FIN (IX-PER)    TO PE2-FECHA-FIN
072500     MOVE TP-ESTATUS (IX-PER)      TO PE2-ESTATUS
072600     WRITE REG-CTABLE-PERIODO-2.
072700 815-REGRABA-UN-PERIODO-E. EXIT.
072800
072900 900-TOTALES SECTION.
073000     DISPLAY '*** CTBL0400 - TOTALES DE CONTROL ***' UPON CONSOLE
073100     DISPLAY 'SOLICITUDES LEIDAS.: ' CON-SOLICITUDES-LEIDAS
073200             UPON CONSOLE
073300     DISPLAY 'ACEPTADAS..........: ' CON-ACEPTADAS UPON CONSOLE
073400     DISPLAY 'RECHAZADAS.........: ' CON-RECHAZADAS UPON CONSOLE.
073500 900-TOTALES-E. EXIT.
073600