000100******************************************************************
000200* FECHA       : 18/01/1996                                       *
000300* PROGRAMADOR : SILVIA PATRICIA LOPEZ MENDEZ (SPLM)              *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0200                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LETRAGEO (CONCILIACION) Y DESLETRAGEO DE LINEAS  *
000800*             : DEL MAYOR (CTBLEDG). VALIDA UNA SOLICITUD DE     *
000900*             : LETRAGEO CONTRA LAS REGLAS L, ESTAMPA EL CODIGO  *
001000*             : DE LETRAGEO EN LAS LINEAS ACEPTADAS, O BORRA UN  *
001100*             : CODIGO EXISTENTE DE TODAS LAS LINEAS QUE LO      *
001200*             : PORTAN.                                          *
001300* ARCHIVOS    : CTBLEDG=A/C,CTBLETR=C,CTBLLOG=A                  *
001400* ACCION (ES) : L=LETRAGEO,D=DESLETRAGEO                         *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 18/01/1996                                       *
001700* BPM/RATIONAL: CTB-0104                                         *
001800* NOMBRE      : LETRAGEO DE PARTIDAS                             *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    CTBL0200.
002200 AUTHOR.                        SILVIA PATRICIA LOPEZ MENDEZ.
002300 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002400 DATE-WRITTEN.                  18/01/1996.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
002700                                 DE CONTABILIDAD.
002800******************************************************************
002900*                    H I S T O R I A L   D E   C A M B I O S     *
003000******************************************************************
003100* FECHA       INIC  TICKET    DESCRIPCION                        *
003200* 18/01/1996  SPLM  CTB-0104  VERSION INICIAL: LETRAGEO POR      *CTB0104 
003300*                             LISTA DE LLAVES DE LINEA.          *
003400* 05/08/1996  SPLM  CTB-0114  SE AGREGA GENERACION AUTOMATICA DE *CTB0114 
003500*                             CODIGO CUANDO NO VIENE EN LA       *
003600*                             SOLICITUD.                         *
003700* 21/04/1997  CAGP  CTB-0121  SE AGREGA DESLETRAGEO POR CODIGO.  *CTB0121 
003800* 30/09/1998  ALHS  CTB-0134  SE RECHAZA LETRAGEO SI ALGUNA      *CTB0134 
003900*                             LINEA YA TIENE CODIGO ASIGNADO.    *
004000* 15/03/1999  SPLM  CTB-Y2K4  REVISION FIN DE SIGLO: SIN CAMBIOS *CTBY2K4 
004100*                             DE FORMATO DE FECHA REQUERIDOS.    *
004200* 30/10/2001  CAGP  CTB-0202  TABLA-MAYOR SOLO GUARDABA 7 DE LOS *CTB0202 
004300*                             13 CAMPOS DEL GLLEDG; SE PERDIAN   *
004400*                             DIARIO/FECHA/TERCERO/CONCEPTO/     *
004500*                             DOCUMENTO/VENCIMIENTO AL REGRABAR  *
004600*                             EL MAYOR DESPUES DE UN LETRAGEO.   *
004700*                             SE AMPLIA LA TABLA A LOS 13 CAMPOS.*
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.               IBM-3090.
005200 OBJECT-COMPUTER.               IBM-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASE-LETRAS IS 'A' THRU 'Z'.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CTBLEDG ASSIGN TO CTBLEDG
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            FILE STATUS   IS FS-CTBLEDG.
006100
006200     SELECT CTBLEDG2 ASSIGN TO CTBLED2
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-CTBLED2.
006500
006600     SELECT CTBLETR ASSIGN TO CTBLETR
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-CTBLETR.
006900
007000     SELECT CTBLLOG ASSIGN TO CTBLLOG
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-CTBLLOG.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*   MAYOR DE ENTRADA (LEIDO COMPLETO A MEMORIA)
007700 FD  CTBLEDG.
007800     COPY GLLEDG.
007900*   MAYOR DE SALIDA (REESCRITO CON LOS CAMBIOS DE LETRAGEO)
008000 FD  CTBLEDG2.
008100     COPY GLLEDG REPLACING ==REG-CTABLE-LINEA-MAYOR== BY
008200          ==REG-CTABLE-LINEA-MAYOR-2==
008300          ==LGN-== BY ==LG2-==.
008400*   SOLICITUD DE LETRAGEO/DESLETRAGEO
008500 FD  CTBLETR.
008600 01  REG-CTABLE-SOLICITUD.
008700     05  SOL-ACCION             PIC X(01).
008800         88  SOL-ES-LETRAGEO        VALUE 'L'.
008900         88  SOL-ES-DESLETRAGEO     VALUE 'D'.
009000     05  SOL-CODIGO             PIC X(06).
009100     05  SOL-LLAVE-PARTIDA      PIC X(08).
009200     05  SOL-LLAVE-LINEA        PIC 9(03).
009300     05  FILLER                 PIC X(31).
009400*   BITACORA DE RESULTADOS (ACEPTADO/RECHAZADO POR SOLICITUD)
009500 FD  CTBLLOG.
009600 01  REG-CTABLE-BITACORA.
009700     05  BIT-ACCION             PIC X(01).
009800     05  BIT-CODIGO             PIC X(06).
009900     05  BIT-RESULTADO          PIC X(01).
010000         88  BIT-ACEPTADO           VALUE 'A'.
010100         88  BIT-RECHAZADO          VALUE 'R'.
010200     05  BIT-MOTIVO             PIC X(50).
010300     05  FILLER                 PIC X(22).
010400
010500 WORKING-STORAGE SECTION.
010600 01  WKS-FS-STATUS.
010700     02  FS-CTBLEDG             PIC 9(02) VALUE ZEROES.
010800     02  FS-CTBLED2             PIC 9(02) VALUE ZEROES.
010900     02  FS-CTBLETR             PIC 9(02) VALUE ZEROES.
011000     02  FS-CTBLLOG             PIC 9(02) VALUE ZEROES.
011100     02  PROGRAMA               PIC X(08) VALUE 'CTBL0200'.
011200     02  FILLER                 PIC X(02) VALUE SPACES.
011300******************************************************************
011400*              TABLA DEL MAYOR COMPLETO EN MEMORIA               *
011500******************************************************************
011600 01  TABLA-MAYOR.
011700     05  WKS-TOT-LINEAS         PIC 9(06) COMP VALUE ZEROES.
011800     05  TBL-LINEA OCCURS 20000 TIMES INDEXED BY IX-LGN.
011900         10  TL-NUMERO-PARTIDA  PIC X(08).
012000         10  TL-NUMERO-LINEA    PIC 9(03).
012100         10  TL-DIARIO          PIC X(03).
012200         10  TL-FECHA           PIC 9(08).
012300         10  TL-CUENTA          PIC X(08).
012400         10  TL-TERCERO         PIC X(09).
012500         10  TL-CONCEPTO        PIC X(30).
012600         10  TL-DOCUMENTO       PIC X(10).
012700         10  TL-DEBE            PIC S9(13)V99.
012800         10  TL-HABER           PIC S9(13)V99.
012900         10  TL-VENCIMIENTO     PIC 9(08).
013000         10  TL-LETRAGEO        PIC X(06).
013100         10  TL-ESTATUS         PIC X(01).
013200         10  TL-MARCA-SOLICITUD PIC X(01) VALUE 'N'.
013300             88  MARCADA-EN-SOLICITUD  VALUE 'Y'.
013400     05  FILLER                 PIC X(01) VALUE SPACES.
013500******************************************************************
013600*              SOLICITUD ACTUAL EN PROCESO                       *
013700******************************************************************
013800 01  WKS-SOLICITUD-ACTUAL.
013900     05  WKS-SOL-ACCION         PIC X(01) VALUE SPACES.
014000         88  SOL-ACT-LETRAGEO       VALUE 'L'.
014100         88  SOL-ACT-DESLETRAGEO    VALUE 'D'.
014200     05  WKS-SOL-CODIGO         PIC X(06) VALUE SPACES.
014300     05  WKS-SOL-NUM-LLAVES     PIC 9(03) COMP VALUE ZEROES.
014400     05  WKS-SOL-LLAVE OCCURS 500 TIMES.
014500         10  WSL-PARTIDA        PIC X(08).
014600         10  WSL-LINEA          PIC 9(03).
014700     05  WKS-SOL-RECHAZADA      PIC X(01) VALUE 'N'.
014800         88  SOLICITUD-RECHAZADA    VALUE 'Y'.
014900     05  WKS-SOL-MOTIVO         PIC X(50) VALUE SPACES.
015000     05  WKS-SOL-CUENTA-COMUN   PIC X(08) VALUE SPACES.
015100     05  WKS-SOL-TOT-DEBE       PIC S9(13)V99 VALUE 0.
015200     05  WKS-SOL-TOT-HABER      PIC S9(13)V99 VALUE 0.
015300     05  FILLER                 PIC X(01) VALUE SPACES.
015400******************************************************************
015500*      REDEFINES PARA GENERAR CODIGO DE LETRAGEO AUTOMATICO      *
015600******************************************************************
015700 01  WKS-CODIGO-AUTOMATICO      PIC 9(06) VALUE ZEROES.
015800 01  WKS-CODIGO-AUTOMATICO-R REDEFINES WKS-CODIGO-AUTOMATICO.
015900     05  WKS-CA-DIGITO OCCURS 6 TIMES PIC 9(01).
016000 77  WKS-CODIGO-LETRAS          PIC X(06) VALUE SPACES.
016100 01  WKS-ALFABETO               PIC X(26)
016200          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016300 01  WKS-ALFABETO-R REDEFINES WKS-ALFABETO.
016400     05  WKS-AL-LETRA OCCURS 26 TIMES PIC X(01).
016500*--   VISTA DE LA LLAVE DE LINEA PARTIDA+LINEA COMO UN SOLO
016600*--   CAMPO DE COMPARACION (USADA EN DEPURACIONES DE SOPORTE)
016700 01  WKS-LLAVE-COMPUESTA.
016800     05  WKS-LC-PARTIDA         PIC X(08).
016900     05  WKS-LC-LINEA           PIC 9(03).
017000     05  FILLER                 PIC X(01) VALUE SPACES.
017100 01  WKS-LLAVE-COMPUESTA-R REDEFINES WKS-LLAVE-COMPUESTA.
017200     05  WKS-LC-TEXTO           PIC X(11).
017300     05  FILLER                 PIC X(01).
017400 01  WKS-VARIABLES-TRABAJO.
017500     02  WKS-I                  PIC 9(05) COMP VALUE ZEROES.
017600     02  WKS-K                  PIC 9(05) COMP VALUE ZEROES.
017700     02  WKS-ENCONTRADO         PIC X(01) VALUE 'N'.
017800         88  SI-ENCONTRADO          VALUE 'Y'.
017900     02  WKS-FIN-SOLICITUD      PIC 9(01) VALUE ZEROES.
018000         88  FIN-DE-SOLICITUDES     VALUE 1.
018100     02  CON-SOLICITUDES-LEIDAS PIC 9(05) COMP VALUE ZEROES.
018200     02  CON-LETRAGEOS-OK       PIC 9(05) COMP VALUE ZEROES.
018300     02  CON-LETRAGEOS-RECHAZO  PIC 9(05) COMP VALUE ZEROES.
018400     02  WKS-MASCARA            PIC Z,ZZ9 VALUE ZEROES.
018500     02  FILLER                 PIC X(01) VALUE SPACES.
018600******************************************************************
018700 PROCEDURE DIVISION.
018800 000-MAIN SECTION.
018900     PERFORM 010-APERTURA-ARCHIVOS
019000     PERFORM 100-CARGA-MAYOR
019100     PERFORM 200-LEE-SOLICITUD
019200     PERFORM 300-PROCESA-SOLICITUD UNTIL FIN-DE-SOLICITUDES
019300     PERFORM 800-REGRABA-MAYOR
019400     PERFORM 990-TOTALES
019500     CLOSE CTBLEDG CTBLEDG2 CTBLETR CTBLLOG
019600     STOP RUN.
019700 000-MAIN-E. EXIT.
019800
019900 010-APERTURA-ARCHIVOS SECTION.
020000     OPEN INPUT  CTBLEDG CTBLETR
020100          OUTPUT CTBLEDG2 CTBLLOG
020200     IF FS-CTBLEDG NOT = 0
020300        DISPLAY '*** ERROR AL ABRIR CTBLEDG, STATUS: '
020400                FS-CTBLEDG UPON CONSOLE
020500        MOVE 91 TO RETURN-CODE
020600        STOP RUN
020700     END-IF.
020800 010-APERTURA-ARCHIVOS-E. EXIT.
020900
021000******************************************************************
021100*      1. CARGA TODO EL MAYOR A MEMORIA PARA PODER MARCAR        *
021200*         LINEAS SIN VOLVER A LEER EL ARCHIVO                    *
021300******************************************************************
021400 100-CARGA-MAYOR SECTION.
021500     READ CTBLEDG INTO REG-CTABLE-LINEA-MAYOR
021600       AT END MOVE HIGH-VALUES TO LGN-NUMERO-PARTIDA
021700     END-READ
021800     PERFORM 105-CARGA-UNA-LINEA
021900             UNTIL LGN-NUMERO-PARTIDA = HIGH-VALUES.
022000 100-CARGA-MAYOR-E. EXIT.
022100
022200 105-CARGA-UNA-LINEA SECTION.
022300*--   30/10/2001 CAGP CTB-0202: SE CARGAN LOS 13 CAMPOS DEL
022400*--   GLLEDG A LA TABLA, NO SOLO LOS 7 USADOS EN EL MATCHING,
022500*--   PARA QUE 810-REGRABA-UNA-LINEA NO LOS PIERDA AL RELETRAGEAR.
022600     ADD 1 TO WKS-TOT-LINEAS
022700     SET IX-LGN TO WKS-TOT-LINEAS
022800     MOVE LGN-NUMERO-PARTIDA TO TL-NUMERO-PARTIDA (IX-LGN)
022900     MOVE LGN-NUMERO-LINEA   TO TL-NUMERO-LINEA   (IX-LGN)
023000     MOVE LGN-DIARIO         TO TL-DIARIO         (IX-LGN)
023100     MOVE LGN-FECHA          TO TL-FECHA          (IX-LGN)
023200     MOVE LGN-CUENTA         TO TL-CUENTA         (IX-LGN)
023300     MOVE LGN-TERCERO        TO TL-TERCERO        (IX-LGN)
023400     MOVE LGN-CONCEPTO       TO TL-CONCEPTO       (IX-LGN)
023500     MOVE LGN-DOCUMENTO      TO TL-DOCUMENTO      (IX-LGN)
023600     MOVE LGN-DEBE           TO TL-DEBE           (IX-LGN)
023700     MOVE LGN-HABER          TO TL-HABER          (IX-LGN)
023800     MOVE LGN-VENCIMIENTO    TO TL-VENCIMIENTO    (IX-LGN)
023900     MOVE LGN-CODIGO-LETRAGEO TO TL-LETRAGEO      (IX-LGN)
024000     MOVE LGN-ESTATUS        TO TL-ESTATUS        (IX-LGN)
024100     READ CTBLEDG INTO REG-CTABLE-LINEA-MAYOR
024200       AT END MOVE HIGH-VALUES TO LGN-NUMERO-PARTIDA
024300     END-READ.
024400 105-CARGA-UNA-LINEA-E. EXIT.
024500
024600 200-LEE-SOLICITUD SECTION.
024700     READ CTBLETR INTO REG-CTABLE-SOLICITUD
024800       AT END MOVE 1 TO WKS-FIN-SOLICITUD
024900     END-READ
025000     IF NOT FIN-DE-SOLICITUDES
025100        ADD 1 TO CON-SOLICITUDES-LEIDAS
025200     END-IF.
025300 200-LEE-SOLICITUD-E. EXIT.
025400
025500******************************************************************
025600*      2. UNA SOLICITUD PUEDE VENIR PARTIDA EN VARIOS RENGLONES  *
025700*         (MISMO CODIGO/ACCION); SE AGRUPAN AQUI IGUAL QUE LAS   *
025800*         PARTIDAS EN CTBL0100.                                  *
025900******************************************************************
026000 300-PROCESA-SOLICITUD SECTION.
026100     MOVE SOL-ACCION TO WKS-SOL-ACCION
026200     MOVE SOL-CODIGO TO WKS-SOL-CODIGO
026300     MOVE 'N'        TO WKS-SOL-RECHAZADA
026400     MOVE SPACES     TO WKS-SOL-CUENTA-COMUN
026500     PERFORM 310-ACUMULA-LLAVE
026600     IF SOL-ACT-LETRAGEO
026700        PERFORM 400-VALIDA-LETRAGEO
026800        IF NOT SOLICITUD-RECHAZADA
026900           PERFORM 500-APLICA-LETRAGEO
027000           ADD 1 TO CON-LETRAGEOS-OK
027100        ELSE
027200           ADD 1 TO CON-LETRAGEOS-RECHAZO
027300        END-IF
027400     ELSE
027500        PERFORM 600-VALIDA-DESLETRAGEO
027600        IF NOT SOLICITUD-RECHAZADA
027700           PERFORM 650-APLICA-DESLETRAGEO
027800           ADD 1 TO CON-LETRAGEOS-OK
027900        ELSE
028000           ADD 1 TO CON-LETRAGEOS-RECHAZO
028100        END-IF
028200     END-IF
028300     PERFORM 900-GRABA-BITACORA
028400     PERFORM 200-LEE-SOLICITUD.
028500 300-PROCESA-SOLICITUD-E. EXIT.
028600
028700*--   ACUMULA LAS LLAVES DE LINEA DE LA MISMA SOLICITUD (MISMA
028800*--   ACCION Y MISMO CODIGO EN RENGLONES CONSECUTIVOS)
028900 310-ACUMULA-LLAVE SECTION.
029000     MOVE 0 TO WKS-SOL-NUM-LLAVES.
029100 310-REPITE.
029200     ADD 1 TO WKS-SOL-NUM-LLAVES
029300     MOVE SOL-LLAVE-PARTIDA TO WSL-PARTIDA (WKS-SOL-NUM-LLAVES)
029400     MOVE SOL-LLAVE-LINEA   TO WSL-LINEA   (WKS-SOL-NUM-LLAVES)
029500     PERFORM 200-LEE-SOLICITUD
029600     IF NOT FIN-DE-SOLICITUDES
029700        AND SOL-ACCION = WKS-SOL-ACCION
029800        AND SOL-CODIGO = WKS-SOL-CODIGO
029900        GO TO 310-REPITE
030000     END-IF.
030100 310-ACUMULA-LLAVE-E. EXIT.
030200
030300******************************************************************
030400*      4. VALIDACIONES DE LETRAGEO                               *
030500******************************************************************
030600 400-VALIDA-LETRAGEO SECTION.
030700*--   AL MENOS 2 LINEAS EN LA SOLICITUD
030800     IF WKS-SOL-NUM-LLAVES < 2
030900        MOVE 'Y' TO WKS-SOL-RECHAZADA
031000        MOVE 'MENOS DE 2 LINEAS EN LA SOLICITUD'
031100             TO WKS-SOL-MOTIVO
031200     END-IF
031300     MOVE 0 TO WKS-SOL-TOT-DEBE WKS-SOL-TOT-HABER
031400     IF NOT SOLICITUD-RECHAZADA
031500        PERFORM 410-VALIDA-UNA-LLAVE
031600                VARYING WKS-K FROM 1 BY 1
031700                UNTIL WKS-K > WKS-SOL-NUM-LLAVES
031800                   OR SOLICITUD-RECHAZADA
031900     END-IF
032000*--   CUADRE DE DEBE Y HABER DE LAS LINEAS SELECCIONADAS
032100     IF NOT SOLICITUD-RECHAZADA
032200        IF WKS-SOL-TOT-DEBE NOT = WKS-SOL-TOT-HABER
032300           MOVE 'Y' TO WKS-SOL-RECHAZADA
032400           MOVE 'DEBE Y HABER DE LAS LINEAS NO CUADRAN'
032500                TO WKS-SOL-MOTIVO
032600        END-IF
032700     END-IF
032800     IF NOT SOLICITUD-RECHAZADA AND WKS-SOL-CODIGO = SPACES
032900        PERFORM 420-GENERA-CODIGO
033000     END-IF.
033100 400-VALIDA-LETRAGEO-E. EXIT.
033200
033300*--   CADA LINEA: DEBE EXISTIR EN EL MAYOR, ESTAR VALIDADA, NO
033400*--   TENER YA UN CODIGO, Y TODAS DEBEN SER DE LA MISMA CUENTA.
033500 410-VALIDA-UNA-LLAVE SECTION.
033600     MOVE 'N' TO WKS-ENCONTRADO
033700     PERFORM 415-COMPARA-UNA-LINEA
033800             VARYING IX-LGN FROM 1 BY 1
033900             UNTIL IX-LGN > WKS-TOT-LINEAS
034000     IF NOT SI-ENCONTRADO
034100        MOVE 'Y' TO WKS-SOL-RECHAZADA
034200        MOVE 'LINEA NO EXISTE EN EL MAYOR' TO WKS-SOL-MOTIVO
034300     END-IF.
034400 410-VALIDA-UNA-LLAVE-E. EXIT.
034500
034600 415-COMPARA-UNA-LINEA SECTION.
034700     IF TL-NUMERO-PARTIDA (IX-LGN) = WSL-PARTIDA (WKS-K) AND
034800        TL-NUMERO-LINEA   (IX-LGN) = WSL-LINEA   (WKS-K)
034900        MOVE 'Y' TO WKS-ENCONTRADO
035000        MOVE 'Y' TO TL-MARCA-SOLICITUD (IX-LGN)
035100        IF TL-ESTATUS (IX-LGN) NOT = 'V'
035200           MOVE 'Y' TO WKS-SOL-RECHAZADA
035300           MOVE 'LINEA NO VALIDADA' TO WKS-SOL-MOTIVO
035400        END-IF
035500        IF TL-LETRAGEO (IX-LGN) NOT = SPACES
035600           MOVE 'Y' TO WKS-SOL-RECHAZADA
035700           MOVE 'LINEA YA LETRAGEADA' TO WKS-SOL-MOTIVO
035800        END-IF
035900        IF WKS-SOL-CUENTA-COMUN = SPACES
036000           MOVE TL-CUENTA (IX-LGN) TO WKS-SOL-CUENTA-COMUN
036100        ELSE
036200           IF TL-CUENTA (IX-LGN) NOT = WKS-SOL-CUENTA-COMUN
036300              MOVE 'Y' TO WKS-SOL-RECHAZADA
036400              MOVE 'LAS LINEAS NO SON DE LA MISMA CUENTA'
036500                   TO WKS-SOL-MOTIVO
036600           END-IF
036700        END-IF
036800        ADD TL-DEBE  (IX-LGN) TO WKS-SOL-TOT-DEBE
036900        ADD TL-HABER (IX-LGN) TO WKS-SOL-TOT-HABER
037000     END-IF.
037100 415-COMPARA-UNA-LINEA-E. EXIT.
037200
037300*--   GENERA UN CODIGO DE 6 LETRAS A PARTIR DEL CONSECUTIVO
037400*--   INTERNO CUANDO LA SOLICITUD NO TRAE UNO PROPIO.
037500 420-GENERA-CODIGO SECTION.
037600     ADD 1 TO WKS-CODIGO-AUTOMATICO
037700     MOVE SPACES TO WKS-CODIGO-LETRAS
037800     PERFORM 425-CONVIERTE-UN-DIGITO
037900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6
038000     MOVE WKS-CODIGO-LETRAS TO WKS-SOL-CODIGO.
038100 420-GENERA-CODIGO-E. EXIT.
038200
038300 425-CONVIERTE-UN-DIGITO SECTION.
038400     COMPUTE WKS-K = WKS-CA-DIGITO (WKS-I) + 1
038500     MOVE WKS-AL-LETRA (WKS-K) TO WKS-CODIGO-LETRAS (WKS-I:1).
038600 425-CONVIERTE-UN-DIGITO-E. EXIT.
038700
038800******************************************************************
038900*      5. APLICA EL LETRAGEO A LAS LINEAS MARCADAS               *
039000******************************************************************
039100 500-APLICA-LETRAGEO SECTION.
039200     PERFORM 505-APLICA-UNA-LINEA
039300             VARYING IX-LGN FROM 1 BY 1
039400             UNTIL IX-LGN > WKS-TOT-LINEAS.
039500 500-APLICA-LETRAGEO-E. EXIT.
039600
039700 505-APLICA-UNA-LINEA SECTION.
039800     IF MARCADA-EN-SOLICITUD (IX-LGN)
039900        MOVE WKS-SOL-CODIGO TO TL-LETRAGEO (IX-LGN)
040000        MOVE 'N' TO TL-MARCA-SOLICITUD (IX-LGN)
040100     END-IF.
040200 505-APLICA-UNA-LINEA-E. EXIT.
040300
040400******************************************************************
040500*      6. DESLETRAGEO: REQUIERE CODIGO NO EN BLANCO Y AL MENOS   *
040600*         UNA LINEA QUE LO PORTE                                 *
040700******************************************************************
040800 600-VALIDA-DESLETRAGEO SECTION.
040900     IF WKS-SOL-CODIGO = SPACES
041000        MOVE 'Y' TO WKS-SOL-RECHAZADA
041100        MOVE 'CODIGO EN BLANCO' TO WKS-SOL-MOTIVO
041200     ELSE
041300        MOVE 'N' TO WKS-ENCONTRADO
041400        PERFORM 605-BUSCA-UNA-LINEA-CODIGO
041500                VARYING IX-LGN FROM 1 BY 1
041600                UNTIL IX-LGN > WKS-TOT-LINEAS
041700        IF NOT SI-ENCONTRADO
041800           MOVE 'Y' TO WKS-SOL-RECHAZADA
041900           MOVE 'NINGUNA LINEA TIENE ESE CODIGO'
042000                TO WKS-SOL-MOTIVO
042100        END-IF
042200     END-IF.
042300 600-VALIDA-DESLETRAGEO-E. EXIT.
042400
042500 605-BUSCA-UNA-LINEA-CODIGO SECTION.
042600     IF TL-LETRAGEO (IX-LGN) = WKS-SOL-CODIGO
042700        MOVE 'Y' TO WKS-ENCONTRADO
042800     END-IF.
042900 605-BUSCA-UNA-LINEA-CODIGO-E. EXIT.
043000
043100 650-APLICA-DESLETRAGEO SECTION.
043200     PERFORM 655-DESLETRAGEA-UNA-LINEA
043300             VARYING IX-LGN FROM 1 BY 1
043400             UNTIL IX-LGN > WKS-TOT-LINEAS.
043500 650-APLICA-DESLETRAGEO-E. EXIT.
043600
043700 655-DESLETRAGEA-UNA-LINEA SECTION.
043800     IF TL-LETRAGEO (IX-LGN) = WKS-SOL-CODIGO
043900        MOVE SPACES TO TL-LETRAGEO (IX-LGN)
044000     END-IF.
044100 655-DESLETRAGEA-UNA-LINEA-E. EXIT.
044200
044300******************************************************************
044400*      9. BITACORA Y REGRABADO DEL MAYOR                         *
044500******************************************************************
044600 900-GRABA-BITACORA SECTION.
044700     MOVE WKS-SOL-ACCION  TO BIT-ACCION
044800     MOVE WKS-SOL-CODIGO  TO BIT-CODIGO
044900     IF SOLICITUD-RECHAZADA
045000        MOVE 'R' TO BIT-RESULTADO
045100        MOVE WKS-SOL-MOTIVO TO BIT-MOTIVO
045200     ELSE
045300        MOVE 'A' TO BIT-RESULTADO
045400        MOVE SPACES TO BIT-MOTIVO
045500     END-IF
045600     WRITE REG-CTABLE-BITACORA.
045700 900-GRABA-BITACORA-E. EXIT.
045800
045900 800-REGRABA-MAYOR SECTION.
046000     PERFORM 810-REGRABA-UNA-LINEA
046100             VARYING IX-LGN FROM 1 BY 1
046200             UNTIL IX-LGN > WKS-TOT-LINEAS.
046300 800-REGRABA-MAYOR-E. EXIT.
046400
046500 810-REGRABA-UNA-LINEA SECTION.
046600*--   30/10/2001 CAGP CTB-0202: SE REGRABAN LOS 13 CAMPOS, YA NO
046700*--   SOLO LOS 7 DE MATCHING; EL INITIALIZE BORRABA DIARIO,
046800*--   FECHA, TERCERO, CONCEPTO, DOCUMENTO Y VENCIMIENTO EN CADA
046900*--   PASADA DE LETRAGEO.
047000     INITIALIZE REG-CTABLE-LINEA-MAYOR-2
047100     MOVE TL-NUMERO-PARTIDA (IX-LGN) TO LG2-NUMERO-PARTIDA
047200     MOVE TL-NUMERO-LINEA   (IX-LGN) TO LG2-NUMERO-LINEA
047300     MOVE TL-DIARIO         (IX-LGN) TO LG2-DIARIO
047400     MOVE TL-FECHA          (IX-LGN) TO LG2-FECHA
047500     MOVE TL-CUENTA         (IX-LGN) TO LG2-CUENTA
047600     MOVE TL-TERCERO        (IX-LGN) TO LG2-TERCERO
047700     MOVE TL-CONCEPTO       (IX-LGN) TO LG2-CONCEPTO
047800     MOVE TL-DOCUMENTO      (IX-LGN) TO LG2-DOCUMENTO
047900     MOVE TL-DEBE           (IX-LGN) TO LG2-DEBE
048000     MOVE TL-HABER          (IX-LGN) TO LG2-HABER
048100     MOVE TL-VENCIMIENTO    (IX-LGN) TO LG2-VENCIMIENTO
048200     MOVE TL-LETRAGEO       (IX-LGN) TO LG2-CODIGO-LETRAGEO
048300     MOVE TL-ESTATUS        (IX-LGN) TO LG2-ESTATUS
048400     WRITE REG-CTABLE-LINEA-MAYOR-2.
048500 810-REGRABA-UNA-LINEA-E. EXIT.
048600
048700 990-TOTALES SECTION.
048800     DISPLAY '****************************************'
048900     DISPLAY 'FIN DE LETRAGEO'
049000     MOVE CON-SOLICITUDES-LEIDAS  TO WKS-MASCARA
049100     DISPLAY 'SOLICITUDES LEIDAS  : ' WKS-MASCARA
049200     MOVE CON-LETRAGEOS-OK        TO WKS-MASCARA
049300     DISPLAY 'SOLICITUDES ACEPTAS : ' WKS-MASCARA
049400     MOVE CON-LETRAGEOS-RECHAZO   TO WKS-MASCARA
049500     DISPLAY 'SOLICITUDES RECHAZAS: ' WKS-MASCARA
049600     DISPLAY '****************************************'.
049700 990-TOTALES-E. EXIT.
049800
