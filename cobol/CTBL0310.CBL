000100******************************************************************
000200* FECHA       : 20/12/1994                                       *
000300* PROGRAMADOR : ANA LUCIA HERRERA SOSA (ALHS)                    *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0310                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : BALANCE DE COMPROBACION. AGRUPA LAS LINEAS DEL   *
000800*             : MAYOR POR LOS PRIMEROS N DIGITOS DE LA CUENTA    *
000900*             : (NIVEL DE AGRUPACION POR PARAMETRO, 3 POR        *
001000*             : DEFECTO) Y OBTIENE DEBE, HABER Y SALDO POR       *
001100*             : GRUPO CON SUS CONTROLES DE CUADRE.               *
001200* ARCHIVOS    : CTBLEDS=C,CTBACCT=C,CTBRBAL=A                    *
001300* ACCION (ES) : A=IMPRIME                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 20/12/1994                                       *
001600* BPM/RATIONAL: CTB-0094                                         *
001700* NOMBRE      : BALANCE DE COMPROBACION                          *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    CTBL0310.
002100 AUTHOR.                        ANA LUCIA HERRERA SOSA.
002200 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002300 DATE-WRITTEN.                  20/12/1994.
002400 DATE-COMPILED.
002500 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
002600                                 DE CONTABILIDAD.
002700******************************************************************
002800*                    H I S T O R I A L   D E   C A M B I O S     *
002900******************************************************************
003000* FECHA       INIC  TICKET    DESCRIPCION                        *
003100* 20/12/1994  ALHS  CTB-0094  VERSION INICIAL, NIVEL FIJO DE 3   *CTB0094 
003200*                             DIGITOS.                           *
003300* 12/05/1996  CAGP  CTB-0111  SE PARAMETRIZA EL NIVEL DE         *CTB0111 
003400*                             AGRUPACION VIA SYSIN (1 A 8).      *
003500* 08/01/1998  SPLM  CTB-0136  SE AGREGAN CONTROLES DE CUADRE     *CTB0136 
003600*                             DEBE=HABER Y DEUDOR=ACREEDOR CON   *
003700*                             TOLERANCIA DE 0.01.                *
003800* 19/02/1999  SPLM  CTB-Y2K6  REVISION FIN DE SIGLO: SIN CAMBIOS *CTBY2K6 
003900*                             REQUERIDOS.                        *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.               IBM-3090.
004400 OBJECT-COMPUTER.               IBM-3090.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CTBLEDS ASSIGN TO CTBLEDS
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-CTBLEDS.
005200
005300     SELECT CTBACCT ASSIGN TO CTBACCT
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-CTBACCT.
005600
005700     SELECT CTBRBAL ASSIGN TO CTBRBAL
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-CTBRBAL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CTBLEDS.
006400     COPY GLLEDG.
006500 FD  CTBACCT.
006600     COPY GLACCT.
006700 FD  CTBRBAL.
006800 01  LIN-REPORTE.
006900     05  FILLER                 PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200 01  WKS-FS-STATUS.
007300     02  FS-CTBLEDS             PIC 9(02) VALUE ZEROES.
007400     02  FS-CTBACCT             PIC 9(02) VALUE ZEROES.
007500     02  FS-CTBRBAL             PIC 9(02) VALUE ZEROES.
007600     02  PROGRAMA               PIC X(08) VALUE 'CTBL0310'.
007700     02  FILLER                 PIC X(02) VALUE SPACES.
007800******************************************************************
007900*              PARAMETRO DE NIVEL DE AGRUPACION (SYSIN)          *
008000******************************************************************
008100 01  WKS-PARAMETRO-CORRIDA.
008200     02  WKS-NIVEL-AGRUPACION   PIC 9(01) VALUE 3.
008300     02  FILLER                 PIC X(07).
008400******************************************************************
008500*              TABLA DE CUENTAS (PARA EL NOMBRE DEL GRUPO)       *
008600******************************************************************
008700 01  TABLA-CUENTAS.
008800     05  WKS-TOT-CUENTAS        PIC 9(05) COMP VALUE ZEROES.
008900     05  TBL-CUENTA OCCURS 2000 TIMES
009000                    INDEXED BY IX-CTA ASCENDING KEY IS TC-CODIGO.
009100         10  TC-CODIGO          PIC X(08).
009200         10  TC-NOMBRE          PIC X(40).
009300     05  FILLER                 PIC X(01) VALUE SPACES.
009400******************************************************************
009500*              TABLA DE GRUPOS DEL BALANCE                       *
009600******************************************************************
009700 01  TABLA-GRUPOS.
009800     05  WKS-TOT-GRUPOS         PIC 9(05) COMP VALUE ZEROES.
009900     05  WKS-INDICE-GRUPO       PIC 9(05) COMP VALUE ZEROES.
010000     05  TBL-GRUPO OCCURS 2000 TIMES INDEXED BY IX-GRP.
010100         10  TG-CODIGO          PIC X(08).
010200         10  TG-DEBE            PIC S9(13)V99.
010300         10  TG-HABER           PIC S9(13)V99.
010400     05  FILLER                 PIC X(01) VALUE SPACES.
010500******************************************************************
010600*      REDEFINES: VISTA DEL CODIGO DE GRUPO POR NIVEL            *
010700******************************************************************
010800 01  WKS-CODIGO-COMPLETO        PIC X(08) VALUE SPACES.
010900 01  WKS-CODIGO-COMPLETO-R REDEFINES WKS-CODIGO-COMPLETO.
011000     05  WKS-CC-DIGITO OCCURS 8 TIMES PIC X(01).
011100 01  WKS-LINEA-DETALLE-BAL.
011200     05  BAL-CODIGO             PIC X(08).
011300     05  FILLER                 PIC X(02) VALUE SPACES.
011400     05  BAL-NOMBRE             PIC X(30).
011500     05  BAL-DEBE               PIC Z(12)9.99-.
011600     05  BAL-HABER              PIC Z(12)9.99-.
011700     05  BAL-SALDO-DEUDOR       PIC Z(12)9.99-.
011800     05  BAL-SALDO-ACREEDOR     PIC Z(12)9.99-.
011900 01  WKS-LINEA-DETALLE-BAL-R REDEFINES WKS-LINEA-DETALLE-BAL.
012000     05  FILLER                 PIC X(40).
012100     05  FILLER                 PIC X(68).
012200 01  WKS-LINEA-TOTALES.
012300     05  FILLER                 PIC X(40)
012400          VALUE 'T O T A L E S ..................'.
012500     05  TOT-DEBE               PIC Z(12)9.99-.
012600     05  TOT-HABER              PIC Z(12)9.99-.
012700     05  TOT-SALDO-DEUDOR       PIC Z(12)9.99-.
012800     05  TOT-SALDO-ACREEDOR     PIC Z(12)9.99-.
012900 01  WKS-LINEA-CONTROL.
013000     05  FILLER                 PIC X(30) VALUE SPACES.
013100     05  CTL-DESCRIPCION        PIC X(30).
013200     05  CTL-RESULTADO          PIC X(10).
013300******************************************************************
013400 01  WKS-VARIABLES-TRABAJO.
013500     02  WKS-FIN-MAYOR          PIC 9(01) VALUE ZEROES.
013600         88  FIN-DE-MAYOR           VALUE 1.
013700     02  WKS-ENCONTRADO         PIC X(01) VALUE 'N'.
013800         88  SI-ENCONTRADO          VALUE 'Y'.
013900     02  WKS-TOLERANCIA         PIC S9(05)V99 VALUE 0.01.
014000     02  WKS-DIFERENCIA         PIC S9(13)V99 VALUE 0.
014100     02  WKS-TOT-DEBE-GRAL      PIC S9(13)V99 VALUE 0.
014200     02  WKS-TOT-HABER-GRAL     PIC S9(13)V99 VALUE 0.
014300     02  WKS-TOT-DEUDOR-GRAL    PIC S9(13)V99 VALUE 0.
014400     02  WKS-TOT-ACREEDOR-GRAL  PIC S9(13)V99 VALUE 0.
014500     02  FILLER                 PIC X(01) VALUE SPACES.
014600******************************************************************
014700 PROCEDURE DIVISION.
014800 000-MAIN SECTION.
014900     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
015000     IF WKS-NIVEL-AGRUPACION < 1 OR WKS-NIVEL-AGRUPACION > 8
015100        MOVE 3 TO WKS-NIVEL-AGRUPACION
015200     END-IF
015300     PERFORM 010-APERTURA-ARCHIVOS
015400     PERFORM 050-CARGA-CUENTAS
015500     PERFORM 100-ACUMULA-GRUPOS
015600     PERFORM 200-IMPRIME-BALANCE
015700     CLOSE CTBLEDS CTBACCT CTBRBAL
015800     STOP RUN.
015900 000-MAIN-E. EXIT.
016000
016100 010-APERTURA-ARCHIVOS SECTION.
016200     OPEN INPUT CTBLEDS CTBACCT OUTPUT CTBRBAL
016300     IF FS-CTBLEDS NOT = 0
016400        DISPLAY '*** ERROR AL ABRIR CTBLEDS, STATUS: '
016500                FS-CTBLEDS UPON CONSOLE
016600        MOVE 91 TO RETURN-CODE
016700        STOP RUN
016800     END-IF.
016900 010-APERTURA-ARCHIVOS-E. EXIT.
017000
017100 050-CARGA-CUENTAS SECTION.
017200     READ CTBACCT INTO REG-CTABLE-CUENTA
017300       AT END MOVE HIGH-VALUES TO CTA-CODIGO
017400     END-READ
017500     PERFORM 055-CARGA-UNA-CUENTA UNTIL CTA-CODIGO = HIGH-VALUES.
017600 050-CARGA-CUENTAS-E. EXIT.
017700
017800 055-CARGA-UNA-CUENTA SECTION.
017900     ADD 1 TO WKS-TOT-CUENTAS
018000     SET IX-CTA TO WKS-TOT-CUENTAS
018100     MOVE CTA-CODIGO TO TC-CODIGO (IX-CTA)
018200     MOVE CTA-LIBELLE TO TC-NOMBRE (IX-CTA)
018300     READ CTBACCT INTO REG-CTABLE-CUENTA
018400       AT END MOVE HIGH-VALUES TO CTA-CODIGO
018500     END-READ.
018600 055-CARGA-UNA-CUENTA-E. EXIT.
018700
018800******************************************************************
018900*      1. ACUMULA CADA LINEA VALIDADA/CERRADA EN SU GRUPO        *
019000******************************************************************
019100 100-ACUMULA-GRUPOS SECTION.
019200     READ CTBLEDS INTO REG-CTABLE-LINEA-MAYOR
019300       AT END MOVE 1 TO WKS-FIN-MAYOR
019400     END-READ
019500     PERFORM 105-PROCESA-UNA-LINEA-GRUPO UNTIL FIN-DE-MAYOR.
019600 100-ACUMULA-GRUPOS-E. EXIT.
019700
019800 105-PROCESA-UNA-LINEA-GRUPO SECTION.
019900     IF LGN-ESTATUS = 'V' OR LGN-ESTATUS = 'C'
020000        PERFORM 110-ACUMULA-UNA-LINEA
020100     END-IF
020200     READ CTBLEDS INTO REG-CTABLE-LINEA-MAYOR
020300       AT END MOVE 1 TO WKS-FIN-MAYOR
020400     END-READ.
020500 105-PROCESA-UNA-LINEA-GRUPO-E. EXIT.
020600
020700 110-ACUMULA-UNA-LINEA SECTION.
020800     MOVE SPACES TO WKS-CODIGO-COMPLETO
020900     MOVE LGN-CUENTA (1:WKS-NIVEL-AGRUPACION)
021000          TO WKS-CODIGO-COMPLETO (1:WKS-NIVEL-AGRUPACION)
021100     MOVE 'N' TO WKS-ENCONTRADO
021200     PERFORM 115-COMPARA-UN-GRUPO
021300             VARYING IX-GRP FROM 1 BY 1
021400             UNTIL IX-GRP > WKS-TOT-GRUPOS
021500                OR SI-ENCONTRADO
021600     IF SI-ENCONTRADO
021700        SET IX-GRP TO WKS-INDICE-GRUPO
021800     ELSE
021900        ADD 1 TO WKS-TOT-GRUPOS
022000        SET IX-GRP TO WKS-TOT-GRUPOS
022100        MOVE WKS-CODIGO-COMPLETO TO TG-CODIGO (IX-GRP)
022200        MOVE 0 TO TG-DEBE (IX-GRP) TG-HABER (IX-GRP)
022300     END-IF
022400     ADD LGN-DEBE  TO TG-DEBE  (IX-GRP)
022500     ADD LGN-HABER TO TG-HABER (IX-GRP).
022600 110-ACUMULA-UNA-LINEA-E. EXIT.
022700
022800 115-COMPARA-UN-GRUPO SECTION.
022900     IF TG-CODIGO (IX-GRP) = WKS-CODIGO-COMPLETO
023000        MOVE 'Y' TO WKS-ENCONTRADO
023100        SET WKS-INDICE-GRUPO TO IX-GRP
023200     END-IF.
023300 115-COMPARA-UN-GRUPO-E. EXIT.
023400
023500******************************************************************
023600*      2. IMPRIME EL BALANCE, GRUPO POR GRUPO, Y LOS CONTROLES   *
023700******************************************************************
023800 200-IMPRIME-BALANCE SECTION.
023900     PERFORM 210-IMPRIME-ENCABEZADO
024000     PERFORM 220-IMPRIME-UN-GRUPO
024100             VARYING IX-GRP FROM 1 BY 1
024200             UNTIL IX-GRP > WKS-TOT-GRUPOS
024300     PERFORM 230-IMPRIME-TOTALES
024400     PERFORM 240-IMPRIME-CONTROLES.
024500 200-IMPRIME-BALANCE-E. EXIT.
024600
024700 210-IMPRIME-ENCABEZADO SECTION.
024800     MOVE SPACES TO LIN-REPORTE
024900     MOVE 'BALANCE DE COMPROBACION' TO LIN-REPORTE (41:24)
025000     WRITE LIN-REPORTE AFTER ADVANCING PAGE
025100     MOVE SPACES TO LIN-REPORTE
025200     WRITE LIN-REPORTE AFTER ADVANCING 2 LINES.
025300 210-IMPRIME-ENCABEZADO-E. EXIT.
025400
025500 220-IMPRIME-UN-GRUPO SECTION.
025600     MOVE SPACES TO WKS-LINEA-DETALLE-BAL
025700     MOVE TG-CODIGO (IX-GRP) TO BAL-CODIGO
025800     PERFORM 225-BUSCA-NOMBRE-GRUPO
025900     MOVE TG-DEBE  (IX-GRP) TO BAL-DEBE
026000     MOVE TG-HABER (IX-GRP) TO BAL-HABER
026100     COMPUTE WKS-DIFERENCIA = TG-DEBE (IX-GRP) - TG-HABER (IX-GRP)
026200     IF WKS-DIFERENCIA > 0
026300        MOVE WKS-DIFERENCIA TO BAL-SALDO-DEUDOR
026400        MOVE 0              TO BAL-SALDO-ACREEDOR
026500        ADD WKS-DIFERENCIA  TO WKS-TOT-DEUDOR-GRAL
026600     ELSE
026700        MOVE 0 TO BAL-SALDO-DEUDOR
026800        COMPUTE BAL-SALDO-ACREEDOR = WKS-DIFERENCIA * -1
026900        ADD BAL-SALDO-ACREEDOR TO WKS-TOT-ACREEDOR-GRAL
027000     END-IF
027100     ADD TG-DEBE  (IX-GRP) TO WKS-TOT-DEBE-GRAL
027200     ADD TG-HABER (IX-GRP) TO WKS-TOT-HABER-GRAL
027300     WRITE LIN-REPORTE FROM WKS-LINEA-DETALLE-BAL
027400           AFTER ADVANCING 1 LINE.
027500 220-IMPRIME-UN-GRUPO-E. EXIT.
027600
027700 225-BUSCA-NOMBRE-GRUPO SECTION.
027800     MOVE 'N' TO WKS-ENCONTRADO
027900     PERFORM 226-COMPARA-UNA-CUENTA-GRUPO
028000             VARYING IX-CTA FROM 1 BY 1
028100             UNTIL IX-CTA > WKS-TOT-CUENTAS
028200                OR SI-ENCONTRADO.
028300 225-BUSCA-NOMBRE-GRUPO-E. EXIT.
028400
028500 226-COMPARA-UNA-CUENTA-GRUPO SECTION.
028600     IF TC-CODIGO (IX-CTA) (1:WKS-NIVEL-AGRUPACION) =
028700        TG-CODIGO (IX-GRP) (1:WKS-NIVEL-AGRUPACION)
028800        MOVE 'Y' TO WKS-ENCONTRADO
028900        MOVE TC-NOMBRE (IX-CTA) (1:30) TO BAL-NOMBRE
029000     END-IF.
029100 226-COMPARA-UNA-CUENTA-GRUPO-E. EXIT.
029200
029300 230-IMPRIME-TOTALES SECTION.
029400     MOVE WKS-TOT-DEBE-GRAL     TO TOT-DEBE
029500     MOVE WKS-TOT-HABER-GRAL    TO TOT-HABER
029600     MOVE WKS-TOT-DEUDOR-GRAL   TO TOT-SALDO-DEUDOR
029700     MOVE WKS-TOT-ACREEDOR-GRAL TO TOT-SALDO-ACREEDOR
029800     WRITE LIN-REPORTE FROM WKS-LINEA-TOTALES
029900           AFTER ADVANCING 2 LINES.
030000 230-IMPRIME-TOTALES-E. EXIT.
030100
030200 240-IMPRIME-CONTROLES SECTION.
030300     COMPUTE WKS-DIFERENCIA =
030400             WKS-TOT-DEBE-GRAL - WKS-TOT-HABER-GRAL
030500     IF WKS-DIFERENCIA < 0
030600        COMPUTE WKS-DIFERENCIA = WKS-DIFERENCIA * -1
030700     END-IF
030800     MOVE 'DEBE = HABER .......' TO CTL-DESCRIPCION
030900     IF WKS-DIFERENCIA < WKS-TOLERANCIA
031000        MOVE 'CORRECTO' TO CTL-RESULTADO
031100     ELSE
031200        MOVE 'ERROR'    TO CTL-RESULTADO
031300     END-IF
031400     WRITE LIN-REPORTE FROM WKS-LINEA-CONTROL
031500          AFTER ADVANCING 2 LINES
031600     COMPUTE WKS-DIFERENCIA =
031700             WKS-TOT-DEUDOR-GRAL - WKS-TOT-ACREEDOR-GRAL
031800     IF WKS-DIFERENCIA < 0
031900        COMPUTE WKS-DIFERENCIA = WKS-DIFERENCIA * -1
032000     END-IF
032100     MOVE 'DEUDOR = ACREEDOR ..' TO CTL-DESCRIPCION
032200     IF WKS-DIFERENCIA < WKS-TOLERANCIA
032300        MOVE 'CORRECTO' TO CTL-RESULTADO
032400     ELSE
032500        MOVE 'ERROR'    TO CTL-RESULTADO
032600     END-IF
032700     WRITE LIN-REPORTE FROM WKS-LINEA-CONTROL
032800          AFTER ADVANCING 1 LINE.
032900 240-IMPRIME-CONTROLES-E. EXIT.
033000