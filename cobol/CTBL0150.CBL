000100******************************************************************
000200* FECHA       : 03/06/1995                                       *
000300* PROGRAMADOR : CARLOS AUGUSTO GODOY PINEDA (CAGP)               *
000400* APLICACION  : CONTABILIDAD GENERAL OHADA                       *
000500* PROGRAMA    : CTBL0150                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE PARTIDAS RAPIDAS (SAISIE RAPIDE).   *
000800*             : A PARTIR DE UN RENGLON DE OPERACION (TIPO,       *
000900*             : FECHA, MONTO TOTAL, TASA DE IMPUESTO, TERCERO)   *
001000*             : ARMA LA PARTIDA DE 2 O 3 LINEAS CON SU DESGLOSE  *
001100*             : DE IMPUESTO Y LA ESCRIBE A CTBTRAN PARA QUE      *
001200*             : CTBL0100 LA CONTABILICE.                         *
001300* ARCHIVOS    : CTBOPER=C,CTBTRAN=A                              *
001400* ACCION (ES) : A=GENERA                                         *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 03/06/1995                                       *
001700* BPM/RATIONAL: CTB-0097                                         *
001800* NOMBRE      : GENERADOR DE PARTIDAS RAPIDAS                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    CTBL0150.
002200 AUTHOR.                        CARLOS AUGUSTO GODOY PINEDA.
002300 INSTALLATION.                  DEPARTAMENTO DE CONTABILIDAD.
002400 DATE-WRITTEN.                  03/06/1995.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO DEL DEPARTAMENTO
002700                                 DE CONTABILIDAD.
002800******************************************************************
002900*                    H I S T O R I A L   D E   C A M B I O S     *
003000******************************************************************
003100* FECHA       INIC  TICKET    DESCRIPCION                        *
003200* 03/06/1995  CAGP  CTB-0097  VERSION INICIAL. TIPOS ACHAT/VENTE *CTB0097 
003300*                             ENCAISSEMENT/DECAISSEMENT.         *
003400* 27/11/1995  CAGP  CTB-0103  SE FIJA TASA DE IMPUESTO POR       *CTB0103 
003500*                             DEFECTO EN 18.00 CUANDO VIENE EN   *
003600*                             CEROS.                             *
003700* 09/05/1997  ALHS  CTB-0117  SE AGREGA VENCIMIENTO A 30 DIAS EN *CTB0117 
003800*                             LAS LINEAS DE ACHAT Y VENTE.       *
003900* 26/02/1999  SPLM  CTB-Y2K3  REVISION FIN DE SIGLO: FECHAS A 8  *CTBY2K3 
004000*                             POSICIONES, SIN CAMBIOS REQUERIDOS.*
004100* 30/10/2001  CAGP  CTB-0203  EL TERCERO ES OBLIGATORIO EN LOS   *CTB0203 
004200*                             CUATRO PATRONES Y NO SE VALIDABA   *
004300*                             AQUI; SE RECHAZA LA OPERACION SI   *
004400*                             VIENE EN BLANCO.                   *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.               IBM-3090.
004900 OBJECT-COMPUTER.               IBM-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASE-VALIDA-OHADA IS '1' THRU '9'.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CTBOPER ASSIGN TO CTBOPER
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS FS-CTBOPER.
005800
005900     SELECT CTBTRAN ASSIGN TO CTBTRAN
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS FS-CTBTRAN.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500*   OPERACION RAPIDA DE ENTRADA (UN RENGLON POR PARTIDA A GENERAR)
006600 FD  CTBOPER.
006700 01  REG-CTABLE-OPERACION.
006800     05  OPR-TIPO               PIC X(12).
006900     05  OPR-FECHA              PIC 9(08).
007000     05  OPR-MONTO-TTC          PIC S9(13)V99.
007100     05  OPR-TASA-IMPUESTO      PIC S9(03)V99.
007200     05  OPR-TERCERO            PIC X(09).
007300     05  OPR-CUENTA-VARIABLE    PIC X(08).
007400     05  OPR-ETIQUETA           PIC X(30).
007500     05  FILLER                 PIC X(11).
007600*   TRANSACCIONES DE SALIDA (FORMATO ESTANDAR DE CTBL0100)
007700 FD  CTBTRAN.
007800     COPY GLTRAN.
007900
008000 WORKING-STORAGE SECTION.
008100 01  WKS-FS-STATUS.
008200     02  FS-CTBOPER             PIC 9(02) VALUE ZEROES.
008300     02  FS-CTBTRAN             PIC 9(02) VALUE ZEROES.
008400     02  PROGRAMA               PIC X(08) VALUE 'CTBL0150'.
008500     02  ARCHIVO                PIC X(08) VALUE SPACES.
008600     02  ACCION                 PIC X(10) VALUE SPACES.
008700     02  LLAVE                  PIC X(32) VALUE SPACES.
008800     02  FILLER                 PIC X(02) VALUE SPACES.
008900******************************************************************
009000*              CALCULO DEL DESGLOSE DE IMPUESTO (TVA)            *
009100******************************************************************
009200 01  WKS-DESGLOSE-IMPUESTO.
009300     05  WKS-MONTO-TTC          PIC S9(13)V99 VALUE 0.
009400     05  WKS-TASA               PIC S9(03)V99 VALUE 0.
009500     05  WKS-MONTO-TVA          PIC S9(13)V99 VALUE 0.
009600     05  WKS-MONTO-HT           PIC S9(13)V99 VALUE 0.
009700     05  WKS-TASA-DEFECTO       PIC S9(03)V99 VALUE 18.00.
009800     05  FILLER                 PIC X(01) VALUE SPACES.
009900 01  WKS-MONTO-TVA-EDITADO REDEFINES WKS-DESGLOSE-IMPUESTO.
010000     05  WKS-MTE-TTC            PIC S9(13)V99.
010100     05  WKS-MTE-TASA           PIC S9(03)V99.
010200     05  WKS-MTE-TVA            PIC S9(13)V99.
010300     05  WKS-MTE-HT             PIC S9(13)V99.
010400     05  WKS-MTE-DEFECTO        PIC S9(03)V99.
010500     05  FILLER                 PIC X(01).
010600******************************************************************
010700*      REDEFINES DEL TIPO DE OPERACION PARA DECODIFICAR ACCION   *
010800******************************************************************
010900 01  WKS-TIPO-OPERACION         PIC X(12) VALUE SPACES.
011000     88  TIPO-ES-ACHAT              VALUE 'ACHAT'.
011100     88  TIPO-ES-VENTE              VALUE 'VENTE'.
011200     88  TIPO-ES-ENCAISSEMENT       VALUE 'ENCAISSEMENT'.
011300     88  TIPO-ES-DECAISSEMENT       VALUE 'DECAISSEMENT'.
011400 01  WKS-TIPO-OPERACION-R REDEFINES WKS-TIPO-OPERACION.
011500     05  WKS-TIPO-3-LETRAS      PIC X(03).
011600     05  FILLER                 PIC X(09).
011700*--   DESGLOSE DE LA FECHA DE LA OPERACION (VALIDACION Y REPORTE)
011800 01  WKS-FECHA-OPERACION        PIC 9(08) VALUE ZEROES.
011900 01  WKS-FECHA-OPERACION-R REDEFINES WKS-FECHA-OPERACION.
012000     05  WKS-FO-ANIO            PIC 9(04).
012100     05  WKS-FO-MES             PIC 9(02).
012200     05  WKS-FO-DIA             PIC 9(02).
012300******************************************************************
012400*              PARTIDA GENERADA (HASTA 3 LINEAS)                 *
012500******************************************************************
012600 01  WKS-PARTIDA-GENERADA.
012700     05  WKS-PG-NUMERO          PIC X(08) VALUE SPACES.
012800     05  WKS-PG-DIARIO          PIC X(03) VALUE SPACES.
012900     05  WKS-PG-NUM-LINEAS      PIC 9(01) COMP VALUE 0.
013000     05  WKS-PG-LINEA OCCURS 3 TIMES.
013100         10  WPG-CUENTA         PIC X(08).
013200         10  WPG-TERCERO        PIC X(09).
013300         10  WPG-DEBE           PIC S9(13)V99.
013400         10  WPG-HABER          PIC S9(13)V99.
013500     05  FILLER                 PIC X(01) VALUE SPACES.
013600*      CUENTAS FIJAS DEL PLAN DE CUENTAS USADAS EN LOS PATRONES
013700 01  WKS-CUENTAS-FIJAS.
013800     05  CTA-CLIENTES           PIC X(08) VALUE '41110000'.
013900     05  CTA-PROVEEDORES        PIC X(08) VALUE '40110000'.
014000     05  CTA-TVA-DEDUCIBLE      PIC X(08) VALUE '44510000'.
014100     05  CTA-TVA-COLECTADA      PIC X(08) VALUE '44310000'.
014200     05  CTA-BANCOS             PIC X(08) VALUE '52110000'.
014300     05  FILLER                 PIC X(01) VALUE SPACES.
014400 01  WKS-CONTADORES.
014500     02  CON-OPERACIONES-LEIDAS PIC 9(05) COMP VALUE ZEROES.
014600     02  CON-PARTIDAS-GENERADAS PIC 9(05) COMP VALUE ZEROES.
014700*--   30/10/2001 CAGP CTB-0203: CUENTA LAS OPERACIONES SIN
014800*--   TERCERO QUE SE RECHAZAN EN 200-GENERA-PARTIDA.
014900     02  CON-OPERACIONES-RECHAZADAS PIC 9(05) COMP VALUE ZEROES.
015000     02  WKS-FIN-OPER           PIC 9(01) VALUE ZEROES.
015100         88  FIN-DE-OPERACIONES    VALUE 1.
015200     02  WKS-MASCARA            PIC Z,ZZ9 VALUE ZEROES.
015300     02  WKS-I                  PIC 9(01) COMP VALUE 0.
015400*--   IDENTIFICADOR TEMPORAL DE PARTIDA, UNICO POR OPERACION,
015500*--   RENUMERADO A NUMERO DEFINITIVO POR CTBL0100 (REGLA NUMBER
015600*--   GENERATION).
015700     02  WKS-PARTIDA-TEMPORAL   PIC 9(08) VALUE ZEROES.
015800     02  FILLER                 PIC X(01) VALUE SPACES.
015900******************************************************************
016000 PROCEDURE DIVISION.
016100 000-MAIN SECTION.
016200     PERFORM 010-APERTURA-ARCHIVOS
016300     PERFORM 100-LEE-OPERACION
016400     PERFORM 200-GENERA-PARTIDA UNTIL FIN-DE-OPERACIONES
016500     PERFORM 900-TOTALES
016600     CLOSE CTBOPER CTBTRAN
016700     STOP RUN.
016800 000-MAIN-E. EXIT.
016900
017000 010-APERTURA-ARCHIVOS SECTION.
017100     OPEN INPUT CTBOPER OUTPUT CTBTRAN
017200     IF FS-CTBOPER NOT = 0
017300        DISPLAY '*** ERROR AL ABRIR CTBOPER, STATUS: '
017400                FS-CTBOPER UPON CONSOLE
017500        MOVE 91 TO RETURN-CODE
017600        STOP RUN
017700     END-IF.
017800 010-APERTURA-ARCHIVOS-E. EXIT.
017900
018000 100-LEE-OPERACION SECTION.
018100     READ CTBOPER INTO REG-CTABLE-OPERACION
018200       AT END MOVE 1 TO WKS-FIN-OPER
018300     END-READ
018400     IF NOT FIN-DE-OPERACIONES
018500        ADD 1 TO CON-OPERACIONES-LEIDAS
018600     END-IF.
018700 100-LEE-OPERACION-E. EXIT.
018800
018900******************************************************************
019000*      2. ARMA LA PARTIDA SEGUN EL PATRON DEL TIPO DE OPERACION  *
019100******************************************************************
019200 200-GENERA-PARTIDA SECTION.
019300     MOVE OPR-TIPO TO WKS-TIPO-OPERACION
019400     MOVE OPR-MONTO-TTC TO WKS-MONTO-TTC
019500     IF OPR-TASA-IMPUESTO = 0
019600        MOVE WKS-TASA-DEFECTO TO WKS-TASA
019700     ELSE
019800        MOVE OPR-TASA-IMPUESTO TO WKS-TASA
019900     END-IF
020000     PERFORM 210-CALCULA-TVA
020100     INITIALIZE WKS-PARTIDA-GENERADA
020200*--   30/10/2001 CAGP CTB-0203: EL TERCERO ES OBLIGATORIO EN
020300*--   LOS CUATRO PATRONES DE PARTIDA RAPIDA (VER REGLA L4 DE
020400*--   CTBL0100); SE RECHAZA AQUI PARA QUE NUNCA LLEGUE UNA
020500*--   LINEA SIN TERCERO A CTBTRAN.
020600     IF OPR-TERCERO = SPACES
020700        ADD 1 TO CON-OPERACIONES-RECHAZADAS
020800        DISPLAY '*** OPERACION RECHAZADA, TERCERO OBLIGATORIO: '
020900                OPR-TIPO UPON CONSOLE
021000     ELSE
021100        EVALUATE TRUE
021200           WHEN TIPO-ES-ACHAT
021300                PERFORM 220-ARMA-ACHAT
021400           WHEN TIPO-ES-VENTE
021500                PERFORM 230-ARMA-VENTE
021600           WHEN TIPO-ES-ENCAISSEMENT
021700                PERFORM 240-ARMA-ENCAISSEMENT
021800           WHEN TIPO-ES-DECAISSEMENT
021900                PERFORM 250-ARMA-DECAISSEMENT
022000           WHEN OTHER
022100                DISPLAY '*** TIPO DE OPERACION NO RECONOCIDO: '
022200                        OPR-TIPO UPON CONSOLE
022300        END-EVALUATE
022400     END-IF
022500     IF WKS-PG-NUM-LINEAS > 0
022600        ADD 1 TO CON-PARTIDAS-GENERADAS
022700        ADD 1 TO WKS-PARTIDA-TEMPORAL
022800        PERFORM 300-ESCRIBE-LINEA
022900                VARYING WKS-I FROM 1 BY 1
023000                UNTIL WKS-I > WKS-PG-NUM-LINEAS
023100     END-IF
023200     PERFORM 100-LEE-OPERACION.
023300 200-GENERA-PARTIDA-E. EXIT.
023400
023500*--   TVA = TTC * TASA / (100 + TASA), REDONDEADO; HT = TTC - TVA
023600 210-CALCULA-TVA SECTION.
023700     COMPUTE WKS-MONTO-TVA ROUNDED =
023800             WKS-MONTO-TTC * WKS-TASA / (100 + WKS-TASA)
023900     COMPUTE WKS-MONTO-HT = WKS-MONTO-TTC - WKS-MONTO-TVA.
024000 210-CALCULA-TVA-E. EXIT.
024100
024200*--   ACHAT (DIARIO AC): DEBE GASTO HT, DEBE TVA DEDUCIBLE, HABER
024300*--   PROVEEDOR TTC CON TERCERO.
024400 220-ARMA-ACHAT SECTION.
024500     MOVE 'AC' TO WKS-PG-DIARIO
024600     MOVE 3    TO WKS-PG-NUM-LINEAS
024700     MOVE OPR-CUENTA-VARIABLE TO WPG-CUENTA  (1)
024800     MOVE SPACES              TO WPG-TERCERO (1)
024900     MOVE WKS-MONTO-HT        TO WPG-DEBE    (1)
025000     MOVE 0                   TO WPG-HABER   (1)
025100     MOVE CTA-TVA-DEDUCIBLE   TO WPG-CUENTA  (2)
025200     MOVE SPACES              TO WPG-TERCERO (2)
025300     MOVE WKS-MONTO-TVA       TO WPG-DEBE    (2)
025400     MOVE 0                   TO WPG-HABER   (2)
025500     MOVE CTA-PROVEEDORES     TO WPG-CUENTA  (3)
025600     MOVE OPR-TERCERO         TO WPG-TERCERO (3)
025700     MOVE 0                   TO WPG-DEBE    (3)
025800     MOVE WKS-MONTO-TTC       TO WPG-HABER   (3).
025900 220-ARMA-ACHAT-E. EXIT.
026000
026100*--   VENTE (DIARIO VT): DEBE CLIENTE TTC CON TERCERO, HABER
026200*--   VENTA HT, HABER TVA COLECTADA.
026300 230-ARMA-VENTE SECTION.
026400     MOVE 'VT' TO WKS-PG-DIARIO
026500     MOVE 3    TO WKS-PG-NUM-LINEAS
026600     MOVE CTA-CLIENTES        TO WPG-CUENTA  (1)
026700     MOVE OPR-TERCERO         TO WPG-TERCERO (1)
026800     MOVE WKS-MONTO-TTC       TO WPG-DEBE    (1)
026900     MOVE 0                   TO WPG-HABER   (1)
027000     MOVE OPR-CUENTA-VARIABLE TO WPG-CUENTA  (2)
027100     MOVE SPACES              TO WPG-TERCERO (2)
027200     MOVE 0                   TO WPG-DEBE    (2)
027300     MOVE WKS-MONTO-HT        TO WPG-HABER   (2)
027400     MOVE CTA-TVA-COLECTADA   TO WPG-CUENTA  (3)
027500     MOVE SPACES              TO WPG-TERCERO (3)
027600     MOVE 0                   TO WPG-DEBE    (3)
027700     MOVE WKS-MONTO-TVA       TO WPG-HABER   (3).
027800 230-ARMA-VENTE-E. EXIT.
027900
028000*--   ENCAISSEMENT (DIARIO BQ): DEBE BANCO TTC, HABER CLIENTE TTC.
028100 240-ARMA-ENCAISSEMENT SECTION.
028200     MOVE 'BQ' TO WKS-PG-DIARIO
028300     MOVE 2    TO WKS-PG-NUM-LINEAS
028400     MOVE CTA-BANCOS          TO WPG-CUENTA  (1)
028500     MOVE SPACES              TO WPG-TERCERO (1)
028600     MOVE WKS-MONTO-TTC       TO WPG-DEBE    (1)
028700     MOVE 0                   TO WPG-HABER   (1)
028800     MOVE CTA-CLIENTES        TO WPG-CUENTA  (2)
028900     MOVE OPR-TERCERO         TO WPG-TERCERO (2)
029000     MOVE 0                   TO WPG-DEBE    (2)
029100     MOVE WKS-MONTO-TTC       TO WPG-HABER   (2).
029200 240-ARMA-ENCAISSEMENT-E. EXIT.
029300
029400*--   DECAISSEMENT (DIARIO BQ): DEBE PROVEEDOR TTC, HABER BANCO.
029500 250-ARMA-DECAISSEMENT SECTION.
029600     MOVE 'BQ' TO WKS-PG-DIARIO
029700     MOVE 2    TO WKS-PG-NUM-LINEAS
029800     MOVE CTA-PROVEEDORES     TO WPG-CUENTA  (1)
029900     MOVE OPR-TERCERO         TO WPG-TERCERO (1)
030000     MOVE WKS-MONTO-TTC       TO WPG-DEBE    (1)
030100     MOVE 0                   TO WPG-HABER   (1)
030200     MOVE CTA-BANCOS          TO WPG-CUENTA  (2)
030300     MOVE SPACES              TO WPG-TERCERO (2)
030400     MOVE 0                   TO WPG-DEBE    (2)
030500     MOVE WKS-MONTO-TTC       TO WPG-HABER   (2).
030600 250-ARMA-DECAISSEMENT-E. EXIT.
030700
030800******************************************************************
030900*      3. ESCRIBE CADA LINEA A CTBTRAN COMO UNA TRANSACCION      *
031000******************************************************************
031100 300-ESCRIBE-LINEA SECTION.
031200     INITIALIZE REG-CTABLE-TRANSACCION
031300     MOVE WKS-PARTIDA-TEMPORAL TO TRX-PARTIDA
031400     MOVE WKS-PG-DIARIO       TO TRX-DIARIO
031500     MOVE OPR-FECHA           TO TRX-FECHA
031600     IF OPR-ETIQUETA = SPACES
031700        MOVE OPR-TIPO (1:30)  TO TRX-LIBELLE
031800     ELSE
031900        MOVE OPR-ETIQUETA     TO TRX-LIBELLE
032000     END-IF
032100     MOVE SPACES              TO TRX-REFERENCIA
032200     MOVE WPG-CUENTA  (WKS-I) TO TRX-CUENTA
032300     MOVE WPG-TERCERO (WKS-I) TO TRX-TERCERO
032400     MOVE SPACES              TO TRX-DOCUMENTO
032500     MOVE WPG-DEBE  (WKS-I)   TO TRX-DEBE
032600     MOVE WPG-HABER (WKS-I)   TO TRX-HABER
032700     WRITE REG-CTABLE-TRANSACCION
032800     IF FS-CTBTRAN NOT = 0
032900        DISPLAY '*** ERROR AL GRABAR CTBTRAN, STATUS: '
033000                FS-CTBTRAN UPON CONSOLE
033100     END-IF.
033200 300-ESCRIBE-LINEA-E. EXIT.
033300
033400 900-TOTALES SECTION.
033500     DISPLAY '****************************************'
033600     DISPLAY 'FIN DE GENERACION DE PARTIDAS RAPIDAS'
033700     MOVE CON-OPERACIONES-LEIDAS TO WKS-MASCARA
033800     DISPLAY 'OPERACIONES LEIDAS  : ' WKS-MASCARA
033900     MOVE CON-PARTIDAS-GENERADAS TO WKS-MASCARA
034000     DISPLAY 'PARTIDAS GENERADAS  : ' WKS-MASCARA
034100     MOVE CON-OPERACIONES-RECHAZADAS TO WKS-MASCARA
034200     DISPLAY 'RECHAZADAS SIN TERCERO: ' WKS-MASCARA
034300     DISPLAY '****************************************'.
034400 900-TOTALES-E. EXIT.
034500
